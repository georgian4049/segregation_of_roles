000100*================================================================*
000110* PROGRAM      SODPLCY
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODPLCY.
000160 AUTHOR.        R.STAVROU.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  04/18/89.
000190 DATE-COMPILED. 04/18/89.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 04/18/89  R.STAVROU   INITIAL RELEASE.  KEEPS THE TOXIC-       *
000250*                       COMBINATION POLICY TABLE IN STORAGE AND  *
000260*                       SERVES LOAD, LOOKUP AND LIST REQUESTS    *
000270*                       FOR SODINGST, SODDETC AND SODEVID.       *
000280* 11/02/89  R.STAVROU   TABLE SIZE RAISED FROM 100 TO 200 ENTRIES*
000290*                       PER CR-1989-119.                         *
000300* 02/03/91  D.MERCER    LIST FUNCTION ADDED FOR THE NEW POLICY   *
000310*                       FINGERPRINT CHECKSUM IN SODINGST.        *
000320* 03/15/94  K.OYELARAN  LIST FUNCTION NOW SORTS BY POLICY-ID     *
000330*                       BEFORE THE FIRST ENTRY IS RETURNED SO    *
000340*                       THE FINGERPRINT IS ORDER-INDEPENDENT.    *
000350*                       CR-1994-041.                             *
000360* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- TABLE      *
000370*                       HOLDS NO DATE FIELDS.  NO CHANGE MADE.   *
000380*                       PR-4402.                                 *
000390* 07/19/00  T.FENWICK   ADDED NOT-FOUND RETURN CODE TO LOOKUP SO *
000400*                       SODDETC CAN DISTINGUISH A MISSING POLICY *
000410*                       FROM A ZERO-ROLE ONE.  PR-4803.          *
000420* 11/08/06  J.ABASOLO   MINOR - DUPLICATE POLICY-ID ON LOAD NOW  *
000430*                       OVERWRITES THE EARLIER ENTRY INSTEAD OF  *
000440*                       ADDING A SECOND ROW.  PR-6119.           *
000441* 03/18/09  K.OYELARAN  LOAD NOW SORTS THE INCOMING ROLE LIST    *
000442*                       ASCENDING BEFORE STORING THE ENTRY, SAME *
000443*                       AS THE EXISTING POLICY-ID SORT, SO THE   *
000444*                       FINGERPRINT IN SODINGST AND THE EVIDENCE *
000445*                       REPORT ARE NOT AFFECTED BY SOURCE-FILE   *
000446*                       ROLE ORDER.  AUDIT FINDING 09-041.       *
000450*----------------------------------------------------------------*
000460*    THIS MODULE REPLACES THE OLD TYPE-CODE LOOKUP TABLE WITH    *
000470*    THE SOD-SCAN TOXIC-COMBINATION POLICY TABLE.  IT HOLDS EVERY*
000480*    VALID POLICY ROW LOADED BY SODINGST, IN MEMORY ONLY --      *
000490*    SPEC CALLS FOR NO INDEXED POLICY FILE -- AND ANSWERS LOAD,  *
000500*    LOOKUP AND ORDERED-LIST REQUESTS FROM THE OTHER FOUR        *
000510*    PROGRAMS THROUGH THE LK-PLCY-FUNCTION SWITCH ON THE CALL.   *
000520*================================================================*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-4381.
000560 OBJECT-COMPUTER.  IBM-4381.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630*    THE POLICY TABLE ITSELF -- NO INDEXED FILE, PER SPEC        *
000640*----------------------------------------------------------------*
000650 01  WS-POLICY-TAB-HEADER.
000660     05  WS-POLICY-TAB-COUNT     PIC S9(5) COMP VALUE 0.
000670     05  WS-LIST-CURSOR          PIC S9(5) COMP VALUE 0.
000680     05  WS-LIST-SORTED-SW       PIC X(01) VALUE "N".
000690         88  LIST-ALREADY-SORTED      VALUE "Y".
000700 01  SOD-POLICY-TABLE.
000710     05  SOD-POLICY-ENTRY OCCURS 200 TIMES.
000720         10  SOD-POLICY-ID       PIC X(10).
000730         10  SOD-POLICY-DESC     PIC X(50).
000740         10  SOD-POLICY-ROLE-CNT PIC 9(02).
000750         10  SOD-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
000760         10  FILLER              PIC X(04).
000770*    FLAT-BYTE VIEW OF THE SAME TABLE, USED BY THE SORT SWAP     *
000780*    BELOW -- THE SAME WAY THE SHOP'S OLD TYPE-CODE TABLES WERE  *
000790*    VIEWED BOTH AS STRUCTURED GROUPS AND AS PLAIN OCCURS ARRAYS *
000800 01  SOD-POLICY-ID-SCAN REDEFINES SOD-POLICY-TABLE.
000810     05  SOD-POLICY-FLAT-ENTRY OCCURS 200 TIMES PIC X(474).
000820*----------------------------------------------------------------*
000830*    SORT AND SEARCH WORK AREA (ALL COMP)                        *
000840*----------------------------------------------------------------*
000850 01  WS-WORK-COUNTERS.
000860     05  WS-SRT-IDX              PIC S9(5) COMP VALUE 0.
000870     05  WS-SRT-IDX-2            PIC S9(5) COMP VALUE 0.
000880     05  WS-SRT-PASS-SW          PIC X(01) VALUE "N".
000890         88  SRT-SWAP-MADE             VALUE "Y".
000900     05  WS-SRT-HOLD-ENTRY       PIC X(474).
000910     05  WS-FOUND-IDX            PIC S9(5) COMP VALUE 0.
000920     05  WS-ROLE-SRT-IDX         PIC S9(5) COMP VALUE 0.
000930     05  WS-ROLE-CNT-WORK        PIC S9(5) COMP VALUE 0.
000940     05  WS-ROLE-SRT-PASS-SW     PIC X(01) VALUE "N".
000950         88  ROLE-SWAP-MADE            VALUE "Y".
000960     05  WS-ROLE-HOLD-ENTRY      PIC X(20).
000970*----------------------------------------------------------------*
000980*    REDEFINES GIVING A WHOLE-ENTRY VIEW OF ONE TABLE ROW, USED  *
000990*    ONLY BY THE BUBBLE SORT SO A ROW CAN BE SWAPPED IN ONE MOVE *
001000*----------------------------------------------------------------*
001010 01  WS-SWAP-ENTRY-A             PIC X(474).
001020 01  WS-SWAP-ENTRY-B REDEFINES WS-SWAP-ENTRY-A.
001030     05  WS-SWAP-ID-A            PIC X(10).
001040     05  FILLER                  PIC X(464).
001050*================================================================*
001060 LINKAGE SECTION.
001070 01  LK-PLCY-FUNCTION            PIC X(01).
001080     88  LK-PLCY-LOAD                  VALUE "L".
001090     88  LK-PLCY-LOOKUP                VALUE "K".
001100     88  LK-PLCY-LIST-INIT              VALUE "I".
001110     88  LK-PLCY-LIST-NEXT              VALUE "N".
001120 01  LK-PLCY-RETURN-CODE         PIC 9(02).
001130     88  LK-PLCY-OK                     VALUE 00.
001140     88  LK-PLCY-NOT-FOUND              VALUE 04.
001150     88  LK-PLCY-TABLE-FULL             VALUE 08.
001160     88  LK-PLCY-LIST-EOF               VALUE 16.
001170 01  LK-POLICY-ENTRY.
001180     05  LK-POLICY-ID            PIC X(10).
001190     05  LK-POLICY-DESC          PIC X(50).
001200     05  LK-POLICY-ROLE-COUNT    PIC 9(02).
001210     05  LK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
001220     05  FILLER                  PIC X(04).
001230*    ID-ONLY VIEW OF THE CALLER'S ENTRY, USED BY THE FIND SCAN *
001240 01  LK-POLICY-ID-VIEW REDEFINES LK-POLICY-ENTRY.
001250     05  LK-POLICY-ID-ONLY       PIC X(10).
001260     05  FILLER                  PIC X(464).
001270*================================================================*
001280 PROCEDURE DIVISION USING LK-PLCY-FUNCTION
001290                           LK-PLCY-RETURN-CODE
001300                           LK-POLICY-ENTRY.
001310*
001320 0000-MAIN-CONTROL-PARA.
001330     MOVE 0 TO LK-PLCY-RETURN-CODE.
001340     EVALUATE TRUE
001350         WHEN LK-PLCY-LOAD
001360             PERFORM 1000-LOAD-POLICY-PARA THRU 1000-EXIT
001370         WHEN LK-PLCY-LOOKUP
001380             PERFORM 2000-LOOKUP-POLICY-PARA THRU 2000-EXIT
001390         WHEN LK-PLCY-LIST-INIT
001400             PERFORM 3000-LIST-INIT-PARA THRU 3000-EXIT
001410         WHEN LK-PLCY-LIST-NEXT
001420             PERFORM 3100-LIST-NEXT-PARA THRU 3100-EXIT
001430         WHEN OTHER
001440             MOVE 96 TO LK-PLCY-RETURN-CODE
001450     END-EVALUATE.
001460     GOBACK.
001470*================================================================*
001480*    LOAD -- ADDS OR REPLACES ONE POLICY ROW (R-6, R-7)          *
001490*================================================================*
001500 1000-LOAD-POLICY-PARA.
001510     PERFORM 1020-SORT-POLICY-ROLES-PARA THRU 1020-EXIT.
001520     PERFORM 1010-FIND-BY-ID-PARA THRU 1010-EXIT.
001530     IF WS-FOUND-IDX > 0
001540         MOVE LK-POLICY-ENTRY TO SOD-POLICY-ENTRY (WS-FOUND-IDX)
001550     ELSE
001560         IF WS-POLICY-TAB-COUNT < 200
001570             ADD 1 TO WS-POLICY-TAB-COUNT
001580             MOVE LK-POLICY-ENTRY TO
001590                 SOD-POLICY-ENTRY (WS-POLICY-TAB-COUNT)
001600         ELSE
001610             SET LK-PLCY-TABLE-FULL TO TRUE
001620         END-IF
001630     END-IF.
001640     MOVE "N" TO WS-LIST-SORTED-SW.
001650 1000-EXIT.
001660     EXIT.
001670*
001680 1010-FIND-BY-ID-PARA.
001690     MOVE 0 TO WS-FOUND-IDX.
001700     PERFORM 1011-FIND-BY-ID-SCAN-PARA THRU 1011-EXIT
001710         VARYING WS-SRT-IDX FROM 1 BY 1
001720         UNTIL WS-SRT-IDX > WS-POLICY-TAB-COUNT.
001730 1010-EXIT.
001740     EXIT.
001750*
001760 1011-FIND-BY-ID-SCAN-PARA.
001770     IF SOD-POLICY-ID (WS-SRT-IDX) = LK-POLICY-ID-ONLY
001780         MOVE WS-SRT-IDX TO WS-FOUND-IDX
001790     END-IF.
001800 1011-EXIT.
001810     EXIT.
001820*================================================================*
001830*    ROLE SORT -- PUTS THE CALLER'S ROLE LIST IN ASCENDING ORDER *
001840*    BEFORE THE ENTRY IS STORED, SO TWO POLICIES NAMING THE SAME *
001850*    ROLES IN A DIFFERENT SOURCE ORDER PRODUCE THE SAME STORED   *
001860*    ROW AND THE SAME FINGERPRINT (R-8) -- SAME BUBBLE-SORT      *
001870*    IDIOM AS 3010 BELOW, RUN OVER THE ROLE ARRAY INSTEAD OF THE *
001880*    POLICY TABLE.  AUDIT FINDING 09-041.                        *
001890*================================================================*
001900 1020-SORT-POLICY-ROLES-PARA.
001910     MOVE LK-POLICY-ROLE-COUNT TO WS-ROLE-CNT-WORK.
001920     SET ROLE-SWAP-MADE TO TRUE.
001930     PERFORM 1021-ONE-ROLE-PASS-PARA THRU 1021-EXIT
001940         UNTIL NOT ROLE-SWAP-MADE.
001950 1020-EXIT.
001960     EXIT.
001970*
001980 1021-ONE-ROLE-PASS-PARA.
001990     SET WS-ROLE-SRT-PASS-SW TO "N".
002000     PERFORM 1022-CMPR-SWAP-ROLE-PARA THRU 1022-EXIT
002010         VARYING WS-ROLE-SRT-IDX FROM 1 BY 1
002020         UNTIL WS-ROLE-SRT-IDX > WS-ROLE-CNT-WORK - 1.
002030 1021-EXIT.
002040     EXIT.
002050*
002060 1022-CMPR-SWAP-ROLE-PARA.
002070     IF LK-POLICY-ROLE (WS-ROLE-SRT-IDX) >
002080        LK-POLICY-ROLE (WS-ROLE-SRT-IDX + 1)
002090         MOVE LK-POLICY-ROLE (WS-ROLE-SRT-IDX) TO
002100             WS-ROLE-HOLD-ENTRY
002110         MOVE LK-POLICY-ROLE (WS-ROLE-SRT-IDX + 1) TO
002120             LK-POLICY-ROLE (WS-ROLE-SRT-IDX)
002130         MOVE WS-ROLE-HOLD-ENTRY TO
002140             LK-POLICY-ROLE (WS-ROLE-SRT-IDX + 1)
002150         SET ROLE-SWAP-MADE TO TRUE
002160     END-IF.
002170 1022-EXIT.
002180     EXIT.
002190*================================================================*
002195*    LOOKUP -- RETURNS ONE POLICY ROW BY POLICY-ID               *
002198*================================================================*
002220 2000-LOOKUP-POLICY-PARA.
002230     PERFORM 1010-FIND-BY-ID-PARA THRU 1010-EXIT.
002240     IF WS-FOUND-IDX > 0
002250         MOVE SOD-POLICY-ENTRY (WS-FOUND-IDX) TO LK-POLICY-ENTRY
002260     ELSE
002270         SET LK-PLCY-NOT-FOUND TO TRUE
002280         MOVE SPACES TO LK-POLICY-DESC
002290         MOVE 0 TO LK-POLICY-ROLE-COUNT
002300     END-IF.
002310 2000-EXIT.
002320     EXIT.
002330*================================================================*
002340*    LIST-INIT / LIST-NEXT -- ORDERED WALK OF THE TABLE, USED   *
002350*    BY SODINGST FOR THE POLICY FINGERPRINT (R-8) AND BY        *
002360*    SODEVID FOR THE EVIDENCE REPORT POLICY SECTION             *
002370*================================================================*
002380 3000-LIST-INIT-PARA.
002390     IF NOT LIST-ALREADY-SORTED
002400         PERFORM 3010-SORT-BY-POLICY-ID-PARA THRU 3010-EXIT
002410         SET LIST-ALREADY-SORTED TO TRUE
002420     END-IF.
002430     MOVE 0 TO WS-LIST-CURSOR.
002440 3000-EXIT.
002450     EXIT.
002460*
002470*    MANUAL PERFORM-DRIVEN BUBBLE SORT, SAME IDIOM AS THE        *
002480*    SCAN-AND-MATCH TABLE LOOKUPS IN THE OTHER SOD-SCAN MODULES -*
002490*    NO SORT VERB IS USED BECAUSE THE TABLE IS IN WORKING-       *
002500*    STORAGE, NOT A FILE.                                        *
002510 3010-SORT-BY-POLICY-ID-PARA.
002520     SET SRT-SWAP-MADE TO TRUE.
002530     PERFORM 3020-ONE-SORT-PASS-PARA THRU 3020-EXIT
002540         UNTIL NOT SRT-SWAP-MADE.
002550 3010-EXIT.
002560     EXIT.
002570*
002580 3020-ONE-SORT-PASS-PARA.
002590     SET WS-SRT-PASS-SW TO "N".
002600     PERFORM 3021-COMPARE-AND-SWAP-PARA THRU 3021-EXIT
002610         VARYING WS-SRT-IDX FROM 1 BY 1
002620         UNTIL WS-SRT-IDX > WS-POLICY-TAB-COUNT - 1.
002630 3020-EXIT.
002640     EXIT.
002650*
002660 3021-COMPARE-AND-SWAP-PARA.
002670     IF SOD-POLICY-ID (WS-SRT-IDX) >
002680        SOD-POLICY-ID (WS-SRT-IDX + 1)
002690         MOVE SOD-POLICY-FLAT-ENTRY (WS-SRT-IDX) TO
002700             WS-SRT-HOLD-ENTRY
002710         MOVE SOD-POLICY-FLAT-ENTRY (WS-SRT-IDX + 1) TO
002720             SOD-POLICY-FLAT-ENTRY (WS-SRT-IDX)
002730         MOVE WS-SRT-HOLD-ENTRY TO
002740             SOD-POLICY-FLAT-ENTRY (WS-SRT-IDX + 1)
002750         SET SRT-SWAP-MADE TO TRUE
002760     END-IF.
002770 3021-EXIT.
002780     EXIT.
002790*
002800 3100-LIST-NEXT-PARA.
002810     IF WS-LIST-CURSOR >= WS-POLICY-TAB-COUNT
002820         SET LK-PLCY-LIST-EOF TO TRUE
002830         MOVE SPACES TO LK-POLICY-ENTRY
002840     ELSE
002850         ADD 1 TO WS-LIST-CURSOR
002860         MOVE SOD-POLICY-ENTRY (WS-LIST-CURSOR) TO LK-POLICY-ENTRY
002870     END-IF.
002880 3100-EXIT.
002890     EXIT.
