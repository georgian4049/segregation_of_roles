000100*================================================================*
000110* PROGRAM      SODINGST
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODINGST.
000160 AUTHOR.        R.STAVROU.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  04/11/89.
000190 DATE-COMPILED. 04/11/89.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 04/11/89  R.STAVROU   INITIAL RELEASE.  READS THE ASSIGNMENT   *
000250*                       EXPORT AND THE TOXIC-COMBINATION POLICY  *
000260*                       EXPORT, VALIDATES EACH ROW AND BUILDS    *
000270*                       ONE CONSOLIDATED ROLE STATE PER USER.    *
000280* 11/02/89  R.STAVROU   ADDED DISTINCT SOURCE-SYSTEM LIST TO     *
000290*                       THE USER TABLE PER CR-1989-118.          *
000300* 06/14/90  R.STAVROU   LATEST-TIMESTAMP IDENTITY RULE CORRECTED *
000310*                       SO A TIE KEEPS THE EARLIER-SEEN ROW.     *
000320*                       PR-1460.                                 *
000330* 02/03/91  D.MERCER    POLICY INGEST SPLIT OUT OF THE OLD       *
000340*                       SINGLE-FILE LOADER; ROLE TOKEN SCAN      *
000350*                       ADDED FOR FREE-TEXT ROLE LISTS.          *
000360* 09/27/92  D.MERCER    SINGLE-ROLE POLICIES NOW COUNTED AS      *
000370*                       FILTERED INSTEAD OF CORRUPT.  PR-2208.   *
000380* 03/15/94  K.OYELARAN  POLICY FINGERPRINT CHECKSUM ADDED FOR    *
000390*                       AUDIT EVIDENCE PACKAGE.  CR-1994-041.    *
000400* 08/30/95  K.OYELARAN  SANITIZE ROUTINE NOW STRIPS BRACKET AND  *
000410*                       PIPE CHARACTERS FROM FREE TEXT FIELDS.   *
000420* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- GRANTED-AT *
000430*                       TIMESTAMP IS A 4-DIGIT-YEAR TEXT FIELD,  *
000440*                       COMPARED AS TEXT ONLY.  NO CHANGE MADE.  *
000450*                       PR-4402.                                 *
000460* 01/06/99  P.DELACRUZ  ADDED FATAL HEADER-COLUMN CHECK FOR BOTH *
000470*                       INPUT FILES PER AUDIT FINDING 98-114.    *
000480* 07/19/00  T.FENWICK   INACTIVE-STATUS PROPAGATION FIXED TO     *
000490*                       IGNORE ROW ORDER.  PR-4801.              *
000500* 02/19/03  T.FENWICK   ADDED POLICY-FILTERED COUNTER TO THE     *
000510*                       INGESTION SUMMARY PER AUDIT SOD-2003-07. *
000520* 11/08/06  J.ABASOLO   MINOR - SOURCE-SYSTEM LIST NOW CAPPED AT *
000530*                       20 DISTINCT ENTRIES TO MATCH THE TABLE.  *
000531* 04/02/09  K.OYELARAN  ASGERRPT AND PLYERRPT WERE TRUNCATING    *
000532*                       THE OFFENDING ROW TO 40 AND 60 BYTES --  *
000533*                       NOT ENOUGH TO SHOW THE AUDITOR WHAT WAS  *
000534*                       WRONG WITH THE ROW.  BOTH REPORT LINES   *
000535*                       WIDENED TO CARRY A FULL DIAGNOSTIC SLICE *
000536*                       OF THE RAW RECORD.  AUDIT FINDING 09-043.*
000540*----------------------------------------------------------------*
000550*    THIS PROGRAM IS THE INGEST STAGE OF THE SOD-SCAN BATCH.     *
000560*    IT READS THE ROLE-ASSIGNMENT EXPORT AND THE TOXIC-          *
000570*    COMBINATION POLICY EXPORT, VALIDATES AND SANITIZES EACH     *
000580*    ROW, AGGREGATES ASSIGNMENT ROWS INTO ONE ROLE STATE PER     *
000590*    USER, LOADS VALID POLICIES INTO THE SODPLCY KEYED TABLE,    *
000600*    AND PRODUCES THE INGESTION SUMMARY AND THE TWO ERROR        *
000610*    REPORTS.  DETECTION AND REMEDIATION ARE DONE DOWNSTREAM BY  *
000620*    SODDETC; DECISIONS AND THE EVIDENCE PACKAGE ARE DONE BY     *
000630*    SODEVID.  THIS PROGRAM IS CALLED ONCE PER BATCH RUN BY      *
000640*    SODMAIN.                                                    *
000650*================================================================*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.  IBM-4381.
000690 OBJECT-COMPUTER.  IBM-4381.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ASGNFILE  ASSIGN TO "ASGNFILE"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-ASGNFILE-STATUS.
000780*
000790     SELECT PLCYFILE  ASSIGN TO "PLCYFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-PLCYFILE-STATUS.
000820*
000830     SELECT INGSTRPT  ASSIGN TO "INGSTRPT"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-INGSTRPT-STATUS.
000860*
000870     SELECT ASGERRPT  ASSIGN TO "ASGERRPT"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-ASGERRPT-STATUS.
000900*
000910     SELECT PLYERRPT  ASSIGN TO "PLYERRPT"
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-PLYERRPT-STATUS.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*----------------------------------------------------------------*
000980*    ASSIGNMENT EXPORT -- ONE ROW PER USER-ROLE GRANT            *
000990*----------------------------------------------------------------*
001000 FD  ASGNFILE
001010     RECORD CONTAINS 250 CHARACTERS
001020     RECORDING MODE IS F.
001030 01  ASG-RECORD-AREA-IN         PIC X(250).
001040*----------------------------------------------------------------*
001050*    TOXIC-COMBINATION POLICY EXPORT                             *
001060*----------------------------------------------------------------*
001070 FD  PLCYFILE
001080     RECORD CONTAINS 200 CHARACTERS
001090     RECORDING MODE IS F.
001100 01  PLY-RECORD-AREA-IN         PIC X(200).
001110*----------------------------------------------------------------*
001120*    INGESTION SUMMARY REPORT                                    *
001130*----------------------------------------------------------------*
001140 FD  INGSTRPT
001150     RECORD CONTAINS 80 CHARACTERS
001160     RECORDING MODE IS F.
001170 01  INGST-LINE-OUT             PIC X(80).
001180*----------------------------------------------------------------*
001190*    ASSIGNMENT ERROR REPORT                                     *
001200*----------------------------------------------------------------*
001210 FD  ASGERRPT
001220     RECORD CONTAINS 289 CHARACTERS
001230     RECORDING MODE IS F.
001240 01  ASG-ERROR-LINE-OUT         PIC X(289).
001250*----------------------------------------------------------------*
001260*    POLICY ERROR REPORT                                         *
001270*----------------------------------------------------------------*
001280 FD  PLYERRPT
001290     RECORD CONTAINS 189 CHARACTERS
001300     RECORDING MODE IS F.
001310 01  PLY-ERROR-LINE-OUT         PIC X(189).
001320*================================================================*
001330 WORKING-STORAGE SECTION.
001340*----------------------------------------------------------------*
001350*    FILE STATUS / SWITCHES                                      *
001360*----------------------------------------------------------------*
001370 01  WS-FILE-STATUS-AREA.
001380     05  WS-ASGNFILE-STATUS     PIC X(02).
001390         88  ASGNFILE-OK              VALUE "00".
001400         88  ASGNFILE-EOF             VALUE "10".
001410     05  WS-PLCYFILE-STATUS     PIC X(02).
001420         88  PLCYFILE-OK              VALUE "00".
001430         88  PLCYFILE-EOF             VALUE "10".
001440     05  WS-INGSTRPT-STATUS     PIC X(02).
001450     05  WS-ASGERRPT-STATUS     PIC X(02).
001460     05  WS-PLYERRPT-STATUS     PIC X(02).
001470*
001480 01  WS-RUN-SWITCHES.
001490     05  WS-ASG-EOF-SW          PIC X(01) VALUE "N".
001500         88  ASG-AT-EOF               VALUE "Y".
001510     05  WS-PLY-EOF-SW          PIC X(01) VALUE "N".
001520         88  PLY-AT-EOF               VALUE "Y".
001530     05  WS-ASG-HDR-SW          PIC X(01) VALUE "Y".
001540         88  ASG-HDR-OK               VALUE "Y".
001550     05  WS-PLY-HDR-SW          PIC X(01) VALUE "Y".
001560         88  PLY-HDR-OK               VALUE "Y".
001570     05  WS-ROW-VALID-SW        PIC X(01).
001580         88  ROW-IS-VALID             VALUE "Y".
001590         88  ROW-IS-CORRUPT           VALUE "N".
001600     05  WS-ROLE-FOUND-SW       PIC X(01).
001610         88  ROLE-ALREADY-HELD        VALUE "Y".
001620     05  WS-SRC-FOUND-SW        PIC X(01).
001630         88  SRC-ALREADY-HELD         VALUE "Y".
001640     05  WS-USER-FOUND-SW       PIC X(01).
001650         88  USER-ALREADY-KNOWN       VALUE "Y".
001660*----------------------------------------------------------------*
001670*    INGESTION COUNTERS (ALL COMP -- EDITED TO WS-SUMMARY-LINE   *
001680*    JUST BEFORE BEING PRINTED)                                  *
001690*----------------------------------------------------------------*
001700 01  WS-INGEST-COUNTERS.
001710     05  WS-ASG-TOTAL-ROWS      PIC S9(8) COMP VALUE 0.
001720     05  WS-ASG-VALID-ROWS      PIC S9(8) COMP VALUE 0.
001730     05  WS-ASG-CORRUPT-ROWS    PIC S9(8) COMP VALUE 0.
001740     05  WS-PLY-TOTAL-ROWS      PIC S9(8) COMP VALUE 0.
001750     05  WS-PLY-VALID-ROWS      PIC S9(8) COMP VALUE 0.
001760     05  WS-PLY-CORRUPT-ROWS    PIC S9(8) COMP VALUE 0.
001770     05  WS-PLY-FILTERED-ROWS   PIC S9(8) COMP VALUE 0.
001780     05  WS-USERS-PROCESSED     PIC S9(8) COMP VALUE 0.
001790     05  WS-USERS-ACTIVE        PIC S9(8) COMP VALUE 0.
001800     05  WS-USERS-INACTIVE      PIC S9(8) COMP VALUE 0.
001810     05  WS-USERS-1ROLE-FILTER  PIC S9(8) COMP VALUE 0.
001820     05  WS-ACTIVE-ROLE-TOTAL   PIC S9(8) COMP VALUE 0.
001830     05  WS-ACTIVE-ROLE-UNIQUE  PIC S9(8) COMP VALUE 0.
001840     05  WS-ASG-LINE-NUMBER     PIC S9(8) COMP VALUE 0.
001850     05  WS-PLY-LINE-NUMBER     PIC S9(8) COMP VALUE 0.
001860*----------------------------------------------------------------*
001870*    SUBSCRIPTS AND WORK COUNTERS (COMP)                         *
001880*----------------------------------------------------------------*
001890 01  WS-SUBSCRIPTS.
001900     05  WS-SCAN-IDX            PIC S9(4) COMP VALUE 0.
001910     05  WS-OUT-IDX             PIC S9(4) COMP VALUE 0.
001920     05  WS-USR-IDX             PIC S9(4) COMP VALUE 0.
001930     05  WS-ROLE-IDX            PIC S9(4) COMP VALUE 0.
001940     05  WS-SRC-IDX             PIC S9(4) COMP VALUE 0.
001950     05  WS-TAB-IDX             PIC S9(4) COMP VALUE 0.
001960     05  WS-TAB-IDX-2           PIC S9(4) COMP VALUE 0.
001970     05  WS-UNSTR-PTR           PIC S9(4) COMP VALUE 0.
001980     05  WS-UNSTR-TALLY         PIC S9(4) COMP VALUE 0.
001990     05  WS-INPUT-LEN           PIC S9(4) COMP VALUE 0.
002000     05  WS-DUP-ROLE-COUNT      PIC S9(4) COMP VALUE 0.
002010*----------------------------------------------------------------*
002020*    CHARACTER-SCAN WORK AREA -- REDEFINES SO A FREE-TEXT FIELD  *
002030*    CAN BE WALKED ONE BYTE AT A TIME                            *
002040*----------------------------------------------------------------*
002050 01  WS-SCAN-BUFFER              PIC X(80) VALUE SPACES.
002060 01  WS-SCAN-CHARS REDEFINES WS-SCAN-BUFFER.
002070     05  WS-SCAN-CHAR            PIC X(01) OCCURS 80 TIMES.
002080*
002090 01  WS-TOKEN-BUFFER             PIC X(20) VALUE SPACES.
002100 01  WS-TOKEN-CHARS REDEFINES WS-TOKEN-BUFFER.
002110     05  WS-TOKEN-CHAR           PIC X(01) OCCURS 20 TIMES.
002120*----------------------------------------------------------------*
002130*    BANNED-CHARACTER TABLE USED BY THE SANITIZE ROUTINE         *
002140*----------------------------------------------------------------*
002150 01  WS-BANNED-CHAR-LIST         PIC X(07) VALUE "<>{}[]|".
002160 01  WS-BANNED-CHAR-TABLE REDEFINES WS-BANNED-CHAR-LIST.
002170     05  WS-BANNED-CHAR          PIC X(01) OCCURS 7 TIMES.
002180*----------------------------------------------------------------*
002190*    HEX-DIGIT LOOKUP TABLE FOR THE POLICY FINGERPRINT -- THE    *
002200*    16 DIGITS ARE KEPT AS ONE LITERAL AND REDEFINED AS A TABLE  *
002210*    SO A NIBBLE VALUE CAN INDEX STRAIGHT INTO IT                *
002220*----------------------------------------------------------------*
002230 01  WS-HEX-DIGIT-LIST           PIC X(16) VALUE
002240         "0123456789ABCDEF".
002250 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LIST.
002260     05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.
002270*----------------------------------------------------------------*
002280*    FINGERPRINT HASH WORK AREA                                  *
002290*----------------------------------------------------------------*
002300 01  WS-FINGERPRINT-WORK.
002310     05  WS-HASH-HI              PIC 9(18) COMP VALUE 0.
002320     05  WS-HASH-LO              PIC 9(18) COMP VALUE 0.
002330     05  WS-HASH-CHAR-CODE       PIC 9(04) COMP VALUE 0.
002340     05  WS-HASH-REMAINDER       PIC 9(04) COMP VALUE 0.
002350     05  WS-HASH-DIGIT-POS       PIC 9(02) COMP VALUE 0.
002360     05  WS-CANON-STRING         PIC X(4000) VALUE SPACES.
002370     05  WS-CANON-LEN            PIC S9(5) COMP VALUE 0.
002380     05  WS-CANON-POS            PIC S9(5) COMP VALUE 0.
002390 01  WS-POLICY-FINGERPRINT       PIC X(16) VALUE SPACES.
002400*----------------------------------------------------------------*
002410*    PARSED ASSIGNMENT ROW                                       *
002420*----------------------------------------------------------------*
002430 01  WS-ASG-ROW.
002440     05  WS-ASG-USER-ID          PIC X(10).
002450     05  WS-ASG-NAME             PIC X(30).
002460     05  WS-ASG-EMAIL            PIC X(40).
002470     05  WS-ASG-DEPARTMENT       PIC X(20).
002480     05  WS-ASG-STATUS           PIC X(08).
002490     05  WS-ASG-ROLE             PIC X(20).
002500     05  WS-ASG-SOURCE-SYSTEM    PIC X(15).
002510     05  WS-ASG-GRANTED-AT       PIC X(19).
002520     05  FILLER                  PIC X(05).
002530 01  WS-ASG-ERROR-TEXT           PIC X(80) VALUE SPACES.
002540*----------------------------------------------------------------*
002550*    PARSED POLICY ROW                                           *
002560*----------------------------------------------------------------*
002570 01  WS-PLY-ROW.
002580     05  WS-PLY-POLICY-ID        PIC X(10).
002590     05  WS-PLY-DESCRIPTION      PIC X(50).
002600     05  WS-PLY-ROLES-TEXT       PIC X(80).
002610     05  FILLER                  PIC X(04).
002620 01  WS-PLY-ERROR-TEXT           PIC X(80) VALUE SPACES.
002630*----------------------------------------------------------------*
002640*    DISTINCT ROLE TOKENS EXTRACTED FROM ONE POLICY ROW          *
002650*----------------------------------------------------------------*
002660 01  WS-POLICY-TOKEN-WORK.
002670     05  WS-TOKEN-COUNT          PIC 9(02) COMP VALUE 0.
002680     05  WS-TOKEN-TABLE OCCURS 20 TIMES.
002690         10  WS-TOKEN-ENTRY      PIC X(20).
002700*----------------------------------------------------------------*
002710*    INGESTION SUMMARY PRINT LINE                                *
002720*----------------------------------------------------------------*
002730 01  WS-SUMMARY-LINE.
002740     05  WS-SUMM-LABEL           PIC X(44).
002750     05  WS-SUMM-VALUE           PIC ZZZZZZ9.
002760     05  FILLER                  PIC X(29).
002770*----------------------------------------------------------------*
002780*    LINKAGE TO THE POLICY-STORE MODULE (SODPLCY)                *
002790*----------------------------------------------------------------*
002800 01  WK-PLCY-FUNCTION            PIC X(01).
002810     88  WK-PLCY-LOAD                  VALUE "L".
002820 01  WK-PLCY-RETURN-CODE         PIC 9(02).
002830     88  WK-PLCY-OK                    VALUE 00.
002840     88  WK-PLCY-TABLE-FULL            VALUE 08.
002850 01  WK-POLICY-ENTRY.
002860     05  WK-POLICY-ID            PIC X(10).
002870     05  WK-POLICY-DESC          PIC X(50).
002880     05  WK-POLICY-ROLE-COUNT    PIC 9(02).
002890     05  WK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
002900     05  FILLER                  PIC X(04).
002910*================================================================*
002920*    LINKAGE SECTION -- THE CONSOLIDATED USER TABLE AND THE      *
002930*    INGESTION SUMMARY ARE OWNED BY SODMAIN AND PASSED DOWN SO   *
002940*    SODDETC AND SODEVID CAN SEE THE SAME DATA AFTER THIS        *
002950*    PROGRAM RETURNS -- THE SAME SHAPE AS SODMAIN'S OWN CALL     *
002960*    ARGUMENTS, SEE ITS LINKAGE SECTION FOR THE MASTER COPY.     *
002970*================================================================*
002980 LINKAGE SECTION.
002990 01  LK-USER-TABLE-HEADER.
003000     05  LK-USER-TAB-COUNT       PIC S9(5) COMP.
003010 01  LK-USER-TABLE.
003020     05  LK-USER-ENTRY OCCURS 500 TIMES.
003030         10  LK-USER-ID          PIC X(10).
003040         10  LK-USER-NAME        PIC X(30).
003050         10  LK-USER-EMAIL       PIC X(40).
003060         10  LK-USER-DEPT        PIC X(20).
003070         10  LK-USER-STATUS      PIC X(08).
003080         10  LK-USER-LATEST-TS   PIC X(19).
003090         10  LK-USER-ROLE-CNT    PIC 9(03).
003100         10  LK-USER-ROLE OCCURS 50 TIMES.
003110             15  LK-ROLE-NAME        PIC X(20).
003120             15  LK-ROLE-SRC-SYS     PIC X(15).
003130             15  LK-ROLE-GRANTED-AT  PIC X(19).
003140         10  LK-USER-SRC-CNT     PIC 9(02).
003150         10  LK-USER-SRC-SYS OCCURS 20 TIMES PIC X(15).
003160         10  FILLER              PIC X(06).
003170 01  LK-INGEST-SUMMARY.
003180     05  LK-ISUM-ASG-TOTAL       PIC 9(07).
003190     05  LK-ISUM-ASG-VALID       PIC 9(07).
003200     05  LK-ISUM-ASG-CORRUPT     PIC 9(07).
003210     05  LK-ISUM-PLY-TOTAL       PIC 9(07).
003220     05  LK-ISUM-PLY-VALID       PIC 9(07).
003230     05  LK-ISUM-PLY-CORRUPT     PIC 9(07).
003240     05  LK-ISUM-PLY-FILTERED    PIC 9(07).
003250     05  LK-ISUM-USERS-PROC      PIC 9(07).
003260     05  LK-ISUM-USERS-ACTIVE    PIC 9(07).
003270     05  LK-ISUM-USERS-INACTIVE  PIC 9(07).
003280     05  LK-ISUM-USERS-1ROLE     PIC 9(07).
003290     05  LK-ISUM-ROLE-TOTAL      PIC 9(07).
003300     05  LK-ISUM-ROLE-UNIQUE     PIC 9(07).
003310 01  LK-POLICY-FINGERPRINT       PIC X(16).
003320*================================================================*
003330 PROCEDURE DIVISION USING LK-USER-TABLE-HEADER
003340                           LK-USER-TABLE
003350                           LK-INGEST-SUMMARY
003360                           LK-POLICY-FINGERPRINT.
003370*================================================================*
003380 0000-MAIN-CONTROL-PARA.
003390     PERFORM 0100-OPEN-FILES-PARA THRU 0100-EXIT.
003400     PERFORM 1000-INGEST-ASSIGNMENTS-PARA THRU 1000-EXIT.
003410     PERFORM 2000-INGEST-POLICIES-PARA THRU 2000-EXIT.
003420     PERFORM 3000-BUILD-INGEST-SUMMARY-PARA THRU 3000-EXIT.
003430     PERFORM 0900-CLOSE-FILES-PARA THRU 0900-EXIT.
003440     GOBACK.
003450*
003460 0100-OPEN-FILES-PARA.
003470     OPEN INPUT  ASGNFILE
003480                 PLCYFILE.
003490     OPEN OUTPUT INGSTRPT
003500                 ASGERRPT
003510                 PLYERRPT.
003520 0100-EXIT.
003530     EXIT.
003540*================================================================*
003550*    INGEST-ASSIGNMENTS                                          *
003560*================================================================*
003570 1000-INGEST-ASSIGNMENTS-PARA.
003580     READ ASGNFILE INTO ASG-RECORD-AREA-IN
003590         AT END SET ASG-AT-EOF TO TRUE.
003600     IF NOT ASG-AT-EOF
003610         PERFORM 1010-CHECK-ASG-HEADER-PARA THRU 1010-EXIT
003620         READ ASGNFILE INTO ASG-RECORD-AREA-IN
003630             AT END SET ASG-AT-EOF TO TRUE
003640         END-READ
003650     END-IF.
003660     PERFORM 1100-PROCESS-ASG-ROW-PARA THRU 1100-EXIT
003670         UNTIL ASG-AT-EOF.
003680     PERFORM 1500-SPLIT-USER-TABLE-PARA THRU 1500-EXIT.
003690 1000-EXIT.
003700     EXIT.
003710*
003720 1010-CHECK-ASG-HEADER-PARA.
003730     IF ASG-RECORD-AREA-IN (1:7)  NOT = "user_id"
003740         SET WS-ASG-HDR-SW TO "N"
003750         MOVE "MISSING REQUIRED HEADER COLUMN(S)" TO
003760             WS-ASG-ERROR-TEXT
003770         MOVE 0 TO WS-ASG-LINE-NUMBER
003780         PERFORM 1900-WRITE-ASG-ERROR-PARA THRU 1900-EXIT
003790         SET ASG-AT-EOF TO TRUE
003800     END-IF.
003810 1010-EXIT.
003820     EXIT.
003830*
003840 1100-PROCESS-ASG-ROW-PARA.
003850     ADD 1 TO WS-ASG-LINE-NUMBER.
003860     ADD 1 TO WS-ASG-TOTAL-ROWS.
003870     PERFORM 1110-PARSE-ASG-ROW-PARA THRU 1110-EXIT.
003880     PERFORM 1120-VALIDATE-ASG-ROW-PARA THRU 1120-EXIT.
003890     IF ROW-IS-VALID
003900         PERFORM 1200-SANITIZE-ASG-TEXT-PARA THRU 1200-EXIT
003910         PERFORM 1300-AGGREGATE-USER-ROW-PARA THRU 1300-EXIT
003920         ADD 1 TO WS-ASG-VALID-ROWS
003930     ELSE
003940         ADD 1 TO WS-ASG-CORRUPT-ROWS
003950         PERFORM 1900-WRITE-ASG-ERROR-PARA THRU 1900-EXIT
003960     END-IF.
003970     READ ASGNFILE INTO ASG-RECORD-AREA-IN
003980         AT END SET ASG-AT-EOF TO TRUE.
003990 1100-EXIT.
004000     EXIT.
004010*
004020 1110-PARSE-ASG-ROW-PARA.
004030     MOVE SPACES TO WS-ASG-ROW.
004040     UNSTRING ASG-RECORD-AREA-IN DELIMITED BY ","
004050         INTO WS-ASG-USER-ID      WS-ASG-NAME
004060              WS-ASG-EMAIL        WS-ASG-DEPARTMENT
004070              WS-ASG-STATUS       WS-ASG-ROLE
004080              WS-ASG-SOURCE-SYSTEM WS-ASG-GRANTED-AT
004090         TALLYING IN WS-UNSTR-TALLY.
004100 1110-EXIT.
004110     EXIT.
004120*
004130 1120-VALIDATE-ASG-ROW-PARA.
004140     SET ROW-IS-VALID TO TRUE.
004150     IF WS-UNSTR-TALLY < 8
004160         SET ROW-IS-CORRUPT TO TRUE
004170         MOVE "ROW DOES NOT HAVE 8 COLUMNS" TO WS-ASG-ERROR-TEXT
004180     END-IF.
004190     IF ROW-IS-VALID
004200         IF WS-ASG-STATUS NOT = "active  " AND
004210            WS-ASG-STATUS NOT = "inactive"
004220             SET ROW-IS-CORRUPT TO TRUE
004230             MOVE "INVALID STATUS VALUE" TO WS-ASG-ERROR-TEXT
004240         END-IF
004250     END-IF.
004260     IF ROW-IS-VALID
004270         PERFORM 1121-VALIDATE-EMAIL-PARA THRU 1121-EXIT
004280     END-IF.
004290     IF ROW-IS-VALID
004300         PERFORM 1122-VALIDATE-TIMESTAMP-PARA THRU 1122-EXIT
004310     END-IF.
004320 1120-EXIT.
004330     EXIT.
004340*
004350 1121-VALIDATE-EMAIL-PARA.
004360     MOVE 0 TO WS-SCAN-IDX.
004370     MOVE 0 TO WS-TAB-IDX.
004380     INSPECT WS-ASG-EMAIL TALLYING WS-TAB-IDX FOR ALL "@".
004390     IF WS-TAB-IDX NOT = 1
004400         SET ROW-IS-CORRUPT TO TRUE
004410         MOVE "EMAIL DOES NOT HAVE ONE @" TO WS-ASG-ERROR-TEXT
004420     ELSE
004430         MOVE 0 TO WS-TAB-IDX
004440         PERFORM 1123-FIND-AT-POS-PARA THRU 1123-EXIT
004450             VARYING WS-SCAN-IDX FROM 1 BY 1
004460             UNTIL WS-SCAN-IDX > 40
004470         IF WS-TAB-IDX = 1 OR WS-ASG-EMAIL (WS-TAB-IDX + 1:1)
004480                 = SPACE
004490             SET ROW-IS-CORRUPT TO TRUE
004500             MOVE "EMAIL LOCAL OR DOMAIN PART EMPTY" TO
004510                 WS-ASG-ERROR-TEXT
004520         END-IF
004530     END-IF.
004540 1121-EXIT.
004550     EXIT.
004560*
004570 1123-FIND-AT-POS-PARA.
004580     IF WS-ASG-EMAIL (WS-SCAN-IDX:1) = "@"
004590         MOVE WS-SCAN-IDX TO WS-TAB-IDX
004600     END-IF.
004610 1123-EXIT.
004620     EXIT.
004630*
004640 1122-VALIDATE-TIMESTAMP-PARA.
004650     IF WS-ASG-GRANTED-AT (5:1) NOT = "-"  OR
004660        WS-ASG-GRANTED-AT (8:1) NOT = "-"  OR
004670        WS-ASG-GRANTED-AT (11:1) NOT = "T" OR
004680        WS-ASG-GRANTED-AT (14:1) NOT = ":" OR
004690        WS-ASG-GRANTED-AT (17:1) NOT = ":"
004700         SET ROW-IS-CORRUPT TO TRUE
004710         MOVE "TIMESTAMP FORMAT IS NOT VALID" TO
004720             WS-ASG-ERROR-TEXT
004730     ELSE
004740         IF WS-ASG-GRANTED-AT (1:4)   NOT NUMERIC OR
004750            WS-ASG-GRANTED-AT (6:2)   NOT NUMERIC OR
004760            WS-ASG-GRANTED-AT (9:2)   NOT NUMERIC OR
004770            WS-ASG-GRANTED-AT (12:2)  NOT NUMERIC OR
004780            WS-ASG-GRANTED-AT (15:2)  NOT NUMERIC OR
004790            WS-ASG-GRANTED-AT (18:2)  NOT NUMERIC
004800             SET ROW-IS-CORRUPT TO TRUE
004810             MOVE "TIMESTAMP IS NOT NUMERIC" TO
004820                 WS-ASG-ERROR-TEXT
004830         END-IF
004840     END-IF.
004850 1122-EXIT.
004860     EXIT.
004870*
004880 1200-SANITIZE-ASG-TEXT-PARA.
004890     MOVE WS-ASG-NAME TO WS-SCAN-BUFFER.
004900     PERFORM 1210-SANITIZE-BUFFER-PARA THRU 1210-EXIT.
004910     MOVE WS-SCAN-BUFFER (1:30) TO WS-ASG-NAME.
004920     MOVE WS-ASG-DEPARTMENT TO WS-SCAN-BUFFER.
004930     PERFORM 1210-SANITIZE-BUFFER-PARA THRU 1210-EXIT.
004940     MOVE WS-SCAN-BUFFER (1:20) TO WS-ASG-DEPARTMENT.
004950     MOVE WS-ASG-ROLE TO WS-SCAN-BUFFER.
004960     PERFORM 1210-SANITIZE-BUFFER-PARA THRU 1210-EXIT.
004970     MOVE WS-SCAN-BUFFER (1:20) TO WS-ASG-ROLE.
004980 1200-EXIT.
004990     EXIT.
005000*
005010*    STRIPS < > { } [ ] |  FROM WS-SCAN-BUFFER, TURNS A LOW-
005020*    VALUE (EMBEDDED NEWLINE) INTO A SPACE, LEFT-JUSTIFIES THE
005030*    RESULT AND BLANKS OUT WHAT IS LEFT OVER.
005040 1210-SANITIZE-BUFFER-PARA.
005050     MOVE WS-SCAN-BUFFER TO WS-TOKEN-BUFFER.
005060     MOVE SPACES TO WS-SCAN-BUFFER.
005070     MOVE 0 TO WS-OUT-IDX.
005080     PERFORM 1211-SANITIZE-ONE-CHAR-PARA THRU 1211-EXIT
005090         VARYING WS-SCAN-IDX FROM 1 BY 1
005100         UNTIL WS-SCAN-IDX > 80.
005110 1210-EXIT.
005120     EXIT.
005130*
005140 1211-SANITIZE-ONE-CHAR-PARA.
005150     MOVE WS-TOKEN-CHAR (WS-SCAN-IDX) TO WS-SCAN-CHAR (1).
005160     IF WS-SCAN-CHAR (1) = LOW-VALUE
005170         MOVE SPACE TO WS-SCAN-CHAR (1)
005180     END-IF.
005190     SET WS-ROLE-FOUND-SW TO "N".
005200     PERFORM 1212-CHECK-BANNED-CHAR-PARA THRU 1212-EXIT
005210         VARYING WS-TAB-IDX FROM 1 BY 1
005220         UNTIL WS-TAB-IDX > 7.
005230     IF WS-ROLE-FOUND-SW NOT = "Y"
005240         ADD 1 TO WS-OUT-IDX
005250         IF WS-OUT-IDX <= 80
005260             MOVE WS-SCAN-CHAR (1) TO
005270                 WS-SCAN-CHARS (WS-OUT-IDX:1)
005280         END-IF
005290     END-IF.
005300 1211-EXIT.
005310     EXIT.
005320*
005330 1212-CHECK-BANNED-CHAR-PARA.
005340     IF WS-SCAN-CHAR (1) = WS-BANNED-CHAR (WS-TAB-IDX)
005350         SET WS-ROLE-FOUND-SW TO "Y"
005360     END-IF.
005370 1212-EXIT.
005380     EXIT.
005390*
005400*    GROUPS A VALID ROW INTO THE CONSOLIDATED USER TABLE, R-1
005410*    THROUGH R-3.
005420 1300-AGGREGATE-USER-ROW-PARA.
005430     PERFORM 1310-FIND-USER-PARA THRU 1310-EXIT.
005440     IF NOT USER-ALREADY-KNOWN
005450         PERFORM 1320-ADD-NEW-USER-PARA THRU 1320-EXIT
005460     END-IF.
005470     IF WS-ASG-STATUS = "inactive"
005480         MOVE "inactive" TO LK-USER-STATUS (WS-USR-IDX)
005490     END-IF.
005500     IF WS-ASG-GRANTED-AT > LK-USER-LATEST-TS (WS-USR-IDX)
005510         MOVE WS-ASG-NAME       TO LK-USER-NAME (WS-USR-IDX)
005520         MOVE WS-ASG-EMAIL      TO LK-USER-EMAIL (WS-USR-IDX)
005530         MOVE WS-ASG-DEPARTMENT TO LK-USER-DEPT (WS-USR-IDX)
005540         MOVE WS-ASG-GRANTED-AT TO LK-USER-LATEST-TS (WS-USR-IDX)
005550     END-IF.
005560     IF WS-ASG-ROLE NOT = SPACES
005570         PERFORM 1330-ADD-ROLE-PARA THRU 1330-EXIT
005580     END-IF.
005590     PERFORM 1340-ADD-SOURCE-SYSTEM-PARA THRU 1340-EXIT.
005600 1300-EXIT.
005610     EXIT.
005620*
005630 1310-FIND-USER-PARA.
005640     MOVE "N" TO WS-USER-FOUND-SW.
005650     PERFORM 1311-TEST-ONE-USER-PARA THRU 1311-EXIT
005660         VARYING WS-USR-IDX FROM 1 BY 1
005670         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT
005680            OR USER-ALREADY-KNOWN.
005690 1310-EXIT.
005700     EXIT.
005710*
005720 1311-TEST-ONE-USER-PARA.
005730     IF LK-USER-ID (WS-USR-IDX) = WS-ASG-USER-ID
005740         SET USER-ALREADY-KNOWN TO TRUE
005750     END-IF.
005760 1311-EXIT.
005770     EXIT.
005780*
005790 1320-ADD-NEW-USER-PARA.
005800     IF LK-USER-TAB-COUNT < 500
005810         ADD 1 TO LK-USER-TAB-COUNT
005820         MOVE LK-USER-TAB-COUNT TO WS-USR-IDX
005830         INITIALIZE LK-USER-ENTRY (WS-USR-IDX)
005840         MOVE WS-ASG-USER-ID    TO LK-USER-ID (WS-USR-IDX)
005850         MOVE WS-ASG-NAME       TO LK-USER-NAME (WS-USR-IDX)
005860         MOVE WS-ASG-EMAIL      TO LK-USER-EMAIL (WS-USR-IDX)
005870         MOVE WS-ASG-DEPARTMENT TO LK-USER-DEPT (WS-USR-IDX)
005880         MOVE "active"          TO LK-USER-STATUS (WS-USR-IDX)
005890         MOVE LOW-VALUE         TO LK-USER-LATEST-TS (WS-USR-IDX)
005900     END-IF.
005910 1320-EXIT.
005920     EXIT.
005930*
005940 1330-ADD-ROLE-PARA.
005950     SET WS-ROLE-FOUND-SW TO "N".
005960     PERFORM 1331-TEST-ONE-ROLE-PARA THRU 1331-EXIT
005970         VARYING WS-ROLE-IDX FROM 1 BY 1
005980         UNTIL WS-ROLE-IDX > LK-USER-ROLE-CNT (WS-USR-IDX)
005990            OR ROLE-ALREADY-HELD.
006000     IF NOT ROLE-ALREADY-HELD AND
006010        LK-USER-ROLE-CNT (WS-USR-IDX) < 50
006020         ADD 1 TO LK-USER-ROLE-CNT (WS-USR-IDX)
006030         MOVE LK-USER-ROLE-CNT (WS-USR-IDX) TO WS-ROLE-IDX
006040     END-IF.
006050     IF WS-ROLE-IDX > 0 AND WS-ROLE-IDX <= 50
006060         MOVE WS-ASG-ROLE          TO
006070             LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX)
006080         MOVE WS-ASG-SOURCE-SYSTEM TO
006090             LK-ROLE-SRC-SYS (WS-USR-IDX, WS-ROLE-IDX)
006100         MOVE WS-ASG-GRANTED-AT    TO
006110             LK-ROLE-GRANTED-AT (WS-USR-IDX, WS-ROLE-IDX)
006120     END-IF.
006130 1330-EXIT.
006140     EXIT.
006150*
006160 1331-TEST-ONE-ROLE-PARA.
006170     IF LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) = WS-ASG-ROLE
006180         SET ROLE-ALREADY-HELD TO TRUE
006190     END-IF.
006200 1331-EXIT.
006210     EXIT.
006220*
006230 1340-ADD-SOURCE-SYSTEM-PARA.
006240     SET WS-SRC-FOUND-SW TO "N".
006250     PERFORM 1341-TEST-ONE-SOURCE-PARA THRU 1341-EXIT
006260         VARYING WS-SRC-IDX FROM 1 BY 1
006270         UNTIL WS-SRC-IDX > LK-USER-SRC-CNT (WS-USR-IDX).
006280     IF NOT SRC-ALREADY-HELD AND
006290        LK-USER-SRC-CNT (WS-USR-IDX) < 20
006300         ADD 1 TO LK-USER-SRC-CNT (WS-USR-IDX)
006310         MOVE WS-ASG-SOURCE-SYSTEM TO
006320             LK-USER-SRC-SYS (WS-USR-IDX, LK-USER-SRC-CNT
006330                 (WS-USR-IDX))
006340     END-IF.
006350 1340-EXIT.
006360     EXIT.
006370*
006380 1341-TEST-ONE-SOURCE-PARA.
006390     IF LK-USER-SRC-SYS (WS-USR-IDX, WS-SRC-IDX) =
006400             WS-ASG-SOURCE-SYSTEM
006410         SET SRC-ALREADY-HELD TO TRUE
006420     END-IF.
006430 1341-EXIT.
006440     EXIT.
006450*
006460*    SPLITS THE FULL USER TABLE: EVERY USER IS KEPT (USED BY
006470*    SIMULATION IN SODEVID); ONLY ACTIVE USERS WITH 2+ ROLES
006480*    ARE COUNTED AS DETECTION-ELIGIBLE HERE (R-4).  SODDETC
006490*    RE-APPLIES THE SAME TEST WHEN IT RECEIVES THE TABLE.
006500 1500-SPLIT-USER-TABLE-PARA.
006510     PERFORM 1501-CLASSIFY-ONE-USER-PARA THRU 1501-EXIT
006520         VARYING WS-USR-IDX FROM 1 BY 1
006530         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT.
006540     PERFORM 1510-COUNT-UNIQUE-ROLES-PARA THRU 1510-EXIT.
006550 1500-EXIT.
006560     EXIT.
006570*
006580 1501-CLASSIFY-ONE-USER-PARA.
006590     ADD 1 TO WS-USERS-PROCESSED.
006600     IF LK-USER-STATUS (WS-USR-IDX) = "inactive"
006610         ADD 1 TO WS-USERS-INACTIVE
006620     ELSE
006630         ADD 1 TO WS-USERS-ACTIVE
006640         ADD LK-USER-ROLE-CNT (WS-USR-IDX) TO
006650             WS-ACTIVE-ROLE-TOTAL
006660         IF LK-USER-ROLE-CNT (WS-USR-IDX) < 2
006670             ADD 1 TO WS-USERS-1ROLE-FILTER
006680         END-IF
006690     END-IF.
006700 1501-EXIT.
006710     EXIT.
006720*
006730 1510-COUNT-UNIQUE-ROLES-PARA.
006740     MOVE 0 TO WS-ACTIVE-ROLE-UNIQUE.
006750     PERFORM 1511-SCAN-USER-ROLES-PARA THRU 1511-EXIT
006760         VARYING WS-USR-IDX FROM 1 BY 1
006770         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT.
006780 1510-EXIT.
006790     EXIT.
006800*
006810 1511-SCAN-USER-ROLES-PARA.
006820     IF LK-USER-STATUS (WS-USR-IDX) NOT = "inactive"
006830         PERFORM 1512-COUNT-ONE-ROLE-PARA THRU 1512-EXIT
006840             VARYING WS-ROLE-IDX FROM 1 BY 1
006850             UNTIL WS-ROLE-IDX > LK-USER-ROLE-CNT (WS-USR-IDX)
006860     END-IF.
006870 1511-EXIT.
006880     EXIT.
006890*
006900 1512-COUNT-ONE-ROLE-PARA.
006910     PERFORM 1520-ROLE-SEEN-BEFORE-PARA THRU 1520-EXIT.
006920     IF NOT ROLE-ALREADY-HELD
006930         ADD 1 TO WS-ACTIVE-ROLE-UNIQUE
006940     END-IF.
006950 1512-EXIT.
006960     EXIT.
006970*
006980*    TESTS WHETHER LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) WAS
006990*    ALREADY COUNTED BY AN EARLIER ACTIVE USER/ROLE PAIR.
007000 1520-ROLE-SEEN-BEFORE-PARA.
007010     SET WS-ROLE-FOUND-SW TO "N".
007020     PERFORM 1521-CHECK-ONE-EARLIER-USER-PARA THRU 1521-EXIT
007030         VARYING WS-TAB-IDX FROM 1 BY 1
007040         UNTIL WS-TAB-IDX > WS-USR-IDX.
007050 1520-EXIT.
007060     EXIT.
007070*
007080 1521-CHECK-ONE-EARLIER-USER-PARA.
007090     IF WS-TAB-IDX = WS-USR-IDX
007100         MOVE WS-ROLE-IDX TO WS-DUP-ROLE-COUNT
007110     ELSE
007120         MOVE LK-USER-ROLE-CNT (WS-TAB-IDX) TO WS-DUP-ROLE-COUNT
007130     END-IF.
007140     IF LK-USER-STATUS (WS-TAB-IDX) NOT = "inactive"
007150         PERFORM 1522-CHECK-ONE-ROLE-SLOT-PARA THRU 1522-EXIT
007160             VARYING WS-TAB-IDX-2 FROM 1 BY 1
007170             UNTIL WS-TAB-IDX-2 > WS-DUP-ROLE-COUNT
007180     END-IF.
007190 1521-EXIT.
007200     EXIT.
007210*
007220 1522-CHECK-ONE-ROLE-SLOT-PARA.
007230     IF LK-ROLE-NAME (WS-TAB-IDX, WS-TAB-IDX-2) =
007240        LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX)
007250         IF WS-TAB-IDX < WS-USR-IDX OR
007260            WS-TAB-IDX-2 < WS-ROLE-IDX
007270             SET ROLE-ALREADY-HELD TO TRUE
007280         END-IF
007290     END-IF.
007300 1522-EXIT.
007310     EXIT.
007320*
007330 1900-WRITE-ASG-ERROR-PARA.
007340     MOVE SPACES TO ASG-ERROR-LINE-OUT.
007350     MOVE WS-ASG-LINE-NUMBER TO WS-SUMM-VALUE.
007360     STRING WS-SUMM-VALUE DELIMITED BY SIZE
007370            " "            DELIMITED BY SIZE
007380            WS-ASG-ERROR-TEXT DELIMITED BY SIZE
007390            " "            DELIMITED BY SIZE
007400            ASG-RECORD-AREA-IN (1:200) DELIMITED BY SIZE
007410         INTO ASG-ERROR-LINE-OUT.
007420     WRITE ASG-ERROR-LINE-OUT.
007430 1900-EXIT.
007440     EXIT.
007450*================================================================*
007460*    INGEST-POLICIES                                             *
007470*================================================================*
007480 2000-INGEST-POLICIES-PARA.
007490     READ PLCYFILE INTO PLY-RECORD-AREA-IN
007500         AT END SET PLY-AT-EOF TO TRUE.
007510     IF NOT PLY-AT-EOF
007520         PERFORM 2010-CHECK-PLY-HEADER-PARA THRU 2010-EXIT
007530         READ PLCYFILE INTO PLY-RECORD-AREA-IN
007540             AT END SET PLY-AT-EOF TO TRUE
007550         END-READ
007560     END-IF.
007570     PERFORM 2100-PROCESS-PLY-ROW-PARA THRU 2100-EXIT
007580         UNTIL PLY-AT-EOF.
007590     PERFORM 3100-COMPUTE-FINGERPRINT-PARA THRU 3100-EXIT.
007600 2000-EXIT.
007610     EXIT.
007620*
007630 2010-CHECK-PLY-HEADER-PARA.
007640     IF PLY-RECORD-AREA-IN (1:9) NOT = "policy_id"
007650         SET WS-PLY-HDR-SW TO "N"
007660         MOVE "MISSING REQUIRED HEADER COLUMN(S)" TO
007670             WS-PLY-ERROR-TEXT
007680         MOVE 0 TO WS-PLY-LINE-NUMBER
007690         PERFORM 2900-WRITE-PLY-ERROR-PARA THRU 2900-EXIT
007700         SET PLY-AT-EOF TO TRUE
007710     END-IF.
007720 2010-EXIT.
007730     EXIT.
007740*
007750 2100-PROCESS-PLY-ROW-PARA.
007760     ADD 1 TO WS-PLY-LINE-NUMBER.
007770     IF PLY-RECORD-AREA-IN NOT = SPACES
007780         ADD 1 TO WS-PLY-TOTAL-ROWS
007790         PERFORM 2110-SPLIT-PLY-ROW-PARA THRU 2110-EXIT
007800         IF ROW-IS-VALID
007810             PERFORM 2200-EXTRACT-ROLE-TOKENS-PARA THRU
007820                     2200-EXIT
007830             PERFORM 2300-CLASSIFY-POLICY-PARA THRU 2300-EXIT
007840         ELSE
007850             ADD 1 TO WS-PLY-CORRUPT-ROWS
007860             PERFORM 2900-WRITE-PLY-ERROR-PARA THRU 2900-EXIT
007870         END-IF
007880     END-IF.
007890     READ PLCYFILE INTO PLY-RECORD-AREA-IN
007900         AT END SET PLY-AT-EOF TO TRUE.
007910 2100-EXIT.
007920     EXIT.
007930*
007940*    SPLITS AT THE FIRST TWO COMMAS ONLY; THE ROLES TEXT KEEPS
007950*    WHATEVER COMMAS IT CONTAINS (A POLICY ROW READS "ID,DESC,
007960*    ROLE-LIST" AND THE ROLE LIST MAY BE "ROLE_A, ROLE_B").
007970 2110-SPLIT-PLY-ROW-PARA.
007980     SET ROW-IS-VALID TO TRUE.
007990     MOVE SPACES TO WS-PLY-ROW.
008000     MOVE 1 TO WS-UNSTR-PTR.
008010     MOVE 0 TO WS-UNSTR-TALLY.
008020     UNSTRING PLY-RECORD-AREA-IN DELIMITED BY ","
008030         INTO WS-PLY-POLICY-ID WS-PLY-DESCRIPTION
008040         WITH POINTER WS-UNSTR-PTR
008050         TALLYING IN WS-UNSTR-TALLY.
008060     IF WS-UNSTR-TALLY < 2
008070         SET ROW-IS-CORRUPT TO TRUE
008080         MOVE "FEWER THAN THREE COMMA-SEPARATED PARTS" TO
008090             WS-PLY-ERROR-TEXT
008100     ELSE
008110         MOVE 0 TO WS-INPUT-LEN
008120         PERFORM 2111-FIND-LAST-NONBLANK-PARA THRU 2111-EXIT
008130             VARYING WS-SCAN-IDX FROM 200 BY -1
008140             UNTIL WS-SCAN-IDX < 1 OR WS-INPUT-LEN NOT = 0
008150         IF WS-UNSTR-PTR > WS-INPUT-LEN
008160             MOVE SPACES TO WS-PLY-ROLES-TEXT
008170         ELSE
008180             MOVE PLY-RECORD-AREA-IN (WS-UNSTR-PTR:
008190                 WS-INPUT-LEN - WS-UNSTR-PTR + 1) TO
008200                 WS-PLY-ROLES-TEXT
008210         END-IF
008220     END-IF.
008230 2110-EXIT.
008240     EXIT.
008250*
008260 2111-FIND-LAST-NONBLANK-PARA.
008270     IF PLY-RECORD-AREA-IN (WS-SCAN-IDX:1) NOT = SPACE
008280         MOVE WS-SCAN-IDX TO WS-INPUT-LEN
008290     END-IF.
008300 2111-EXIT.
008310     EXIT.
008320*
008330*    EXTRACTS MAXIMAL [A-ZA-Z0-9_] RUNS AS DISTINCT ROLE TOKENS.
008340 2200-EXTRACT-ROLE-TOKENS-PARA.
008350     MOVE 0 TO WS-TOKEN-COUNT.
008360     MOVE WS-PLY-ROLES-TEXT TO WS-SCAN-BUFFER.
008370     MOVE SPACES TO WS-TOKEN-BUFFER.
008380     MOVE 0 TO WS-OUT-IDX.
008390     PERFORM 2201-SCAN-ONE-CHAR-PARA THRU 2201-EXIT
008400         VARYING WS-SCAN-IDX FROM 1 BY 1
008410         UNTIL WS-SCAN-IDX > 80.
008420     IF WS-OUT-IDX > 0
008430         PERFORM 2210-STORE-TOKEN-PARA THRU 2210-EXIT
008440     END-IF.
008450 2200-EXIT.
008460     EXIT.
008470*
008480 2201-SCAN-ONE-CHAR-PARA.
008490     IF (WS-SCAN-CHAR (WS-SCAN-IDX) >= "A" AND
008500         WS-SCAN-CHAR (WS-SCAN-IDX) <= "Z") OR
008510        (WS-SCAN-CHAR (WS-SCAN-IDX) >= "a" AND
008520         WS-SCAN-CHAR (WS-SCAN-IDX) <= "z") OR
008530        (WS-SCAN-CHAR (WS-SCAN-IDX) >= "0" AND
008540         WS-SCAN-CHAR (WS-SCAN-IDX) <= "9") OR
008550         WS-SCAN-CHAR (WS-SCAN-IDX) = "_"
008560         ADD 1 TO WS-OUT-IDX
008570         IF WS-OUT-IDX <= 20
008580             MOVE WS-SCAN-CHAR (WS-SCAN-IDX) TO
008590                 WS-TOKEN-CHARS (WS-OUT-IDX:1)
008600         END-IF
008610     ELSE
008620         IF WS-OUT-IDX > 0
008630             PERFORM 2210-STORE-TOKEN-PARA THRU 2210-EXIT
008640         END-IF
008650         MOVE SPACES TO WS-TOKEN-BUFFER
008660         MOVE 0 TO WS-OUT-IDX
008670     END-IF.
008680 2201-EXIT.
008690     EXIT.
008700*
008710*    ADDS WS-TOKEN-BUFFER TO WS-TOKEN-TABLE IF NOT ALREADY
008720*    PRESENT (DISTINCT-ROLE-SET RULE).
008730 2210-STORE-TOKEN-PARA.
008740     SET WS-ROLE-FOUND-SW TO "N".
008750     PERFORM 2211-TEST-ONE-TOKEN-PARA THRU 2211-EXIT
008760         VARYING WS-TAB-IDX FROM 1 BY 1
008770         UNTIL WS-TAB-IDX > WS-TOKEN-COUNT.
008780     IF NOT ROLE-ALREADY-HELD AND WS-TOKEN-COUNT < 20
008790         ADD 1 TO WS-TOKEN-COUNT
008800         MOVE WS-TOKEN-BUFFER TO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
008810     END-IF.
008820 2210-EXIT.
008830     EXIT.
008840*
008850 2211-TEST-ONE-TOKEN-PARA.
008860     IF WS-TOKEN-ENTRY (WS-TAB-IDX) = WS-TOKEN-BUFFER
008870         SET ROLE-ALREADY-HELD TO TRUE
008880     END-IF.
008890 2211-EXIT.
008900     EXIT.
008910*
008920*    R-7 -- ZERO TOKENS IS CORRUPT, ONE TOKEN IS FILTERED,
008930*    TWO OR MORE LOADS INTO THE SODPLCY KEYED TABLE.
008940 2300-CLASSIFY-POLICY-PARA.
008950     EVALUATE TRUE
008960         WHEN WS-TOKEN-COUNT = 0
008970             ADD 1 TO WS-PLY-CORRUPT-ROWS
008980             MOVE "NO ROLE TOKENS FOUND IN ROLES TEXT" TO
008990                 WS-PLY-ERROR-TEXT
009000             PERFORM 2900-WRITE-PLY-ERROR-PARA THRU 2900-EXIT
009010         WHEN WS-TOKEN-COUNT = 1
009020             ADD 1 TO WS-PLY-FILTERED-ROWS
009030             MOVE "SINGLE-ROLE POLICY FILTERED" TO
009040                 WS-PLY-ERROR-TEXT
009050             PERFORM 2900-WRITE-PLY-ERROR-PARA THRU 2900-EXIT
009060         WHEN OTHER
009070             ADD 1 TO WS-PLY-VALID-ROWS
009080             PERFORM 2400-LOAD-POLICY-PARA THRU 2400-EXIT
009090     END-EVALUATE.
009100 2300-EXIT.
009110     EXIT.
009120*
009130 2400-LOAD-POLICY-PARA.
009140     MOVE WS-PLY-DESCRIPTION TO WS-SCAN-BUFFER.
009150     PERFORM 1210-SANITIZE-BUFFER-PARA THRU 1210-EXIT.
009160     MOVE SPACES TO WK-POLICY-ENTRY.
009170     MOVE WS-PLY-POLICY-ID   TO WK-POLICY-ID.
009180     MOVE WS-SCAN-BUFFER (1:50) TO WK-POLICY-DESC.
009190     MOVE WS-TOKEN-COUNT     TO WK-POLICY-ROLE-COUNT.
009200     PERFORM 2410-COPY-ONE-ROLE-PARA THRU 2410-EXIT
009210         VARYING WS-TAB-IDX FROM 1 BY 1
009220         UNTIL WS-TAB-IDX > WS-TOKEN-COUNT.
009230     SET WK-PLCY-LOAD TO TRUE.
009240     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
009250                           WK-POLICY-ENTRY.
009260 2400-EXIT.
009270     EXIT.
009280*
009290 2410-COPY-ONE-ROLE-PARA.
009300     MOVE WS-TOKEN-ENTRY (WS-TAB-IDX) TO
009310         WK-POLICY-ROLE (WS-TAB-IDX).
009320 2410-EXIT.
009330     EXIT.
009340*
009350 2900-WRITE-PLY-ERROR-PARA.
009360     MOVE SPACES TO PLY-ERROR-LINE-OUT.
009370     MOVE WS-PLY-LINE-NUMBER TO WS-SUMM-VALUE.
009380     STRING WS-SUMM-VALUE DELIMITED BY SIZE
009390            " "            DELIMITED BY SIZE
009400            WS-PLY-ERROR-TEXT DELIMITED BY SIZE
009410            " "            DELIMITED BY SIZE
009420            PLY-RECORD-AREA-IN (1:100) DELIMITED BY SIZE
009430         INTO PLY-ERROR-LINE-OUT.
009440     WRITE PLY-ERROR-LINE-OUT.
009450 2900-EXIT.
009460     EXIT.
009470*================================================================*
009480*    POLICY-FINGERPRINT  (R-8)                                   *
009490*================================================================*
009500*    BUILDS A CANONICAL STRING OVER THE SORTED POLICY SET AND
009510*    REDUCES IT TO A 16-HEX-CHARACTER CHECKSUM.  THE POLICY
009520*    TABLE ITSELF LIVES IN SODPLCY; WE ASK IT TO LIST EVERY
009530*    POLICY BACK TO US IN POLICY-ID ORDER.
009540 3100-COMPUTE-FINGERPRINT-PARA.
009550     MOVE SPACES TO WS-CANON-STRING.
009560     MOVE 0 TO WS-CANON-LEN.
009570     MOVE "I" TO WK-PLCY-FUNCTION.
009580     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
009590                           WK-POLICY-ENTRY.
009600     MOVE "N" TO WK-PLCY-FUNCTION.
009610     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
009620                           WK-POLICY-ENTRY.
009630     PERFORM 3110-APPEND-POLICY-PARA THRU 3110-EXIT
009640         UNTIL WK-PLCY-RETURN-CODE = 16.
009650     PERFORM 3120-HASH-CANON-STRING-PARA THRU 3120-EXIT.
009660 3100-EXIT.
009670     EXIT.
009680*
009690 3110-APPEND-POLICY-PARA.
009700     PERFORM 3111-APPEND-ONE-FIELD-PARA THRU 3111-EXIT.
009710     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
009720                           WK-POLICY-ENTRY.
009730 3110-EXIT.
009740     EXIT.
009750*
009760 3111-APPEND-ONE-FIELD-PARA.
009770     IF WS-CANON-LEN + 90 < 4000
009780         MOVE WK-POLICY-ID TO
009790             WS-CANON-STRING (WS-CANON-LEN + 1:10)
009800         ADD 10 TO WS-CANON-LEN
009810         MOVE WK-POLICY-DESC TO
009820             WS-CANON-STRING (WS-CANON-LEN + 1:50)
009830         ADD 50 TO WS-CANON-LEN
009840         PERFORM 3112-APPEND-ONE-ROLE-PARA THRU 3112-EXIT
009850             VARYING WS-TAB-IDX FROM 1 BY 1
009860             UNTIL WS-TAB-IDX > WK-POLICY-ROLE-COUNT
009870     END-IF.
009880 3111-EXIT.
009890     EXIT.
009900*
009910 3112-APPEND-ONE-ROLE-PARA.
009920     MOVE WK-POLICY-ROLE (WS-TAB-IDX) TO
009930         WS-CANON-STRING (WS-CANON-LEN + 1:20).
009940     ADD 20 TO WS-CANON-LEN.
009950 3112-EXIT.
009960     EXIT.
009970*
009980 3120-HASH-CANON-STRING-PARA.
009990     MOVE 5381   TO WS-HASH-HI.
010000     MOVE 104729 TO WS-HASH-LO.
010010     PERFORM 3121-HASH-ONE-CHAR-PARA THRU 3121-EXIT
010020         VARYING WS-SCAN-IDX FROM 1 BY 1
010030         UNTIL WS-SCAN-IDX > WS-CANON-LEN.
010040     MOVE 8 TO WS-HASH-DIGIT-POS.
010050     PERFORM 3140-HEX8-HI-PARA THRU 3140-EXIT
010060         VARYING WS-HASH-DIGIT-POS FROM 8 BY -1
010070         UNTIL WS-HASH-DIGIT-POS < 1.
010080     MOVE 8 TO WS-HASH-DIGIT-POS.
010090     PERFORM 3150-HEX8-LO-PARA THRU 3150-EXIT
010100         VARYING WS-HASH-DIGIT-POS FROM 8 BY -1
010110         UNTIL WS-HASH-DIGIT-POS < 1.
010120 3120-EXIT.
010130     EXIT.
010140*
010150 3121-HASH-ONE-CHAR-PARA.
010160     MOVE WS-CANON-STRING (WS-SCAN-IDX:1) TO WS-SCAN-CHAR (1).
010170     PERFORM 3130-CHAR-CODE-PARA THRU 3130-EXIT.
010180     COMPUTE WS-HASH-HI =
010190         (WS-HASH-HI * 131 + WS-HASH-CHAR-CODE).
010200     DIVIDE WS-HASH-HI BY 1000000000 GIVING WS-TAB-IDX
010210         REMAINDER WS-HASH-HI.
010220     COMPUTE WS-HASH-LO =
010230         (WS-HASH-LO * 33 + WS-HASH-CHAR-CODE).
010240     DIVIDE WS-HASH-LO BY 1000000000 GIVING WS-TAB-IDX
010250         REMAINDER WS-HASH-LO.
010260 3121-EXIT.
010270     EXIT.
010280*
010290*    MAPS ONE CHARACTER TO A SMALL NUMERIC CODE FOR THE HASH
010300*    WITHOUT USING AN INTRINSIC FUNCTION: THE CHARACTER'S OWN
010310*    VALUE IS ADDED TO A FIXED BASE BY INSPECTING IT AGAINST A
010320*    64-CHARACTER ALPHABET TABLE, SAME SCAN-AND-MATCH IDIOM AS
010330*    THE SANITIZE ROUTINE ABOVE.
010340 3130-CHAR-CODE-PARA.
010350     MOVE 64 TO WS-HASH-CHAR-CODE.
010360     PERFORM 3131-TEST-ONE-HEX-DIGIT-PARA THRU 3131-EXIT
010370         VARYING WS-TAB-IDX FROM 1 BY 1
010380         UNTIL WS-TAB-IDX > 16.
010390 3130-EXIT.
010400     EXIT.
010410*
010420 3131-TEST-ONE-HEX-DIGIT-PARA.
010430     IF WS-SCAN-CHAR (1) = WS-HEX-DIGIT (WS-TAB-IDX)
010440         MOVE WS-TAB-IDX TO WS-HASH-CHAR-CODE
010450     END-IF.
010460 3131-EXIT.
010470     EXIT.
010480*
010490 3140-HEX8-HI-PARA.
010500     DIVIDE WS-HASH-HI BY 16 GIVING WS-HASH-HI
010510         REMAINDER WS-HASH-REMAINDER.
010520     MOVE WS-HEX-DIGIT (WS-HASH-REMAINDER + 1) TO
010530         WS-POLICY-FINGERPRINT (WS-HASH-DIGIT-POS:1).
010540 3140-EXIT.
010550     EXIT.
010560*
010570 3150-HEX8-LO-PARA.
010580     DIVIDE WS-HASH-LO BY 16 GIVING WS-HASH-LO
010590         REMAINDER WS-HASH-REMAINDER.
010600     MOVE WS-HEX-DIGIT (WS-HASH-REMAINDER + 1) TO
010610         WS-POLICY-FINGERPRINT (WS-HASH-DIGIT-POS + 8:1).
010620 3150-EXIT.
010630     EXIT.
010640*================================================================*
010650*    INGESTION-SUMMARY                                           *
010660*================================================================*
010670 3000-BUILD-INGEST-SUMMARY-PARA.
010680     PERFORM 3005-FILL-LINKAGE-SUMMARY-PARA THRU 3005-EXIT.
010690     PERFORM 3010-PRINT-ONE-COUNTER-PARA THRU 3010-EXIT.
010700 3000-EXIT.
010710     EXIT.
010720*
010730*    COPIES THE INTERNAL COMP COUNTERS TO THE ZONED LINKAGE      *
010740*    SUMMARY SO SODEVID CAN REPRINT THEM IN THE EVIDENCE REPORT. *
010750 3005-FILL-LINKAGE-SUMMARY-PARA.
010760     MOVE WS-ASG-TOTAL-ROWS     TO LK-ISUM-ASG-TOTAL.
010770     MOVE WS-ASG-VALID-ROWS     TO LK-ISUM-ASG-VALID.
010780     MOVE WS-ASG-CORRUPT-ROWS   TO LK-ISUM-ASG-CORRUPT.
010790     MOVE WS-PLY-TOTAL-ROWS     TO LK-ISUM-PLY-TOTAL.
010800     MOVE WS-PLY-VALID-ROWS     TO LK-ISUM-PLY-VALID.
010810     MOVE WS-PLY-CORRUPT-ROWS   TO LK-ISUM-PLY-CORRUPT.
010820     MOVE WS-PLY-FILTERED-ROWS  TO LK-ISUM-PLY-FILTERED.
010830     MOVE WS-USERS-PROCESSED    TO LK-ISUM-USERS-PROC.
010840     MOVE WS-USERS-ACTIVE       TO LK-ISUM-USERS-ACTIVE.
010850     MOVE WS-USERS-INACTIVE     TO LK-ISUM-USERS-INACTIVE.
010860     MOVE WS-USERS-1ROLE-FILTER TO LK-ISUM-USERS-1ROLE.
010870     MOVE WS-ACTIVE-ROLE-TOTAL  TO LK-ISUM-ROLE-TOTAL.
010880     MOVE WS-ACTIVE-ROLE-UNIQUE TO LK-ISUM-ROLE-UNIQUE.
010890     MOVE WS-POLICY-FINGERPRINT TO LK-POLICY-FINGERPRINT.
010900 3005-EXIT.
010910     EXIT.
010920*
010930 3010-PRINT-ONE-COUNTER-PARA.
010940     MOVE "ASSIGNMENT ROWS READ (TOTAL)...........:" TO
010950         WS-SUMM-LABEL.
010960     MOVE WS-ASG-TOTAL-ROWS TO WS-SUMM-VALUE.
010970     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
010980     MOVE "ASSIGNMENT ROWS VALID...................:" TO
010990         WS-SUMM-LABEL.
011000     MOVE WS-ASG-VALID-ROWS TO WS-SUMM-VALUE.
011010     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011020     MOVE "ASSIGNMENT ROWS CORRUPT.................:" TO
011030         WS-SUMM-LABEL.
011040     MOVE WS-ASG-CORRUPT-ROWS TO WS-SUMM-VALUE.
011050     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011060     MOVE "POLICY ROWS READ (TOTAL)................:" TO
011070         WS-SUMM-LABEL.
011080     MOVE WS-PLY-TOTAL-ROWS TO WS-SUMM-VALUE.
011090     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011100     MOVE "POLICY ROWS VALID........................:" TO
011110         WS-SUMM-LABEL.
011120     MOVE WS-PLY-VALID-ROWS TO WS-SUMM-VALUE.
011130     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011140     MOVE "POLICY ROWS CORRUPT......................:" TO
011150         WS-SUMM-LABEL.
011160     MOVE WS-PLY-CORRUPT-ROWS TO WS-SUMM-VALUE.
011170     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011180     MOVE "POLICY ROWS FILTERED (SINGLE ROLE).......:" TO
011190         WS-SUMM-LABEL.
011200     MOVE WS-PLY-FILTERED-ROWS TO WS-SUMM-VALUE.
011210     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011220     MOVE "USERS PROCESSED (DISTINCT)...............:" TO
011230         WS-SUMM-LABEL.
011240     MOVE WS-USERS-PROCESSED TO WS-SUMM-VALUE.
011250     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011260     MOVE "USERS ACTIVE..............................:" TO
011270         WS-SUMM-LABEL.
011280     MOVE WS-USERS-ACTIVE TO WS-SUMM-VALUE.
011290     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011300     MOVE "USERS INACTIVE............................:" TO
011310         WS-SUMM-LABEL.
011320     MOVE WS-USERS-INACTIVE TO WS-SUMM-VALUE.
011330     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011340     MOVE "ACTIVE USERS FILTERED (ONE ROLE).........:" TO
011350         WS-SUMM-LABEL.
011360     MOVE WS-USERS-1ROLE-FILTER TO WS-SUMM-VALUE.
011370     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011380     MOVE "TOTAL ACTIVE ROLES........................:" TO
011390         WS-SUMM-LABEL.
011400     MOVE WS-ACTIVE-ROLE-TOTAL TO WS-SUMM-VALUE.
011410     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011420     MOVE "UNIQUE ACTIVE ROLES.......................:" TO
011430         WS-SUMM-LABEL.
011440     MOVE WS-ACTIVE-ROLE-UNIQUE TO WS-SUMM-VALUE.
011450     PERFORM 3020-WRITE-SUMMARY-LINE-PARA THRU 3020-EXIT.
011460     MOVE "POLICY SET FINGERPRINT....................:" TO
011470         WS-SUMM-LABEL.
011480     MOVE SPACES TO INGST-LINE-OUT.
011490     STRING WS-SUMM-LABEL DELIMITED BY SIZE
011500            WS-POLICY-FINGERPRINT DELIMITED BY SIZE
011510         INTO INGST-LINE-OUT.
011520     WRITE INGST-LINE-OUT.
011530 3010-EXIT.
011540     EXIT.
011550*
011560 3020-WRITE-SUMMARY-LINE-PARA.
011570     MOVE SPACES TO INGST-LINE-OUT.
011580     MOVE WS-SUMMARY-LINE TO INGST-LINE-OUT.
011590     WRITE INGST-LINE-OUT.
011600 3020-EXIT.
011610     EXIT.
011620*
011630 0900-CLOSE-FILES-PARA.
011640     CLOSE ASGNFILE PLCYFILE INGSTRPT ASGERRPT PLYERRPT.
011650 0900-EXIT.
011660     EXIT.
