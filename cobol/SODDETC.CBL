000100*================================================================*
000110* PROGRAM      SODDETC
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODDETC.
000160 AUTHOR.        D.MERCER.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  02/10/91.
000190 DATE-COMPILED. 02/10/91.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 02/10/91  D.MERCER    INITIAL RELEASE.  TESTS EACH ELIGIBLE    *
000250*                       USER AGAINST THE LOADED POLICY SET AND   *
000260*                       WRITES ONE FINDING PER VIOLATING USER.   *
000270* 09/27/92  D.MERCER    REMEDIATION JUSTIFICATION BUILDER ADDED  *
000280*                       -- RISK/ACTION/RATIONALE TEXT AND E-MAIL *
000290*                       MASKING.  PR-2208.                       *
000300* 03/15/94  K.OYELARAN  CONFLICTING-ROLE-SET NOW A TRUE UNION OF *
000310*                       ALL VIOLATED POLICIES, NOT JUST THE      *
000320*                       FIRST ONE MATCHED.  CR-1994-041.         *
000330* 08/30/95  K.OYELARAN  REASON AND RATIONALE TEXT NOW SORT THE   *
000340*                       POLICY ID LIST ASCENDING BEFORE PRINT.   *
000350* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- NO DATE    *
000360*                       ARITHMETIC IN THIS MODULE.  NO CHANGE    *
000370*                       MADE.  PR-4402.                          *
000380* 07/19/00  T.FENWICK   ADDED THE THREE RESPONSE-QUALITY CHECKS  *
000390*                       AS A SYSOUT DIAGNOSTIC LINE PER FINDING. *
000400*                       PR-4805.                                 *
000410* 02/19/03  T.FENWICK   SKIP-WITH-WARNING ADDED WHEN THE POLICY  *
000420*                       STORE IS EMPTY.  AUDIT SOD-2003-07.      *
000430* 11/08/06  J.ABASOLO   MINOR - ACTION ROLE PICK NOW USES THE    *
000440*                       SORTED CONFLICTING-ROLE-SET SO THE FIRST *
000450*                       ENTRY IS ALWAYS LOWEST-COLLATING.        *
000460*                       PR-6120.                                 *
000470* 03/11/09  J.ABASOLO   RISK TEXT WORDING CORRECTED TO MATCH THE *
000480*                       STANDARD JUSTIFICATION TEMPLATE EXACTLY. *
000490*                       QUALITY-CHECK AVERAGE NO LONGER ROUNDS   *
000500*                       TWICE -- COMPUTED DIRECTLY TO TWO        *
000510*                       DECIMALS, ROUNDED HALF-UP.  AUDIT        *
000520*                       FINDING 09-036.                          *
000530* 03/25/09  J.ABASOLO   FINDINGS-REPORT REASON LINE WAS BEING    *
000540*                       MOVED TO A SPARE GROUP ITEM INSTEAD OF   *
000550*                       BEING WRITTEN -- FINDRPT WAS SILENTLY    *
000560*                       MISSING THE REASON ON EVERY FINDING.    *
000570*                       NOW RE-PULLS THE TEXT FROM THE LINKAGE  *
000580*                       FINDING TABLE AND WRITES IT LIKE EVERY  *
000590*                       OTHER LINE.  AUDIT FINDING 09-042.      *
000600* 04/09/09  J.ABASOLO   REASON AND RATIONALE TEXT WERE STRINGING *
000610*                       THE RAW VIOLATION-COUNT FIELD, SO A     *
000620*                       TWO-POLICY USER PRINTED AS "002         *
000630*                       POLICIES" INSTEAD OF "2 POLICIES".      *
000640*                       COUNT IS NOW EDITED AND LEADING SPACES  *
000650*                       STRIPPED BEFORE IT GOES INTO THE        *
000660*                       STRING.  AUDIT FINDING 09-044.          *
000670*----------------------------------------------------------------*
000680*    THIS MODULE IS THE DETECTION AND REMEDIATION STAGE OF THE   *
000690*    SOD-SCAN BATCH.  IT IS CALLED ONCE BY SODMAIN AFTER         *
000700*    SODINGST HAS BUILT THE CONSOLIDATED USER TABLE AND SODPLCY  *
000710*    HOLDS THE LOADED POLICY SET.  FOR EACH ACTIVE USER WITH TWO *
000720*    OR MORE ROLES IT CHECKS EVERY POLICY; A USER HOLDING EVERY  *
000730*    ROLE OF A POLICY VIOLATES IT.  VIOLATING USERS GET ONE      *
000740*    FINDING, ONE REMEDIATION JUSTIFICATION AND ONE LINE IN THE  *
000750*    FINDINGS REPORT.  THE SAME SUBSET TEST IS RE-ENTERED BY     *
000760*    SODEVID FOR THE SIMULATION REQUEST (R-18).                  *
000770*================================================================*
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.  IBM-4381.
000810 OBJECT-COMPUTER.  IBM-4381.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT FINDRPT  ASSIGN TO "FINDRPT"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-FINDRPT-STATUS.
000900*
000910 DATA DIVISION.
000920 FILE SECTION.
000930*----------------------------------------------------------------*
000940*    FINDINGS REPORT                                             *
000950*----------------------------------------------------------------*
000960 FD  FINDRPT
000970     RECORD CONTAINS 133 CHARACTERS
000980     RECORDING MODE IS F.
000990 01  FIND-LINE-OUT               PIC X(133).
001000*================================================================*
001010 WORKING-STORAGE SECTION.
001020 01  WS-FINDRPT-STATUS           PIC X(02).
001030*----------------------------------------------------------------*
001040*    SUBSCRIPTS AND SWITCHES (ALL COMP)                          *
001050*----------------------------------------------------------------*
001060 01  WS-SUBSCRIPTS.
001070     05  WS-USR-IDX              PIC S9(4) COMP VALUE 0.
001080     05  WS-ROLE-IDX             PIC S9(4) COMP VALUE 0.
001090     05  WS-ROLE-IDX-2           PIC S9(4) COMP VALUE 0.
001100     05  WS-TAB-IDX              PIC S9(4) COMP VALUE 0.
001110     05  WS-TAB-IDX-2            PIC S9(4) COMP VALUE 0.
001120     05  WS-POLY-IDX             PIC S9(4) COMP VALUE 0.
001130     05  WS-PVIO-IDX             PIC S9(4) COMP VALUE 0.
001140     05  WS-CHAR-IDX             PIC S9(4) COMP VALUE 0.
001150     05  WS-OUT-IDX              PIC S9(4) COMP VALUE 0.
001160     05  WS-HASH-DIGIT-POS       PIC 9(02) COMP VALUE 0.
001170 01  WS-SWITCHES.
001180     05  WS-POLICY-VIOLATED-SW   PIC X(01).
001190         88  POLICY-IS-VIOLATED       VALUE "Y".
001200     05  WS-USER-VIOLATES-SW     PIC X(01).
001210         88  USER-HAS-VIOLATION       VALUE "Y".
001220     05  WS-ROLE-HELD-SW         PIC X(01).
001230         88  ROLE-IS-HELD              VALUE "Y".
001240     05  WS-ROLE-FOUND-SW        PIC X(01).
001250         88  ROLE-ALREADY-HELD        VALUE "Y".
001260     05  WS-SORT-SWAP-SW         PIC X(01).
001270         88  SORT-SWAP-MADE            VALUE "Y".
001280     05  WS-POLICY-STORE-EMPTY-SW PIC X(01) VALUE "N".
001290         88  POLICY-STORE-IS-EMPTY    VALUE "Y".
001300*----------------------------------------------------------------*
001310*    HEX-DIGIT LOOKUP TABLE FOR THE FINDING ID (R-13)            *
001320*----------------------------------------------------------------*
001330 01  WS-HEX-DIGIT-LIST           PIC X(16) VALUE
001340         "0123456789ABCDEF".
001350 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LIST.
001360     05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.
001370*----------------------------------------------------------------*
001380*    CHARACTER-SCAN WORK AREA FOR THE FINDING-ID HASH            *
001390*----------------------------------------------------------------*
001400 01  WS-HASH-SOURCE              PIC X(64) VALUE SPACES.
001410 01  WS-HASH-SOURCE-CHARS REDEFINES WS-HASH-SOURCE.
001420     05  WS-HASH-SOURCE-CHAR     PIC X(01) OCCURS 64 TIMES.
001430 01  WS-HASH-WORK.
001440     05  WS-HASH-ACCUM           PIC 9(18) COMP VALUE 0.
001450     05  WS-HASH-CHAR-CODE       PIC 9(04) COMP VALUE 0.
001460     05  WS-HASH-REMAINDER       PIC 9(04) COMP VALUE 0.
001470     05  WS-HASH-DISCARD         PIC 9(04) COMP VALUE 0.
001480 01  WS-FINDING-ID               PIC X(20) VALUE SPACES.
001490*----------------------------------------------------------------*
001500*    GENERAL-PURPOSE TRIM WORK AREA (NO INTRINSIC FUNCTIONS --   *
001510*    TRAILING-BLANK LENGTH FOUND BY BACKWARD SCAN)               *
001520*----------------------------------------------------------------*
001530 01  WS-TRIM-WORK.
001540     05  WS-TRIM-SOURCE          PIC X(120) VALUE SPACES.
001550     05  WS-TRIM-LEN             PIC S9(4) COMP VALUE 0.
001560     05  WS-TRIM-SCAN-IDX        PIC S9(4) COMP VALUE 0.
001570*----------------------------------------------------------------*
001580*    ONE POLICY, FETCHED FROM SODPLCY DURING DETECTION           *
001590*----------------------------------------------------------------*
001600 01  WK-PLCY-FUNCTION            PIC X(01).
001610     88  WK-PLCY-LIST-INIT             VALUE "I".
001620     88  WK-PLCY-LIST-NEXT             VALUE "N".
001630 01  WK-PLCY-RETURN-CODE         PIC 9(02).
001640     88  WK-PLCY-LIST-EOF              VALUE 16.
001650 01  WK-POLICY-ENTRY.
001660     05  WK-POLICY-ID            PIC X(10).
001670     05  WK-POLICY-DESC          PIC X(50).
001680     05  WK-POLICY-ROLE-COUNT    PIC 9(02).
001690     05  WK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
001700     05  FILLER                  PIC X(04).
001710*----------------------------------------------------------------*
001720*    VIOLATED-POLICY AND ROLE-UNION WORK TABLES FOR ONE USER     *
001730*----------------------------------------------------------------*
001740 01  WS-USER-VIOLATION-WORK.
001750     05  WS-VIO-POLICY-CNT       PIC 9(03) VALUE 0.
001760     05  WS-VIO-POLICY-ID OCCURS 20 TIMES PIC X(10).
001770     05  WS-VIO-ROLE-CNT         PIC 9(03) VALUE 0.
001780     05  WS-VIO-ROLE-NAME OCCURS 50 TIMES PIC X(20).
001790*----------------------------------------------------------------*
001800*    SORT HOLD AREAS (BUBBLE SORT, NO SORT VERB -- TABLES ARE   *
001810*    IN WORKING-STORAGE, NOT FILES)                              *
001820*----------------------------------------------------------------*
001830 01  WS-SORT-HOLD-10             PIC X(10).
001840 01  WS-SORT-HOLD-20             PIC X(20).
001850*    ZERO-SUPPRESSED EDIT OF A VIOLATION COUNT FOR THE REASON AND*
001860*    RISK TEXT -- R-12/R-15 CALL FOR THE PLAIN NUMBER, NO LEADING*
001870*    ZEROES, SO THE 9(03) COUNTER IS EDITED AND THE LEADING      *
001880*    SPACES STRIPPED BEFORE IT GOES INTO THE STRING              *
001890 01  WS-CNT-ED                   PIC ZZ9.
001900 01  WS-CNT-LEAD-SP              PIC S9(4) COMP VALUE 0.
001910*----------------------------------------------------------------*
001920*    THE REMEDIATION JUSTIFICATION FOR THE CURRENT FINDING       *
001930*----------------------------------------------------------------*
001940 01  WS-JUSTIFICATION.
001950     05  WS-JUST-MODEL-ID  PIC X(20) VALUE "RULE-REMEDIATOR-V1".
001960     05  WS-JUST-RISK            PIC X(120).
001970     05  WS-JUST-ACTION          PIC X(60).
001980     05  WS-JUST-RATIONALE       PIC X(120).
001990     05  WS-JUST-EMAIL-REDACTED  PIC X(40).
002000*----------------------------------------------------------------*
002010*    EMAIL REDACTION WORK AREA (R-9)                             *
002020*----------------------------------------------------------------*
002030 01  WS-EMAIL-WORK.
002040     05  WS-EMAIL-AT-POS         PIC S9(4) COMP VALUE 0.
002050     05  WS-EMAIL-AT-COUNT       PIC S9(4) COMP VALUE 0.
002060     05  WS-EMAIL-LOCAL-LEN      PIC S9(4) COMP VALUE 0.
002070*----------------------------------------------------------------*
002080*    RESPONSE-QUALITY-CHECK WORK AREA (R-20..R-23)               *
002090*----------------------------------------------------------------*
002100 01  WS-QUALITY-WORK.
002110     05  WS-QC-FIELD-SCORE       PIC 9V99 VALUE 0.
002120     05  WS-QC-HALLUC-SCORE      PIC 9V99 VALUE 0.
002130     05  WS-QC-RISK-SCORE        PIC 9V99 VALUE 0.
002140     05  WS-QC-AVERAGE           PIC 9V99 VALUE 0.
002150     05  WS-QC-KEYWORD-TAB-IDX   PIC S9(2) COMP VALUE 0.
002160     05  WS-QC-MATCH-CNT         PIC S9(4) COMP VALUE 0.
002170     05  WS-QC-LINE              PIC X(80) VALUE SPACES.
002180 01  WS-RISK-KEYWORD-TABLE.
002190     05  FILLER PIC X(12) VALUE "fraud       ".
002200     05  FILLER PIC X(12) VALUE "unauthorized".
002210     05  FILLER PIC X(12) VALUE "conflict    ".
002220     05  FILLER PIC X(12) VALUE "access      ".
002230     05  FILLER PIC X(12) VALUE "compliance  ".
002240     05  FILLER PIC X(12) VALUE "violation   ".
002250 01  WS-RISK-KEYWORDS REDEFINES WS-RISK-KEYWORD-TABLE.
002260     05  WS-RISK-KEYWORD OCCURS 6 TIMES PIC X(12).
002270*----------------------------------------------------------------*
002280*    FINDINGS REPORT PRINT LINE                                  *
002290*----------------------------------------------------------------*
002300 01  WS-FIND-LINE.
002310     05  WS-FL-LABEL              PIC X(18).
002320     05  WS-FL-TEXT               PIC X(110).
002330     05  FILLER                   PIC X(05).
002340*================================================================*
002350 LINKAGE SECTION.
002360 01  LK-USER-TABLE-HEADER.
002370     05  LK-USER-TAB-COUNT       PIC S9(5) COMP.
002380 01  LK-USER-TABLE.
002390     05  LK-USER-ENTRY OCCURS 500 TIMES.
002400         10  LK-USER-ID          PIC X(10).
002410         10  LK-USER-NAME        PIC X(30).
002420         10  LK-USER-EMAIL       PIC X(40).
002430         10  LK-USER-DEPT        PIC X(20).
002440         10  LK-USER-STATUS      PIC X(08).
002450         10  LK-USER-LATEST-TS   PIC X(19).
002460         10  LK-USER-ROLE-CNT    PIC 9(03).
002470         10  LK-USER-ROLE OCCURS 50 TIMES.
002480             15  LK-ROLE-NAME        PIC X(20).
002490             15  LK-ROLE-SRC-SYS     PIC X(15).
002500             15  LK-ROLE-GRANTED-AT  PIC X(19).
002510         10  LK-USER-SRC-CNT     PIC 9(02).
002520         10  LK-USER-SRC-SYS OCCURS 20 TIMES PIC X(15).
002530         10  FILLER              PIC X(06).
002540 01  LK-FINDING-TABLE-HEADER.
002550     05  LK-FINDING-TAB-COUNT    PIC S9(5) COMP.
002560 01  LK-FINDING-TABLE.
002570     05  LK-FINDING-ENTRY OCCURS 500 TIMES.
002580         10  LK-FIND-FINDING-ID      PIC X(20).
002590         10  LK-FIND-USER-ID         PIC X(10).
002600         10  LK-FIND-USER-NAME       PIC X(30).
002610         10  LK-FIND-USER-DEPT       PIC X(20).
002620         10  LK-FIND-USER-STATUS     PIC X(08).
002630         10  LK-FIND-EMAIL-REDACTED  PIC X(40).
002640         10  LK-FIND-POLICY-CNT      PIC 9(03).
002650         10  LK-FIND-POLICY-ID OCCURS 20 TIMES PIC X(10).
002660         10  LK-FIND-ROLE-CNT        PIC 9(03).
002670         10  LK-FIND-ROLE-NAME OCCURS 50 TIMES PIC X(20).
002680         10  LK-FIND-SEVERITY        PIC X(04).
002690         10  LK-FIND-REASON          PIC X(120).
002700         10  LK-FIND-SUGGESTED-ACT   PIC X(20).
002710         10  LK-FIND-MODEL-ID        PIC X(20).
002720         10  LK-FIND-RISK            PIC X(120).
002730         10  LK-FIND-ACTION          PIC X(60).
002740         10  LK-FIND-RATIONALE       PIC X(120).
002750*================================================================*
002760 PROCEDURE DIVISION USING LK-USER-TABLE-HEADER
002770                           LK-USER-TABLE
002780                           LK-FINDING-TABLE-HEADER
002790                           LK-FINDING-TABLE.
002800*================================================================*
002810 0000-MAIN-CONTROL-PARA.
002820     MOVE 0 TO LK-FINDING-TAB-COUNT.
002830     OPEN OUTPUT FINDRPT.
002840     PERFORM 0100-CHECK-POLICY-STORE-PARA THRU 0100-EXIT.
002850     IF POLICY-STORE-IS-EMPTY
002860         MOVE SPACES TO FIND-LINE-OUT
002870         STRING "*** WARNING - NO POLICIES LOADED; "
002880                "DETECTION SKIPPED ***" DELIMITED BY SIZE
002890             INTO FIND-LINE-OUT
002900         WRITE FIND-LINE-OUT
002910     ELSE
002920         PERFORM 1000-RUN-DETECTION-PARA THRU 1000-EXIT
002930     END-IF.
002940     CLOSE FINDRPT.
002950     GOBACK.
002960*
002970 0100-CHECK-POLICY-STORE-PARA.
002980     SET WK-PLCY-LIST-INIT TO TRUE.
002990     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003000                           WK-POLICY-ENTRY.
003010     SET WK-PLCY-LIST-NEXT TO TRUE.
003020     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003030                           WK-POLICY-ENTRY.
003040     IF WK-PLCY-LIST-EOF
003050         SET POLICY-STORE-IS-EMPTY TO TRUE
003060     END-IF.
003070 0100-EXIT.
003080     EXIT.
003090*================================================================*
003100*    DETECTION (R-4, R-10..R-14)                                 *
003110*================================================================*
003120 1000-RUN-DETECTION-PARA.
003130     PERFORM 1010-TEST-ONE-USER-ELIGIBLE-PARA THRU 1010-EXIT
003140         VARYING WS-USR-IDX FROM 1 BY 1
003150         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT.
003160 1000-EXIT.
003170     EXIT.
003180*
003190 1010-TEST-ONE-USER-ELIGIBLE-PARA.
003200     IF LK-USER-STATUS (WS-USR-IDX) NOT = "inactive" AND
003210        LK-USER-ROLE-CNT (WS-USR-IDX) > 1
003220         PERFORM 1100-TEST-USER-PARA THRU 1100-EXIT
003230     END-IF.
003240 1010-EXIT.
003250     EXIT.
003260*
003270 1100-TEST-USER-PARA.
003280     MOVE 0 TO WS-VIO-POLICY-CNT.
003290     MOVE 0 TO WS-VIO-ROLE-CNT.
003300     SET WK-PLCY-LIST-INIT TO TRUE.
003310     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003320                           WK-POLICY-ENTRY.
003330     SET WK-PLCY-LIST-NEXT TO TRUE.
003340     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003350                           WK-POLICY-ENTRY.
003360     PERFORM 1110-TEST-ONE-POLICY-PARA THRU 1110-EXIT
003370         UNTIL WK-PLCY-LIST-EOF.
003380     IF WS-VIO-POLICY-CNT > 0
003390         PERFORM 1200-EMIT-FINDING-PARA THRU 1200-EXIT
003400     END-IF.
003410 1100-EXIT.
003420     EXIT.
003430*
003440 1110-TEST-ONE-POLICY-PARA.
003450     PERFORM 1120-SUBSET-TEST-PARA THRU 1120-EXIT.
003460     IF POLICY-IS-VIOLATED AND WS-VIO-POLICY-CNT < 20
003470         ADD 1 TO WS-VIO-POLICY-CNT
003480         MOVE WK-POLICY-ID TO WS-VIO-POLICY-ID (WS-VIO-POLICY-CNT)
003490         PERFORM 1130-UNION-ROLES-PARA THRU 1130-EXIT
003500     END-IF.
003510     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003520                           WK-POLICY-ENTRY.
003530 1110-EXIT.
003540     EXIT.
003550*
003560*    R-10 -- POLICY VIOLATED IFF EVERY ROLE OF THE POLICY IS     *
003570*    AMONG THE USER'S ACTIVE ROLES (EXACT, CASE-SENSITIVE).      *
003580 1120-SUBSET-TEST-PARA.
003590     SET POLICY-IS-VIOLATED TO TRUE.
003600     PERFORM 1121-TEST-ONE-POLICY-ROLE-PARA THRU 1121-EXIT
003610         VARYING WS-POLY-IDX FROM 1 BY 1
003620         UNTIL WS-POLY-IDX > WK-POLICY-ROLE-COUNT.
003630 1120-EXIT.
003640     EXIT.
003650*
003660 1121-TEST-ONE-POLICY-ROLE-PARA.
003670     SET WS-ROLE-HELD-SW TO "N".
003680     PERFORM 1122-TEST-ONE-USER-ROLE-PARA THRU 1122-EXIT
003690         VARYING WS-ROLE-IDX FROM 1 BY 1
003700         UNTIL WS-ROLE-IDX > LK-USER-ROLE-CNT (WS-USR-IDX)
003710            OR ROLE-IS-HELD.
003720     IF NOT ROLE-IS-HELD
003730         SET WS-POLICY-VIOLATED-SW TO "N"
003740     END-IF.
003750 1121-EXIT.
003760     EXIT.
003770*
003780 1122-TEST-ONE-USER-ROLE-PARA.
003790     IF LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) =
003800        WK-POLICY-ROLE (WS-POLY-IDX)
003810         SET ROLE-IS-HELD TO TRUE
003820     END-IF.
003830 1122-EXIT.
003840     EXIT.
003850*
003860*    R-11 -- CONFLICTING-ROLE-SET IS THE UNION OF ROLES ACROSS   *
003870*    ALL POLICIES VIOLATED SO FAR BY THIS USER.                  *
003880 1130-UNION-ROLES-PARA.
003890     PERFORM 1131-UNION-ONE-POLICY-ROLE-PARA THRU 1131-EXIT
003900         VARYING WS-POLY-IDX FROM 1 BY 1
003910         UNTIL WS-POLY-IDX > WK-POLICY-ROLE-COUNT.
003920 1130-EXIT.
003930     EXIT.
003940*
003950 1131-UNION-ONE-POLICY-ROLE-PARA.
003960     SET WS-ROLE-FOUND-SW TO "N".
003970     PERFORM 1132-TEST-ONE-VIO-ROLE-PARA THRU 1132-EXIT
003980         VARYING WS-TAB-IDX FROM 1 BY 1
003990         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT
004000            OR ROLE-ALREADY-HELD.
004010     IF NOT ROLE-ALREADY-HELD AND WS-VIO-ROLE-CNT < 50
004020         ADD 1 TO WS-VIO-ROLE-CNT
004030         MOVE WK-POLICY-ROLE (WS-POLY-IDX) TO
004040             WS-VIO-ROLE-NAME (WS-VIO-ROLE-CNT)
004050     END-IF.
004060 1131-EXIT.
004070     EXIT.
004080*
004090 1132-TEST-ONE-VIO-ROLE-PARA.
004100     IF WS-VIO-ROLE-NAME (WS-TAB-IDX) =
004110        WK-POLICY-ROLE (WS-POLY-IDX)
004120         SET ROLE-ALREADY-HELD TO TRUE
004130     END-IF.
004140 1132-EXIT.
004150     EXIT.
004160*================================================================*
004170*    EMIT-FINDING -- BUILDS THE VIOLATION PROFILE AND THE        *
004180*    REMEDIATION JUSTIFICATION TOGETHER, WRITES ONE REPORT       *
004190*    GROUP, AND APPENDS BOTH TO THE LINKAGE FINDING TABLE FOR    *
004200*    SODEVID.                                                    *
004210*================================================================*
004220 1200-EMIT-FINDING-PARA.
004230     PERFORM 1210-SORT-POLICY-IDS-PARA THRU 1210-EXIT.
004240     PERFORM 1220-SORT-ROLE-NAMES-PARA THRU 1220-EXIT.
004250     PERFORM 1230-COMPUTE-FINDING-ID-PARA THRU 1230-EXIT.
004260     PERFORM 1240-BUILD-REASON-PARA THRU 1240-EXIT.
004270     PERFORM 2000-BUILD-JUSTIFICATION-PARA THRU 2000-EXIT.
004280     PERFORM 1250-STORE-FINDING-PARA THRU 1250-EXIT.
004290     PERFORM 2200-QUALITY-CHECK-PARA THRU 2200-EXIT.
004300     PERFORM 2900-WRITE-FINDING-GROUP-PARA THRU 2900-EXIT.
004310 1200-EXIT.
004320     EXIT.
004330*
004340 1210-SORT-POLICY-IDS-PARA.
004350     SET SORT-SWAP-MADE TO TRUE.
004360     PERFORM 1211-POLICY-SORT-PASS-PARA THRU 1211-EXIT
004370         UNTIL NOT SORT-SWAP-MADE.
004380 1210-EXIT.
004390     EXIT.
004400*
004410 1211-POLICY-SORT-PASS-PARA.
004420     SET WS-SORT-SWAP-SW TO "N".
004430     PERFORM 1212-COMPARE-AND-SWAP-POLICY-PARA THRU 1212-EXIT
004440         VARYING WS-TAB-IDX FROM 1 BY 1
004450         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT - 1.
004460 1211-EXIT.
004470     EXIT.
004480*
004490 1212-COMPARE-AND-SWAP-POLICY-PARA.
004500     IF WS-VIO-POLICY-ID (WS-TAB-IDX) >
004510        WS-VIO-POLICY-ID (WS-TAB-IDX + 1)
004520         MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-SORT-HOLD-10
004530         MOVE WS-VIO-POLICY-ID (WS-TAB-IDX + 1) TO
004540             WS-VIO-POLICY-ID (WS-TAB-IDX)
004550         MOVE WS-SORT-HOLD-10 TO
004560             WS-VIO-POLICY-ID (WS-TAB-IDX + 1)
004570         SET SORT-SWAP-MADE TO TRUE
004580     END-IF.
004590 1212-EXIT.
004600     EXIT.
004610*
004620 1220-SORT-ROLE-NAMES-PARA.
004630     SET SORT-SWAP-MADE TO TRUE.
004640     PERFORM 1221-ROLE-SORT-PASS-PARA THRU 1221-EXIT
004650         UNTIL NOT SORT-SWAP-MADE.
004660 1220-EXIT.
004670     EXIT.
004680*
004690 1221-ROLE-SORT-PASS-PARA.
004700     SET WS-SORT-SWAP-SW TO "N".
004710     PERFORM 1222-COMPARE-AND-SWAP-ROLE-PARA THRU 1222-EXIT
004720         VARYING WS-TAB-IDX FROM 1 BY 1
004730         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT - 1.
004740 1221-EXIT.
004750     EXIT.
004760*
004770 1222-COMPARE-AND-SWAP-ROLE-PARA.
004780     IF WS-VIO-ROLE-NAME (WS-TAB-IDX) >
004790        WS-VIO-ROLE-NAME (WS-TAB-IDX + 1)
004800         MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO WS-SORT-HOLD-20
004810         MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX + 1) TO
004820             WS-VIO-ROLE-NAME (WS-TAB-IDX)
004830         MOVE WS-SORT-HOLD-20 TO
004840             WS-VIO-ROLE-NAME (WS-TAB-IDX + 1)
004850         SET SORT-SWAP-MADE TO TRUE
004860     END-IF.
004870 1222-EXIT.
004880     EXIT.
004890*
004900*    R-13 -- FINDING ID IS A DETERMINISTIC FUNCTION OF THE       *
004910*    USER-ID ALONE: "FINDING-" PLUS A 12-HEX-DIGIT DIGEST OF     *
004920*    THE STRING "user:<user_id>", USING THE SAME MANUAL ROLLING  *
004930*    HASH AS THE POLICY FINGERPRINT IN SODINGST.                 *
004940 1230-COMPUTE-FINDING-ID-PARA.
004950     MOVE SPACES TO WS-HASH-SOURCE.
004960     STRING "user:" DELIMITED BY SIZE
004970            LK-USER-ID (WS-USR-IDX) DELIMITED BY SIZE
004980         INTO WS-HASH-SOURCE.
004990     MOVE 5381 TO WS-HASH-ACCUM.
005000     PERFORM 1231-HASH-ONE-CHAR-PARA THRU 1231-EXIT
005010         VARYING WS-CHAR-IDX FROM 1 BY 1
005020         UNTIL WS-CHAR-IDX > 64.
005030     MOVE "FINDING-" TO WS-FINDING-ID.
005040     MOVE 12 TO WS-HASH-DIGIT-POS.
005050     PERFORM 1233-HEX12-PARA THRU 1233-EXIT
005060         VARYING WS-HASH-DIGIT-POS FROM 12 BY -1
005070         UNTIL WS-HASH-DIGIT-POS < 1.
005080 1230-EXIT.
005090     EXIT.
005100*
005110 1231-HASH-ONE-CHAR-PARA.
005120     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) NOT = SPACE
005130         PERFORM 1232-CHAR-CODE-PARA THRU 1232-EXIT
005140         COMPUTE WS-HASH-ACCUM =
005150             (WS-HASH-ACCUM * 131 + WS-HASH-CHAR-CODE)
005160         DIVIDE WS-HASH-ACCUM BY 1000000000000
005170             GIVING WS-HASH-DISCARD
005180             REMAINDER WS-HASH-ACCUM
005190     END-IF.
005200 1231-EXIT.
005210     EXIT.
005220*
005230 1232-CHAR-CODE-PARA.
005240     MOVE 64 TO WS-HASH-CHAR-CODE.
005250     PERFORM 1234-TEST-ONE-HEX-DIGIT-PARA THRU 1234-EXIT
005260         VARYING WS-TAB-IDX FROM 1 BY 1
005270         UNTIL WS-TAB-IDX > 16.
005280     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) = ":"
005290         MOVE 17 TO WS-HASH-CHAR-CODE
005300     END-IF.
005310     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) = "_"
005320         MOVE 18 TO WS-HASH-CHAR-CODE
005330     END-IF.
005340 1232-EXIT.
005350     EXIT.
005360*
005370 1233-HEX12-PARA.
005380     DIVIDE WS-HASH-ACCUM BY 16 GIVING WS-HASH-ACCUM
005390         REMAINDER WS-HASH-REMAINDER.
005400     MOVE WS-HEX-DIGIT (WS-HASH-REMAINDER + 1) TO
005410         WS-FINDING-ID (WS-HASH-DIGIT-POS + 8:1).
005420 1233-EXIT.
005430     EXIT.
005440*
005450 1234-TEST-ONE-HEX-DIGIT-PARA.
005460     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) =
005470        WS-HEX-DIGIT (WS-TAB-IDX)
005480         MOVE WS-TAB-IDX TO WS-HASH-CHAR-CODE
005490     END-IF.
005500 1234-EXIT.
005510     EXIT.
005520*
005530*    R-12 -- REASON = "User violates N policies: id1, id2, ..."  *
005540 1240-BUILD-REASON-PARA.
005550     MOVE SPACES TO WS-FL-TEXT.
005560     MOVE WS-VIO-POLICY-CNT TO WS-CNT-ED.
005570     MOVE 0 TO WS-CNT-LEAD-SP.
005580     INSPECT WS-CNT-ED TALLYING WS-CNT-LEAD-SP
005590         FOR LEADING SPACE.
005600     STRING "User violates " DELIMITED BY SIZE
005610            WS-CNT-ED (WS-CNT-LEAD-SP + 1 : 3 - WS-CNT-LEAD-SP)
005620                DELIMITED BY SIZE
005630            " policies: " DELIMITED BY SIZE
005640         INTO WS-FL-TEXT
005650         WITH POINTER WS-OUT-IDX.
005660     PERFORM 1241-APPEND-ONE-REASON-ID-PARA THRU 1241-EXIT
005670         VARYING WS-TAB-IDX FROM 1 BY 1
005680         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
005690 1240-EXIT.
005700     EXIT.
005710*
005720 1241-APPEND-ONE-REASON-ID-PARA.
005730     IF WS-TAB-IDX > 1
005740         STRING ", " DELIMITED BY SIZE
005750             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
005760     END-IF.
005770     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
005780     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005790     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005800         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
005810 1241-EXIT.
005820     EXIT.
005830*================================================================*
005840*    REMEDIATION-BUILDER (R-15..R-17)                            *
005850*================================================================*
005860 2000-BUILD-JUSTIFICATION-PARA.
005870     MOVE LK-USER-DEPT (WS-USR-IDX) TO WS-TRIM-SOURCE.
005880     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005890     MOVE SPACES TO WS-JUST-RISK.
005900     MOVE WS-VIO-POLICY-CNT TO WS-CNT-ED.
005910     MOVE 0 TO WS-CNT-LEAD-SP.
005920     INSPECT WS-CNT-ED TALLYING WS-CNT-LEAD-SP
005930         FOR LEADING SPACE.
005940     STRING "User in '" DELIMITED BY SIZE
005950            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005960            "' violates " DELIMITED BY SIZE
005970            WS-CNT-ED (WS-CNT-LEAD-SP + 1 : 3 - WS-CNT-LEAD-SP)
005980                DELIMITED BY SIZE
005990            " policies." DELIMITED BY SIZE
006000         INTO WS-JUST-RISK.
006010     MOVE WS-VIO-ROLE-NAME (1) TO WS-TRIM-SOURCE.
006020     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
006030     MOVE SPACES TO WS-JUST-ACTION.
006040     STRING "Revoke '" DELIMITED BY SIZE
006050            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
006060            "' role." DELIMITED BY SIZE
006070         INTO WS-JUST-ACTION.
006080     MOVE SPACES TO WS-JUST-RATIONALE.
006090     STRING "This action resolves policy violations: "
006100             DELIMITED BY SIZE
006110         INTO WS-JUST-RATIONALE
006120         WITH POINTER WS-OUT-IDX.
006130     PERFORM 2010-APPEND-ONE-RATIONALE-ID-PARA THRU 2010-EXIT
006140         VARYING WS-TAB-IDX FROM 1 BY 1
006150         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
006160     PERFORM 2100-REDACT-EMAIL-PARA THRU 2100-EXIT.
006170 2000-EXIT.
006180     EXIT.
006190*
006200 2010-APPEND-ONE-RATIONALE-ID-PARA.
006210     IF WS-TAB-IDX > 1
006220         STRING ", " DELIMITED BY SIZE
006230             INTO WS-JUST-RATIONALE WITH POINTER WS-OUT-IDX
006240     END-IF.
006250     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
006260     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
006270     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
006280         INTO WS-JUST-RATIONALE WITH POINTER WS-OUT-IDX.
006290 2010-EXIT.
006300     EXIT.
006310*================================================================*
006320*    EMAIL-REDACTION (R-9)                                       *
006330*================================================================*
006340 2100-REDACT-EMAIL-PARA.
006350     MOVE 0 TO WS-EMAIL-AT-COUNT.
006360     INSPECT LK-USER-EMAIL (WS-USR-IDX) TALLYING
006370         WS-EMAIL-AT-COUNT FOR ALL "@".
006380     IF WS-EMAIL-AT-COUNT NOT = 1
006390         MOVE "***@***" TO WS-JUST-EMAIL-REDACTED
006400     ELSE
006410         MOVE 0 TO WS-EMAIL-AT-POS
006420         PERFORM 2110-FIND-AT-SIGN-PARA THRU 2110-EXIT
006430             VARYING WS-CHAR-IDX FROM 1 BY 1
006440             UNTIL WS-CHAR-IDX > 40
006450         MOVE WS-EMAIL-AT-POS TO WS-EMAIL-LOCAL-LEN
006460         SUBTRACT 1 FROM WS-EMAIL-LOCAL-LEN
006470         MOVE SPACES TO WS-JUST-EMAIL-REDACTED
006480         IF WS-EMAIL-LOCAL-LEN > 1
006490             STRING LK-USER-EMAIL (WS-USR-IDX) (1:1)
006500                        DELIMITED BY SIZE
006510                    "***@" DELIMITED BY SIZE
006520                    LK-USER-EMAIL (WS-USR-IDX)
006530                        (WS-EMAIL-AT-POS + 1:
006540                         40 - WS-EMAIL-AT-POS)
006550                        DELIMITED BY SIZE
006560                 INTO WS-JUST-EMAIL-REDACTED
006570         ELSE
006580             STRING "***@" DELIMITED BY SIZE
006590                    LK-USER-EMAIL (WS-USR-IDX)
006600                        (WS-EMAIL-AT-POS + 1:
006610                         40 - WS-EMAIL-AT-POS)
006620                        DELIMITED BY SIZE
006630                 INTO WS-JUST-EMAIL-REDACTED
006640         END-IF
006650     END-IF.
006660 2100-EXIT.
006670     EXIT.
006680*
006690 2110-FIND-AT-SIGN-PARA.
006700     IF LK-USER-EMAIL (WS-USR-IDX) (WS-CHAR-IDX:1) = "@"
006710         MOVE WS-CHAR-IDX TO WS-EMAIL-AT-POS
006720     END-IF.
006730 2110-EXIT.
006740     EXIT.
006750*================================================================*
006760*    STORE-FINDING -- APPENDS THE PROFILE AND JUSTIFICATION TO   *
006770*    THE LINKAGE FINDING TABLE SHARED WITH SODEVID               *
006780*================================================================*
006790 1250-STORE-FINDING-PARA.
006800     IF LK-FINDING-TAB-COUNT < 500
006810         ADD 1 TO LK-FINDING-TAB-COUNT
006820         MOVE WS-FINDING-ID TO
006830             LK-FIND-FINDING-ID (LK-FINDING-TAB-COUNT)
006840         MOVE LK-USER-ID (WS-USR-IDX) TO
006850             LK-FIND-USER-ID (LK-FINDING-TAB-COUNT)
006860         MOVE LK-USER-NAME (WS-USR-IDX) TO
006870             LK-FIND-USER-NAME (LK-FINDING-TAB-COUNT)
006880         MOVE LK-USER-DEPT (WS-USR-IDX) TO
006890             LK-FIND-USER-DEPT (LK-FINDING-TAB-COUNT)
006900         MOVE LK-USER-STATUS (WS-USR-IDX) TO
006910             LK-FIND-USER-STATUS (LK-FINDING-TAB-COUNT)
006920         MOVE WS-JUST-EMAIL-REDACTED TO
006930             LK-FIND-EMAIL-REDACTED (LK-FINDING-TAB-COUNT)
006940         MOVE WS-VIO-POLICY-CNT TO
006950             LK-FIND-POLICY-CNT (LK-FINDING-TAB-COUNT)
006960         MOVE WS-VIO-ROLE-CNT TO
006970             LK-FIND-ROLE-CNT (LK-FINDING-TAB-COUNT)
006980         PERFORM 1251-COPY-ONE-POLICY-ID-PARA THRU 1251-EXIT
006990             VARYING WS-TAB-IDX FROM 1 BY 1
007000             UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT
007010         PERFORM 1252-COPY-ONE-ROLE-NAME-PARA THRU 1252-EXIT
007020             VARYING WS-TAB-IDX FROM 1 BY 1
007030             UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT
007040         MOVE "high" TO LK-FIND-SEVERITY (LK-FINDING-TAB-COUNT)
007050         MOVE WS-FL-TEXT TO LK-FIND-REASON (LK-FINDING-TAB-COUNT)
007060         MOVE "revoke one role" TO
007070             LK-FIND-SUGGESTED-ACT (LK-FINDING-TAB-COUNT)
007080         MOVE WS-JUST-MODEL-ID TO
007090             LK-FIND-MODEL-ID (LK-FINDING-TAB-COUNT)
007100         MOVE WS-JUST-RISK TO
007110             LK-FIND-RISK (LK-FINDING-TAB-COUNT)
007120         MOVE WS-JUST-ACTION TO
007130             LK-FIND-ACTION (LK-FINDING-TAB-COUNT)
007140         MOVE WS-JUST-RATIONALE TO
007150             LK-FIND-RATIONALE (LK-FINDING-TAB-COUNT)
007160     END-IF.
007170 1250-EXIT.
007180     EXIT.
007190*
007200 1251-COPY-ONE-POLICY-ID-PARA.
007210     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO
007220         LK-FIND-POLICY-ID (LK-FINDING-TAB-COUNT, WS-TAB-IDX).
007230 1251-EXIT.
007240     EXIT.
007250*
007260 1252-COPY-ONE-ROLE-NAME-PARA.
007270     MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO
007280         LK-FIND-ROLE-NAME (LK-FINDING-TAB-COUNT, WS-TAB-IDX).
007290 1252-EXIT.
007300     EXIT.
007310*================================================================*
007320*    RESPONSE-QUALITY-CHECKS (R-20..R-23) -- DIAGNOSTIC ONLY,    *
007330*    NO DEDICATED OUTPUT FILE IN SPEC.                           *
007340*================================================================*
007350 2200-QUALITY-CHECK-PARA.
007360     PERFORM 2210-FIELD-COMPLIANCE-PARA THRU 2210-EXIT.
007370     PERFORM 2220-HALLUCINATION-CHECK-PARA THRU 2220-EXIT.
007380     PERFORM 2230-RISK-KEYWORD-CHECK-PARA THRU 2230-EXIT.
007390     COMPUTE WS-QC-AVERAGE ROUNDED =
007400         (WS-QC-FIELD-SCORE + WS-QC-HALLUC-SCORE +
007410          WS-QC-RISK-SCORE) / 3.
007420     MOVE SPACES TO WS-QC-LINE.
007430     STRING "QC " DELIMITED BY SIZE
007440            WS-FINDING-ID DELIMITED BY SIZE
007450            " AVG=" DELIMITED BY SIZE
007460            WS-QC-AVERAGE DELIMITED BY SIZE
007470         INTO WS-QC-LINE.
007480     DISPLAY WS-QC-LINE.
007490 2200-EXIT.
007500     EXIT.
007510*
007520 2210-FIELD-COMPLIANCE-PARA.
007530     IF WS-JUST-RISK NOT = SPACES AND
007540        WS-JUST-ACTION NOT = SPACES AND
007550        WS-JUST-RATIONALE NOT = SPACES
007560         MOVE 1.00 TO WS-QC-FIELD-SCORE
007570     ELSE
007580         MOVE 0.00 TO WS-QC-FIELD-SCORE
007590     END-IF.
007600 2210-EXIT.
007610     EXIT.
007620*
007630*    ACTION TEXT IS BUILT DIRECTLY FROM THE FIRST CONFLICTING    *
007640*    ROLE NAME (SEE 2000-BUILD-JUSTIFICATION-PARA) SO A GENUINE  *
007650*    REMEDIATION NEVER NAMES A ROLE THE USER DOES NOT HOLD; THIS *
007660*    CHECK CONFIRMS THAT LINK STILL HOLDS -- IF IT EVER DOES NOT *
007670*    THE TEXT WAS HALLUCINATED BY SOME LATER CHANGE.             *
007680 2220-HALLUCINATION-CHECK-PARA.
007690     MOVE WS-VIO-ROLE-NAME (1) TO WS-TRIM-SOURCE.
007700     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
007710     MOVE 0 TO WS-QC-MATCH-CNT.
007720     INSPECT WS-JUST-ACTION TALLYING WS-QC-MATCH-CNT
007730         FOR ALL WS-TRIM-SOURCE (1:WS-TRIM-LEN).
007740     IF WS-QC-MATCH-CNT > 0
007750         MOVE 1.00 TO WS-QC-HALLUC-SCORE
007760     ELSE
007770         MOVE 0.00 TO WS-QC-HALLUC-SCORE
007780     END-IF.
007790 2220-EXIT.
007800     EXIT.
007810*
007820*    THE RISK TEXT SHOULD NAME AT LEAST ONE RECOGNISED SOD RISK  *
007830*    TERM (R-22); START AT A PARTIAL SCORE, RAISE IT TO A FULL   *
007840*    PASS THE FIRST TIME ONE OF THE SIX KEYWORDS TURNS UP.       *
007850 2230-RISK-KEYWORD-CHECK-PARA.
007860     MOVE 0.50 TO WS-QC-RISK-SCORE.
007870     PERFORM 2231-TEST-ONE-KEYWORD-PARA THRU 2231-EXIT
007880         VARYING WS-QC-KEYWORD-TAB-IDX FROM 1 BY 1
007890         UNTIL WS-QC-KEYWORD-TAB-IDX > 6.
007900 2230-EXIT.
007910     EXIT.
007920*
007930 2231-TEST-ONE-KEYWORD-PARA.
007940     MOVE WS-RISK-KEYWORD (WS-QC-KEYWORD-TAB-IDX) TO
007950         WS-TRIM-SOURCE.
007960     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
007970     MOVE 0 TO WS-QC-MATCH-CNT.
007980     INSPECT WS-JUST-RISK TALLYING WS-QC-MATCH-CNT
007990         FOR ALL WS-TRIM-SOURCE (1:WS-TRIM-LEN).
008000     IF WS-QC-MATCH-CNT > 0
008010         MOVE 1.00 TO WS-QC-RISK-SCORE
008020     END-IF.
008030 2231-EXIT.
008040     EXIT.
008050*================================================================*
008060*    WRITE-FINDING-GROUP -- ONE REPORT GROUP PER VIOLATING USER  *
008070*================================================================*
008080 2900-WRITE-FINDING-GROUP-PARA.
008090     MOVE SPACES TO WS-FIND-LINE.
008100     MOVE "FINDING ID:......." TO WS-FL-LABEL.
008110     MOVE WS-FINDING-ID TO WS-FL-TEXT.
008120     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008130     MOVE "USER ID:.........." TO WS-FL-LABEL.
008140     MOVE LK-USER-ID (WS-USR-IDX) TO WS-FL-TEXT.
008150     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008160     MOVE "DEPARTMENT:......." TO WS-FL-LABEL.
008170     MOVE LK-USER-DEPT (WS-USR-IDX) TO WS-FL-TEXT.
008180     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008190     MOVE "STATUS:..........." TO WS-FL-LABEL.
008200     MOVE LK-USER-STATUS (WS-USR-IDX) TO WS-FL-TEXT.
008210     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008220     MOVE "CONFLICTING ROLES:" TO WS-FL-LABEL.
008230     PERFORM 2920-WRITE-ROLE-LIST-PARA THRU 2920-EXIT.
008240     MOVE "VIOLATED POLICIES:" TO WS-FL-LABEL.
008250     PERFORM 2930-WRITE-POLICY-LIST-PARA THRU 2930-EXIT.
008260     MOVE "SEVERITY:........." TO WS-FL-LABEL.
008270     MOVE "high" TO WS-FL-TEXT.
008280     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008290     MOVE "REASON:..........." TO WS-FL-LABEL.
008300     MOVE LK-FIND-REASON (LK-FINDING-TAB-COUNT) TO WS-FL-TEXT.
008310     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008320     MOVE "SUGGESTED ACTION:." TO WS-FL-LABEL.
008330     MOVE "revoke one role" TO WS-FL-TEXT.
008340     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008350     MOVE "RISK:............." TO WS-FL-LABEL.
008360     MOVE WS-JUST-RISK TO WS-FL-TEXT.
008370     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008380     MOVE "ACTION:..........." TO WS-FL-LABEL.
008390     MOVE WS-JUST-ACTION TO WS-FL-TEXT.
008400     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008410     MOVE "RATIONALE:........" TO WS-FL-LABEL.
008420     MOVE WS-JUST-RATIONALE TO WS-FL-TEXT.
008430     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008440     MOVE "EMAIL (REDACTED):." TO WS-FL-LABEL.
008450     MOVE WS-JUST-EMAIL-REDACTED TO WS-FL-TEXT.
008460     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008470     MOVE SPACES TO FIND-LINE-OUT.
008480     WRITE FIND-LINE-OUT.
008490 2900-EXIT.
008500     EXIT.
008510*
008520 2910-WRITE-LINE-PARA.
008530     MOVE SPACES TO FIND-LINE-OUT.
008540     STRING WS-FL-LABEL DELIMITED BY SIZE
008550            " " DELIMITED BY SIZE
008560            WS-FL-TEXT DELIMITED BY SIZE
008570         INTO FIND-LINE-OUT.
008580     WRITE FIND-LINE-OUT.
008590 2910-EXIT.
008600     EXIT.
008610*
008620 2920-WRITE-ROLE-LIST-PARA.
008630     MOVE SPACES TO WS-FL-TEXT.
008640     MOVE 1 TO WS-OUT-IDX.
008650     PERFORM 2921-APPEND-ONE-ROLE-NAME-PARA THRU 2921-EXIT
008660         VARYING WS-TAB-IDX FROM 1 BY 1
008670         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT.
008680     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008690 2920-EXIT.
008700     EXIT.
008710*
008720 2921-APPEND-ONE-ROLE-NAME-PARA.
008730     IF WS-TAB-IDX > 1
008740         STRING ", " DELIMITED BY SIZE
008750             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
008760     END-IF.
008770     MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO WS-TRIM-SOURCE.
008780     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
008790     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
008800         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
008810 2921-EXIT.
008820     EXIT.
008830*
008840 2930-WRITE-POLICY-LIST-PARA.
008850     MOVE SPACES TO WS-FL-TEXT.
008860     MOVE 1 TO WS-OUT-IDX.
008870     PERFORM 2931-APPEND-ONE-POLICY-ID-PARA THRU 2931-EXIT
008880         VARYING WS-TAB-IDX FROM 1 BY 1
008890         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
008900     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008910 2930-EXIT.
008920     EXIT.
008930*
008940 2931-APPEND-ONE-POLICY-ID-PARA.
008950     IF WS-TAB-IDX > 1
008960         STRING ", " DELIMITED BY SIZE
008970             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
008980     END-IF.
008990     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
009000     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
009010     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
009020         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
009030 2931-EXIT.
009040     EXIT.
009050*================================================================*
009060*    COMMON UTILITY -- TRIMS TRAILING BLANKS OFF WS-TRIM-SOURCE  *
009070*    WITHOUT AN INTRINSIC FUNCTION, FOR USE BY ANY PARAGRAPH     *
009080*    ABOVE THAT NEEDS TO STRING A SHORT FIELD WITHOUT ITS PAD.   *
009090*================================================================*
009100 9100-TRIM-FIELD-PARA.
009110     MOVE 0 TO WS-TRIM-LEN.
009120     PERFORM 9110-SCAN-TRIM-CHAR-PARA THRU 9110-EXIT
009130         VARYING WS-TRIM-SCAN-IDX FROM 120 BY -1
009140         UNTIL WS-TRIM-SCAN-IDX < 1 OR WS-TRIM-LEN NOT = 0.
009150     IF WS-TRIM-LEN = 0
009160         MOVE 1 TO WS-TRIM-LEN
009170     END-IF.
009180 9100-EXIT.
009190     EXIT.
009200*
009210 9110-SCAN-TRIM-CHAR-PARA.
009220     IF WS-TRIM-SOURCE (WS-TRIM-SCAN-IDX:1) NOT = SPACE
009230         MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-LEN
009240     END-IF.
009250 9110-EXIT.
009260     EXIT.
