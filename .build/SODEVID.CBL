000100*================================================================*
000110* PROGRAM      SODEVID
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODEVID.
000160 AUTHOR.        D.MERCER.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  02/17/91.
000190 DATE-COMPILED. 02/17/91.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 02/17/91  D.MERCER    INITIAL RELEASE.  ACCEPTS REVIEWER       *
000250*                       DECISIONS AGAINST THE CURRENT FINDING    *
000260*                       SET AND PRINTS THE AUDIT EVIDENCE        *
000270*                       PACKAGE.                                 *
000280* 03/15/94  K.OYELARAN  WHAT-IF ROLE-REMOVAL SIMULATION ADDED    *
000290*                       FOR EVERY REVOKE_ROLE DECISION.          *
000300*                       CR-1994-041.                             *
000310* 08/30/95  K.OYELARAN  EVIDENCE REPORT NOW PRINTS THE POLICY    *
000320*                       FINGERPRINT NEXT TO THE POLICY LIST.     *
000330* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- NO DATE    *
000340*                       ARITHMETIC IN THIS MODULE.  NO CHANGE    *
000350*                       MADE.  PR-4402.                          *
000360* 01/06/99  P.DELACRUZ  DECISION FILE REWRITE PASS ADDED SO A    *
000370*                       LATER DECISION FOR THE SAME USER         *
000380*                       REPLACES THE EARLIER ONE ON DISK, NOT    *
000390*                       JUST IN MEMORY.  AUDIT FINDING 98-114.   *
000400* 07/19/00  T.FENWICK   CONTROL-TOTAL CROSS-CHECK ADDED TO THE   *
000410*                       TOTALS SECTION PER PR-4805.              *
000420* 02/19/03  T.FENWICK   UNKNOWN USER_ID ON A DECISION ROW NOW    *
000430*                       REJECTED INSTEAD OF SILENTLY ACCEPTED.   *
000440*                       AUDIT SOD-2003-07.                       *
000450* 11/08/06  J.ABASOLO   MINOR - SIMULATION NOW USES THE FIRST    *
000460*                       REQUESTED ROLE WHEN A DECISION NAMES     *
000470*                       MORE THAN ONE.  PR-6120.                 *
000480*----------------------------------------------------------------*
000490*    THIS MODULE IS THE DECISION AND EVIDENCE STAGE OF THE       *
000500*    SOD-SCAN BATCH.  IT IS CALLED ONCE BY SODMAIN AFTER         *
000510*    SODDETC.  IT READS THE DECISION FILE, VALIDATES EACH ROW    *
000520*    AGAINST THE CURRENT FINDING SET, RUNS A WHAT-IF ROLE-       *
000530*    REMOVAL SIMULATION FOR EVERY REVOKE_ROLE DECISION, REWRITES *
000540*    THE DECISION FILE SO THE LATEST DECISION PER USER IS THE    *
000550*    ONLY ONE ON DISK, AND THEN PRINTS THE FIVE-SECTION AUDIT    *
000560*    EVIDENCE REPORT.  THE SIMULATION LOGIC BELOW IS A SEPARATE  *
000570*    COPY OF SODDETC'S SUBSET TEST, NOT A CALL TO SODDETC,       *
000580*    BECAUSE THE SIMULATION MUST IGNORE THE ACTIVE/MULTI-ROLE    *
000590*    ELIGIBILITY GATE THAT SODDETC APPLIES TO A NORMAL RUN.      *
000600*================================================================*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-4381.
000640 OBJECT-COMPUTER.  IBM-4381.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT DCSNFILE  ASSIGN TO "DCSNFILE"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-DCSNFILE-STATUS.
000730*
000740     SELECT EVIDRPT   ASSIGN TO "EVIDRPT"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-EVIDRPT-STATUS.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800*----------------------------------------------------------------*
000810*    REVIEWER DECISION FILE -- ONE ROW PER DECISION SUBMITTED,   *
000820*    READ AT THE START OF THE RUN AND REWRITTEN AT THE END SO    *
000830*    THE LATEST DECISION PER USER IS THE ONLY ROW LEFT ON DISK.  *
000840*----------------------------------------------------------------*
000850 FD  DCSNFILE
000860     RECORD CONTAINS 220 CHARACTERS
000870     RECORDING MODE IS F.
000880 01  DCSN-RECORD-AREA            PIC X(220).
000890*----------------------------------------------------------------*
000900*    AUDIT EVIDENCE REPORT                                       *
000910*----------------------------------------------------------------*
000920 FD  EVIDRPT
000930     RECORD CONTAINS 133 CHARACTERS
000940     RECORDING MODE IS F.
000950 01  EVID-LINE-OUT                PIC X(133).
000960 01  EVID-TOTALS-LINE REDEFINES EVID-LINE-OUT.
000970     05  EVID-TOT-LABEL           PIC X(24).
000980     05  EVID-TOT-VALUE           PIC X(20).
000990     05  FILLER                   PIC X(89).
001000*================================================================*
001010 WORKING-STORAGE SECTION.
001020 01  WS-DCSNFILE-STATUS           PIC X(02).
001030 01  WS-EVIDRPT-STATUS            PIC X(02).
001040*----------------------------------------------------------------*
001050*    SUBSCRIPTS AND SWITCHES (ALL COMP)                          *
001060*----------------------------------------------------------------*
001070 01  WS-SUBSCRIPTS.
001080     05  WS-USR-IDX               PIC S9(4) COMP VALUE 0.
001090     05  WS-ROLE-IDX              PIC S9(4) COMP VALUE 0.
001100     05  WS-ROLE-IDX-2            PIC S9(4) COMP VALUE 0.
001110     05  WS-FIND-IDX              PIC S9(4) COMP VALUE 0.
001120     05  WS-DCSN-IDX              PIC S9(4) COMP VALUE 0.
001130     05  WS-DCSN-TAB-IDX          PIC S9(4) COMP VALUE 0.
001140     05  WS-OUT-IDX               PIC S9(4) COMP VALUE 0.
001150     05  WS-UNSTR-TALLY           PIC S9(4) COMP VALUE 0.
001160*
001170 01  WS-SWITCHES.
001180     05  WS-DCSN-AT-EOF-SW        PIC X(01) VALUE "N".
001190         88  DCSN-AT-EOF                 VALUE "Y".
001200     05  WS-DCSN-VALID-SW         PIC X(01) VALUE "Y".
001210         88  DCSN-ROW-IS-VALID            VALUE "Y".
001220         88  DCSN-ROW-IS-INVALID          VALUE "N".
001230     05  WS-DCSN-FOUND-SW         PIC X(01) VALUE "N".
001240         88  DCSN-ENTRY-WAS-FOUND         VALUE "Y".
001250*----------------------------------------------------------------*
001260*    ONE PARSED DECISION ROW (R-19)                              *
001270*----------------------------------------------------------------*
001280 01  WS-DCSN-ROW.
001290     05  WS-DCSN-USER-ID          PIC X(10).
001300     05  WS-DCSN-DECISION         PIC X(12).
001310         88  DCSN-IS-ACCEPT-RISK       VALUE "accept_risk ".
001320         88  DCSN-IS-REVOKE-ROLE       VALUE "revoke_role ".
001330         88  DCSN-IS-INVESTIGATE       VALUE "investigate ".
001340     05  WS-DCSN-ROLES-RAW        PIC X(104).
001350     05  WS-DCSN-NOTES            PIC X(60).
001360     05  WS-DCSN-DECIDED-BY       PIC X(20).
001370     05  WS-DCSN-ROLE-CNT         PIC 9(02) VALUE 0.
001380     05  WS-DCSN-ROLE OCCURS 5 TIMES PIC X(20).
001390     05  WS-DCSN-ERROR-TEXT       PIC X(40) VALUE SPACES.
001400*----------------------------------------------------------------*
001410*    DECISION TABLE -- ONE ENTRY PER USER, LAST WRITE WINS       *
001420*    (R-19).  THE REDEFINES BELOW GIVES A FLAT-BYTE VIEW OF THE  *
001430*    SAME TABLE, THE SAME WAY THE OLD TYPE-CODE TABLES IN THIS   *
001440*    SHOP WERE VIEWED BOTH AS STRUCTURED GROUPS AND AS PLAIN     *
001450*    OCCURS ARRAYS.                                              *
001460*----------------------------------------------------------------*
001470 01  SOD-DECISION-TABLE.
001480     05  SOD-DCSN-ENTRY OCCURS 500 TIMES.
001490         10  SOD-DCSN-USER-ID         PIC X(10).
001500         10  SOD-DCSN-DECISION        PIC X(12).
001510         10  SOD-DCSN-ROLE-CNT        PIC 9(02).
001520         10  SOD-DCSN-ROLE OCCURS 5 TIMES PIC X(20).
001530         10  SOD-DCSN-NOTES           PIC X(60).
001540         10  SOD-DCSN-DECIDED-BY      PIC X(20).
001550 01  SOD-DCSN-ID-SCAN REDEFINES SOD-DECISION-TABLE.
001560     05  SOD-DCSN-FLAT-ENTRY OCCURS 500 TIMES PIC X(204).
001570 01  WS-DCSN-TOTAL-COUNT          PIC 9(07) VALUE 0.
001580*----------------------------------------------------------------*
001590*    POLICY LOOKUP WORKING COPY -- PASSED TO SODPLCY ON EVERY    *
001600*    CALL, SAME SHAPE AS ITS LINKAGE SECTION.                    *
001610*----------------------------------------------------------------*
001620 01  WK-PLCY-FUNCTION             PIC X(01).
001630     88  WK-PLCY-LOAD                  VALUE "L".
001640     88  WK-PLCY-LOOKUP                VALUE "K".
001650     88  WK-PLCY-LIST-INIT             VALUE "I".
001660     88  WK-PLCY-LIST-NEXT             VALUE "N".
001670 01  WK-PLCY-RETURN-CODE          PIC 9(02).
001680     88  WK-PLCY-OK                    VALUE 00.
001690     88  WK-PLCY-NOT-FOUND             VALUE 04.
001700     88  WK-PLCY-TABLE-FULL            VALUE 08.
001710     88  WK-PLCY-LIST-EOF              VALUE 16.
001720 01  WK-POLICY-ENTRY.
001730     05  WK-POLICY-ID              PIC X(10).
001740     05  WK-POLICY-DESC            PIC X(50).
001750     05  WK-POLICY-ROLE-COUNT      PIC 9(02).
001760     05  WK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
001770     05  FILLER                    PIC X(04).
001780*----------------------------------------------------------------*
001790*    WHAT-IF SIMULATION WORK AREA (R-18)                         *
001800*----------------------------------------------------------------*
001810 01  WS-SIM-SWITCHES.
001820     05  WS-SIM-USER-FOUND-SW     PIC X(01) VALUE "N".
001830         88  SIM-USER-WAS-FOUND        VALUE "Y".
001840     05  WS-SIM-ROLE-FOUND-SW     PIC X(01) VALUE "N".
001850         88  SIM-ROLE-WAS-FOUND        VALUE "Y".
001860     05  WS-SIM-ROLE-HELD-SW      PIC X(01) VALUE "N".
001870         88  SIM-ROLE-IS-HELD          VALUE "Y".
001880     05  WS-SIM-POLICY-VIO-SW     PIC X(01) VALUE "N".
001890         88  SIM-POLICY-IS-VIOLATED    VALUE "Y".
001900 01  WS-SIM-USER-COPY.
001910     05  WS-SIM-ROLE-CNT          PIC 9(03) VALUE 0.
001920     05  WS-SIM-ROLE OCCURS 50 TIMES PIC X(20).
001930 01  WS-SIM-RESULT.
001940     05  WS-SIM-VIO-POLICY-CNT    PIC 9(02) VALUE 0.
001950     05  WS-SIM-VIO-POLICY-ID OCCURS 20 TIMES PIC X(10).
001960     05  WS-SIM-REMOVED-ROLE      PIC X(20) VALUE SPACES.
001970 01  WS-SIM-VERDICT-LINE          PIC X(80) VALUE SPACES.
001980*----------------------------------------------------------------*
001990*    EVIDENCE REPORT LINE-BUILD WORK AREA                        *
002000*----------------------------------------------------------------*
002010 01  WS-EVID-LINE-WORK.
002020     05  WS-EL-LABEL              PIC X(24).
002030     05  WS-EL-TEXT               PIC X(104).
002040 01  WS-EVID-COUNTERS.
002050     05  WS-EVID-FIND-LINES       PIC 9(07) COMP VALUE 0.
002060     05  WS-EVID-DCSN-LINES       PIC 9(07) COMP VALUE 0.
002070 01  WS-GENERATOR-ID              PIC X(20) VALUE "SOD-SCAN-V1".
002080*================================================================*
002090*    LINKAGE SECTION -- RECEIVED FROM SODMAIN, SAME SHAPE AS     *
002100*    SODINGST'S AND SODDETC'S OWN LINKAGE SECTIONS.              *
002110*================================================================*
002120 LINKAGE SECTION.
002130 01  LK-USER-TABLE-HEADER.
002140     05  LK-USER-TAB-COUNT        PIC S9(5) COMP.
002150 01  LK-USER-TABLE.
002160     05  LK-USER-ENTRY OCCURS 500 TIMES.
002170         10  LK-USER-ID           PIC X(10).
002180         10  LK-USER-NAME         PIC X(30).
002190         10  LK-USER-EMAIL        PIC X(40).
002200         10  LK-USER-DEPT         PIC X(20).
002210         10  LK-USER-STATUS       PIC X(08).
002220         10  LK-USER-LATEST-TS    PIC X(19).
002230         10  LK-USER-ROLE-CNT     PIC 9(03).
002240         10  LK-USER-ROLE OCCURS 50 TIMES.
002250             15  LK-ROLE-NAME         PIC X(20).
002260             15  LK-ROLE-SRC-SYS      PIC X(15).
002270             15  LK-ROLE-GRANTED-AT   PIC X(19).
002280         10  LK-USER-SRC-CNT      PIC 9(02).
002290         10  LK-USER-SRC-SYS OCCURS 20 TIMES PIC X(15).
002300         10  FILLER               PIC X(06).
002310 01  LK-FINDING-TABLE-HEADER.
002320     05  LK-FINDING-TAB-COUNT     PIC S9(5) COMP.
002330 01  LK-FINDING-TABLE.
002340     05  LK-FINDING-ENTRY OCCURS 500 TIMES.
002350         10  LK-FIND-FINDING-ID       PIC X(20).
002360         10  LK-FIND-USER-ID          PIC X(10).
002370         10  LK-FIND-USER-NAME        PIC X(30).
002380         10  LK-FIND-USER-DEPT        PIC X(20).
002390         10  LK-FIND-USER-STATUS      PIC X(08).
002400         10  LK-FIND-EMAIL-REDACTED   PIC X(40).
002410         10  LK-FIND-POLICY-CNT       PIC 9(03).
002420         10  LK-FIND-POLICY-ID OCCURS 20 TIMES PIC X(10).
002430         10  LK-FIND-ROLE-CNT         PIC 9(03).
002440         10  LK-FIND-ROLE-NAME OCCURS 50 TIMES PIC X(20).
002450         10  LK-FIND-SEVERITY         PIC X(04).
002460         10  LK-FIND-REASON           PIC X(120).
002470         10  LK-FIND-SUGGESTED-ACT    PIC X(20).
002480         10  LK-FIND-MODEL-ID         PIC X(20).
002490         10  LK-FIND-RISK             PIC X(120).
002500         10  LK-FIND-ACTION           PIC X(60).
002510         10  LK-FIND-RATIONALE        PIC X(120).
002520 01  LK-INGEST-SUMMARY.
002530     05  LK-ISUM-ASG-TOTAL        PIC 9(07).
002540     05  LK-ISUM-ASG-VALID        PIC 9(07).
002550     05  LK-ISUM-ASG-CORRUPT      PIC 9(07).
002560     05  LK-ISUM-PLY-TOTAL        PIC 9(07).
002570     05  LK-ISUM-PLY-VALID        PIC 9(07).
002580     05  LK-ISUM-PLY-CORRUPT      PIC 9(07).
002590     05  LK-ISUM-PLY-FILTERED     PIC 9(07).
002600     05  LK-ISUM-USERS-PROC       PIC 9(07).
002610     05  LK-ISUM-USERS-ACTIVE     PIC 9(07).
002620     05  LK-ISUM-USERS-INACTIVE   PIC 9(07).
002630     05  LK-ISUM-USERS-1ROLE      PIC 9(07).
002640     05  LK-ISUM-ROLE-TOTAL       PIC 9(07).
002650     05  LK-ISUM-ROLE-UNIQUE      PIC 9(07).
002660 01  LK-POLICY-FINGERPRINT        PIC X(16).
002670 01  WS-FINGERPRINT-HALVES REDEFINES LK-POLICY-FINGERPRINT.
002680     05  WS-FINGERPRINT-HALF-1    PIC X(08).
002690     05  WS-FINGERPRINT-HALF-2    PIC X(08).
002700*================================================================*
002710 PROCEDURE DIVISION USING LK-USER-TABLE-HEADER
002720                           LK-USER-TABLE
002730                           LK-FINDING-TABLE-HEADER
002740                           LK-FINDING-TABLE
002750                           LK-INGEST-SUMMARY
002760                           LK-POLICY-FINGERPRINT.
002770*================================================================*
002780 0000-MAIN-CONTROL-PARA.
002790     MOVE 0 TO WS-DCSN-TOTAL-COUNT.
002800     OPEN INPUT DCSNFILE.
002810     PERFORM 2000-PROCESS-DECISIONS-PARA THRU 2000-EXIT.
002820     CLOSE DCSNFILE.
002830     PERFORM 0200-REWRITE-DECISIONS-FILE-PARA THRU 0200-EXIT.
002840     OPEN OUTPUT EVIDRPT.
002850     PERFORM 3000-BUILD-EVIDENCE-REPORT-PARA THRU 3000-EXIT.
002860     CLOSE EVIDRPT.
002870     GOBACK.
002880*================================================================*
002890*    DECISIONS-LOG (R-19)                                        *
002900*================================================================*
002910 2000-PROCESS-DECISIONS-PARA.
002920     READ DCSNFILE INTO DCSN-RECORD-AREA
002930         AT END SET DCSN-AT-EOF TO TRUE.
002940     PERFORM 2100-PROCESS-ONE-ROW-PARA THRU 2100-EXIT
002950         UNTIL DCSN-AT-EOF.
002960 2000-EXIT.
002970     EXIT.
002980*
002990 2100-PROCESS-ONE-ROW-PARA.
003000     PERFORM 2110-PARSE-DECISION-ROW-PARA THRU 2110-EXIT.
003010     PERFORM 2120-VALIDATE-DECISION-ROW-PARA THRU 2120-EXIT.
003020     IF DCSN-ROW-IS-VALID
003030         PERFORM 2300-SUBMIT-DECISION-PARA THRU 2300-EXIT
003040         IF DCSN-IS-REVOKE-ROLE AND WS-DCSN-ROLE-CNT > 0
003050             PERFORM 1000-SIMULATE-ROLE-CHANGE-PARA THRU
003060                 1000-EXIT
003070         END-IF
003080     ELSE
003090         MOVE SPACES TO WS-SIM-VERDICT-LINE
003100         STRING "DECISION REJECTED - " DELIMITED BY SIZE
003110                WS-DCSN-ERROR-TEXT DELIMITED BY SIZE
003120             INTO WS-SIM-VERDICT-LINE
003130         DISPLAY WS-SIM-VERDICT-LINE
003140     END-IF.
003150     READ DCSNFILE INTO DCSN-RECORD-AREA
003160         AT END SET DCSN-AT-EOF TO TRUE.
003170 2100-EXIT.
003180     EXIT.
003190*
003200 2110-PARSE-DECISION-ROW-PARA.
003210     MOVE SPACES TO WS-DCSN-ROW.
003220     MOVE 0 TO WS-UNSTR-TALLY.
003230     UNSTRING DCSN-RECORD-AREA DELIMITED BY ","
003240         INTO WS-DCSN-USER-ID     WS-DCSN-DECISION
003250              WS-DCSN-ROLES-RAW   WS-DCSN-NOTES
003260              WS-DCSN-DECIDED-BY
003270         TALLYING IN WS-UNSTR-TALLY.
003280     MOVE 0 TO WS-DCSN-ROLE-CNT.
003290     IF WS-DCSN-ROLES-RAW NOT = SPACES
003300         UNSTRING WS-DCSN-ROLES-RAW DELIMITED BY ";"
003310             INTO WS-DCSN-ROLE (1) WS-DCSN-ROLE (2)
003320                  WS-DCSN-ROLE (3) WS-DCSN-ROLE (4)
003330                  WS-DCSN-ROLE (5)
003340             TALLYING IN WS-DCSN-ROLE-CNT.
003350     END-IF.
003360 2110-EXIT.
003370     EXIT.
003380*
003390 2120-VALIDATE-DECISION-ROW-PARA.
003400     SET DCSN-ROW-IS-VALID TO TRUE.
003410     IF WS-UNSTR-TALLY < 5
003420         SET DCSN-ROW-IS-INVALID TO TRUE
003430         MOVE "ROW DOES NOT HAVE 5 COLUMNS" TO
003440             WS-DCSN-ERROR-TEXT
003450     END-IF.
003460     IF DCSN-ROW-IS-VALID
003470         IF NOT DCSN-IS-ACCEPT-RISK AND
003480            NOT DCSN-IS-REVOKE-ROLE AND
003490            NOT DCSN-IS-INVESTIGATE
003500             SET DCSN-ROW-IS-INVALID TO TRUE
003510             MOVE "INVALID DECISION VALUE" TO
003520                 WS-DCSN-ERROR-TEXT
003530         END-IF
003540     END-IF.
003550     IF DCSN-ROW-IS-VALID
003560         PERFORM 2121-FIND-IN-FINDINGS-PARA THRU 2121-EXIT
003570         IF NOT DCSN-ENTRY-WAS-FOUND
003580             SET DCSN-ROW-IS-INVALID TO TRUE
003590             MOVE "USER NOT AMONG CURRENT FINDINGS" TO
003600                 WS-DCSN-ERROR-TEXT
003610         END-IF
003620     END-IF.
003630 2120-EXIT.
003640     EXIT.
003650*
003660 2121-FIND-IN-FINDINGS-PARA.
003670     SET WS-DCSN-FOUND-SW TO "N".
003680     PERFORM 2122-TEST-ONE-FINDING-PARA THRU 2122-EXIT
003690         VARYING WS-FIND-IDX FROM 1 BY 1
003700         UNTIL WS-FIND-IDX > LK-FINDING-TAB-COUNT
003710            OR DCSN-ENTRY-WAS-FOUND.
003720 2121-EXIT.
003730     EXIT.
003740*
003750 2122-TEST-ONE-FINDING-PARA.
003760     IF LK-FIND-USER-ID (WS-FIND-IDX) = WS-DCSN-USER-ID
003770         SET DCSN-ENTRY-WAS-FOUND TO TRUE
003780     END-IF.
003790 2122-EXIT.
003800     EXIT.
003810*
003820*    SUBMIT -- UPSERT THE DECISION TABLE, LAST WRITE WINS        *
003830 2300-SUBMIT-DECISION-PARA.
003840     MOVE 0 TO WS-DCSN-TAB-IDX.
003850     PERFORM 2310-FIND-EXISTING-PARA THRU 2310-EXIT
003860         VARYING WS-DCSN-IDX FROM 1 BY 1
003870         UNTIL WS-DCSN-IDX > WS-DCSN-TOTAL-COUNT.
003880     IF WS-DCSN-TAB-IDX = 0
003890         IF WS-DCSN-TOTAL-COUNT < 500
003900             ADD 1 TO WS-DCSN-TOTAL-COUNT
003910             MOVE WS-DCSN-TOTAL-COUNT TO WS-DCSN-TAB-IDX
003920         END-IF
003930     END-IF.
003940     IF WS-DCSN-TAB-IDX > 0
003950         MOVE WS-DCSN-USER-ID    TO
003960             SOD-DCSN-USER-ID (WS-DCSN-TAB-IDX)
003970         MOVE WS-DCSN-DECISION   TO
003980             SOD-DCSN-DECISION (WS-DCSN-TAB-IDX)
003990         MOVE WS-DCSN-ROLE-CNT   TO
004000             SOD-DCSN-ROLE-CNT (WS-DCSN-TAB-IDX)
004010         PERFORM 2320-COPY-ONE-ROLE-PARA THRU 2320-EXIT
004020             VARYING WS-ROLE-IDX FROM 1 BY 1
004030             UNTIL WS-ROLE-IDX > 5
004040         MOVE WS-DCSN-NOTES      TO
004050             SOD-DCSN-NOTES (WS-DCSN-TAB-IDX)
004060         MOVE WS-DCSN-DECIDED-BY TO
004070             SOD-DCSN-DECIDED-BY (WS-DCSN-TAB-IDX)
004080     END-IF.
004090 2300-EXIT.
004100     EXIT.
004110*
004120 2310-FIND-EXISTING-PARA.
004130     IF SOD-DCSN-USER-ID (WS-DCSN-IDX) = WS-DCSN-USER-ID
004140         MOVE WS-DCSN-IDX TO WS-DCSN-TAB-IDX
004150     END-IF.
004160 2310-EXIT.
004170     EXIT.
004180*
004190 2320-COPY-ONE-ROLE-PARA.
004200     MOVE WS-DCSN-ROLE (WS-ROLE-IDX) TO
004210         SOD-DCSN-ROLE (WS-DCSN-TAB-IDX, WS-ROLE-IDX).
004220 2320-EXIT.
004230     EXIT.
004240*================================================================*
004250*    REWRITE THE DECISION FILE -- LATEST DECISION PER USER ONLY  *
004260*    (PR-4404, SAME "LATEST ROW WINS" IDIOM USED ELSEWHERE IN    *
004270*    THIS SHOP FOR A MASTER FILE THAT IS READ THEN REPLACED).    *
004280*================================================================*
004290 0200-REWRITE-DECISIONS-FILE-PARA.
004300     OPEN OUTPUT DCSNFILE.
004310     PERFORM 0210-WRITE-ONE-DECISION-PARA THRU 0210-EXIT
004320         VARYING WS-DCSN-IDX FROM 1 BY 1
004330         UNTIL WS-DCSN-IDX > WS-DCSN-TOTAL-COUNT.
004340     CLOSE DCSNFILE.
004350 0200-EXIT.
004360     EXIT.
004370*
004380 0210-WRITE-ONE-DECISION-PARA.
004390     MOVE SPACES TO WS-DCSN-ROLES-RAW.
004400     MOVE 1 TO WS-OUT-IDX.
004410     PERFORM 0211-APPEND-ONE-ROLE-PARA THRU 0211-EXIT
004420         VARYING WS-ROLE-IDX FROM 1 BY 1
004430         UNTIL WS-ROLE-IDX > SOD-DCSN-ROLE-CNT (WS-DCSN-IDX).
004440     MOVE SPACES TO DCSN-RECORD-AREA.
004450     STRING SOD-DCSN-USER-ID (WS-DCSN-IDX) DELIMITED BY SIZE
004460            ","                            DELIMITED BY SIZE
004470            SOD-DCSN-DECISION (WS-DCSN-IDX) DELIMITED BY SIZE
004480            ","                            DELIMITED BY SIZE
004490            WS-DCSN-ROLES-RAW              DELIMITED BY SIZE
004500            ","                            DELIMITED BY SIZE
004510            SOD-DCSN-NOTES (WS-DCSN-IDX)   DELIMITED BY SIZE
004520            ","                            DELIMITED BY SIZE
004530            SOD-DCSN-DECIDED-BY (WS-DCSN-IDX) DELIMITED BY SIZE
004540         INTO DCSN-RECORD-AREA.
004550     WRITE DCSN-RECORD-AREA.
004560 0210-EXIT.
004570     EXIT.
004580*
004590 0211-APPEND-ONE-ROLE-PARA.
004600     IF WS-ROLE-IDX > 1
004610         STRING WS-DCSN-ROLES-RAW DELIMITED BY SIZE
004620                ";" DELIMITED BY SIZE
004630             INTO WS-DCSN-ROLES-RAW WITH POINTER WS-OUT-IDX
004640     END-IF.
004650     STRING SOD-DCSN-ROLE (WS-DCSN-IDX, WS-ROLE-IDX)
004660                 DELIMITED BY SPACE
004670         INTO WS-DCSN-ROLES-RAW WITH POINTER WS-OUT-IDX.
004680 0211-EXIT.
004690     EXIT.
004700*================================================================*
004710*    SIMULATION (R-18) -- REMOVES ONE ROLE FROM A COPY OF THE    *
004720*    USER'S FULL ROLE SET AND RE-RUNS THE VIOLATION TEST ON THE  *
004730*    COPY.  THE ACTIVE/MULTI-ROLE ELIGIBILITY GATE THAT SODDETC  *
004740*    APPLIES TO A NORMAL DETECTION RUN DOES NOT APPLY HERE.      *
004750*================================================================*
004760 1000-SIMULATE-ROLE-CHANGE-PARA.
004770     MOVE WS-DCSN-ROLE (1) TO WS-SIM-REMOVED-ROLE.
004780     SET WS-SIM-USER-FOUND-SW TO "N".
004790     PERFORM 1010-FIND-USER-PARA THRU 1010-EXIT
004800         VARYING WS-USR-IDX FROM 1 BY 1
004810         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT
004820            OR SIM-USER-WAS-FOUND.
004830     IF NOT SIM-USER-WAS-FOUND
004840         MOVE SPACES TO WS-SIM-VERDICT-LINE
004850         STRING "SIMULATION SKIPPED - USER NOT FOUND: "
004860                    DELIMITED BY SIZE
004870                WS-DCSN-USER-ID DELIMITED BY SPACE
004880             INTO WS-SIM-VERDICT-LINE
004890         DISPLAY WS-SIM-VERDICT-LINE
004900     ELSE
004910         PERFORM 1020-BUILD-ROLE-COPY-PARA THRU 1020-EXIT
004920         IF NOT SIM-ROLE-WAS-FOUND
004930             MOVE SPACES TO WS-SIM-VERDICT-LINE
004940             STRING "SIMULATION SKIPPED - ROLE NOT HELD: "
004950                        DELIMITED BY SIZE
004960                    WS-SIM-REMOVED-ROLE DELIMITED BY SPACE
004970                 INTO WS-SIM-VERDICT-LINE
004980             DISPLAY WS-SIM-VERDICT-LINE
004990         ELSE
005000             PERFORM 1100-RUN-SIM-DETECTION-PARA THRU
005010                 1100-EXIT
005020             PERFORM 1200-REPORT-SIM-VERDICT-PARA THRU
005030                 1200-EXIT
005040         END-IF
005050     END-IF.
005060 1000-EXIT.
005070     EXIT.
005080*
005090 1010-FIND-USER-PARA.
005100     IF LK-USER-ID (WS-USR-IDX) = WS-DCSN-USER-ID
005110         SET SIM-USER-WAS-FOUND TO TRUE
005120     END-IF.
005130 1010-EXIT.
005140     EXIT.
005150*
005160*    COPY EVERY ROLE EXCEPT THE ONE BEING REMOVED (WS-USR-IDX    *
005170*    STILL POINTS AT THE MATCHED USER FROM 1010 ABOVE).          *
005180 1020-BUILD-ROLE-COPY-PARA.
005190     SET WS-SIM-ROLE-FOUND-SW TO "N".
005200     MOVE 0 TO WS-SIM-ROLE-CNT.
005210     PERFORM 1021-COPY-ONE-ROLE-PARA THRU 1021-EXIT
005220         VARYING WS-ROLE-IDX FROM 1 BY 1
005230         UNTIL WS-ROLE-IDX > LK-USER-ROLE-CNT (WS-USR-IDX).
005240 1020-EXIT.
005250     EXIT.
005260*
005270 1021-COPY-ONE-ROLE-PARA.
005280     IF LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) =
005290        WS-SIM-REMOVED-ROLE
005300         SET SIM-ROLE-WAS-FOUND TO TRUE
005310     ELSE
005320         ADD 1 TO WS-SIM-ROLE-CNT
005330         MOVE LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) TO
005340             WS-SIM-ROLE (WS-SIM-ROLE-CNT)
005350     END-IF.
005360 1021-EXIT.
005370     EXIT.
005380*
005390*    R-10/R-11 RE-RUN ON THE MODIFIED COPY, NO ELIGIBILITY GATE  *
005400 1100-RUN-SIM-DETECTION-PARA.
005410     MOVE 0 TO WS-SIM-VIO-POLICY-CNT.
005420     SET WK-PLCY-LIST-INIT TO TRUE.
005430     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
005440                           WK-POLICY-ENTRY.
005450     SET WK-PLCY-LIST-NEXT TO TRUE.
005460     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
005470                           WK-POLICY-ENTRY.
005480     PERFORM 1110-TEST-ONE-POLICY-PARA THRU 1110-EXIT
005490         UNTIL WK-PLCY-LIST-EOF.
005500 1100-EXIT.
005510     EXIT.
005520*
005530 1110-TEST-ONE-POLICY-PARA.
005540     PERFORM 1120-SUBSET-TEST-PARA THRU 1120-EXIT.
005550     IF SIM-POLICY-IS-VIOLATED AND WS-SIM-VIO-POLICY-CNT < 20
005560         ADD 1 TO WS-SIM-VIO-POLICY-CNT
005570         MOVE WK-POLICY-ID TO
005580             WS-SIM-VIO-POLICY-ID (WS-SIM-VIO-POLICY-CNT)
005590     END-IF.
005600     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
005610                           WK-POLICY-ENTRY.
005620 1110-EXIT.
005630     EXIT.
005640*
005650 1120-SUBSET-TEST-PARA.
005660     SET SIM-POLICY-IS-VIOLATED TO TRUE.
005670     PERFORM 1121-TEST-ONE-POLICY-ROLE-PARA THRU 1121-EXIT
005680         VARYING WS-ROLE-IDX FROM 1 BY 1
005690         UNTIL WS-ROLE-IDX > WK-POLICY-ROLE-COUNT.
005700 1120-EXIT.
005710     EXIT.
005720*
005730 1121-TEST-ONE-POLICY-ROLE-PARA.
005740     SET WS-SIM-ROLE-HELD-SW TO "N".
005750     PERFORM 1122-TEST-ONE-COPY-ROLE-PARA THRU 1122-EXIT
005760         VARYING WS-ROLE-IDX-2 FROM 1 BY 1
005770         UNTIL WS-ROLE-IDX-2 > WS-SIM-ROLE-CNT
005780            OR SIM-ROLE-IS-HELD.
005790     IF NOT SIM-ROLE-IS-HELD
005800         SET WS-SIM-POLICY-VIO-SW TO "N"
005810     END-IF.
005820 1121-EXIT.
005830     EXIT.
005840*
005850 1122-TEST-ONE-COPY-ROLE-PARA.
005860     IF WS-SIM-ROLE (WS-ROLE-IDX-2) =
005870        WK-POLICY-ROLE (WS-ROLE-IDX)
005880         SET SIM-ROLE-IS-HELD TO TRUE
005890     END-IF.
005900 1122-EXIT.
005910     EXIT.
005920*
005930 1200-REPORT-SIM-VERDICT-PARA.
005940     MOVE SPACES TO WS-SIM-VERDICT-LINE.
005950     IF WS-SIM-VIO-POLICY-CNT = 0
005960         STRING "ALL VIOLATIONS FOR THIS USER WOULD BE "
005970                "RESOLVED BY REMOVING " DELIMITED BY SIZE
005980                WS-SIM-REMOVED-ROLE DELIMITED BY SPACE
005990                "." DELIMITED BY SIZE
006000             INTO WS-SIM-VERDICT-LINE
006010     ELSE
006020         STRING "AFTER REMOVING " DELIMITED BY SIZE
006030                WS-SIM-REMOVED-ROLE DELIMITED BY SPACE
006040                ", " DELIMITED BY SIZE
006050                WS-SIM-VIO-POLICY-CNT DELIMITED BY SIZE
006060                " VIOLATION(S) WOULD REMAIN." DELIMITED BY SIZE
006070             INTO WS-SIM-VERDICT-LINE
006080     END-IF.
006090     DISPLAY WS-SIM-VERDICT-LINE.
006100 1200-EXIT.
006110     EXIT.
006120*================================================================*
006130*    EVIDENCE-REPORT -- FIVE SECTIONS IN ORDER                   *
006140*================================================================*
006150 3000-BUILD-EVIDENCE-REPORT-PARA.
006160     MOVE 0 TO WS-EVID-FIND-LINES.
006170     MOVE 0 TO WS-EVID-DCSN-LINES.
006180     PERFORM 3100-WRITE-SUMMARY-SECTION-PARA THRU 3100-EXIT.
006190     PERFORM 3200-WRITE-POLICY-SECTION-PARA THRU 3200-EXIT.
006200     PERFORM 3300-WRITE-FINDINGS-SECTION-PARA THRU 3300-EXIT.
006210     PERFORM 3400-WRITE-DECISIONS-SECTION-PARA THRU 3400-EXIT.
006220     PERFORM 3500-WRITE-TOTALS-SECTION-PARA THRU 3500-EXIT.
006230 3000-EXIT.
006240     EXIT.
006250*
006260 3090-WRITE-LINE-PARA.
006270     MOVE SPACES TO EVID-LINE-OUT.
006280     STRING WS-EL-LABEL DELIMITED BY SIZE
006290            " "        DELIMITED BY SIZE
006300            WS-EL-TEXT DELIMITED BY SIZE
006310         INTO EVID-LINE-OUT.
006320     WRITE EVID-LINE-OUT.
006330 3090-EXIT.
006340     EXIT.
006350*
006360*    SECTION 1 -- INGESTION SUMMARY COUNTERS                     *
006370 3100-WRITE-SUMMARY-SECTION-PARA.
006380     MOVE SPACES TO EVID-LINE-OUT.
006390     STRING "*** SECTION 1 - INGESTION SUMMARY ***"
006400         DELIMITED BY SIZE INTO EVID-LINE-OUT.
006410     WRITE EVID-LINE-OUT.
006420     MOVE "ASSIGNMENT ROWS TOTAL   " TO WS-EL-LABEL.
006430     MOVE LK-ISUM-ASG-TOTAL TO WS-EL-TEXT.
006440     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006450     MOVE "ASSIGNMENT ROWS VALID   " TO WS-EL-LABEL.
006460     MOVE LK-ISUM-ASG-VALID TO WS-EL-TEXT.
006470     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006480     MOVE "ASSIGNMENT ROWS CORRUPT " TO WS-EL-LABEL.
006490     MOVE LK-ISUM-ASG-CORRUPT TO WS-EL-TEXT.
006500     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006510     MOVE "POLICY ROWS TOTAL       " TO WS-EL-LABEL.
006520     MOVE LK-ISUM-PLY-TOTAL TO WS-EL-TEXT.
006530     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006540     MOVE "POLICY ROWS VALID       " TO WS-EL-LABEL.
006550     MOVE LK-ISUM-PLY-VALID TO WS-EL-TEXT.
006560     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006570     MOVE "POLICY ROWS CORRUPT     " TO WS-EL-LABEL.
006580     MOVE LK-ISUM-PLY-CORRUPT TO WS-EL-TEXT.
006590     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006600     MOVE "POLICY ROWS FILTERED    " TO WS-EL-LABEL.
006610     MOVE LK-ISUM-PLY-FILTERED TO WS-EL-TEXT.
006620     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006630     MOVE "USERS PROCESSED         " TO WS-EL-LABEL.
006640     MOVE LK-ISUM-USERS-PROC TO WS-EL-TEXT.
006650     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006660     MOVE "USERS ACTIVE            " TO WS-EL-LABEL.
006670     MOVE LK-ISUM-USERS-ACTIVE TO WS-EL-TEXT.
006680     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006690     MOVE "USERS INACTIVE          " TO WS-EL-LABEL.
006700     MOVE LK-ISUM-USERS-INACTIVE TO WS-EL-TEXT.
006710     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006720     MOVE "USERS SINGLE-ROLE       " TO WS-EL-LABEL.
006730     MOVE LK-ISUM-USERS-1ROLE TO WS-EL-TEXT.
006740     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006750     MOVE "ACTIVE ROLES TOTAL      " TO WS-EL-LABEL.
006760     MOVE LK-ISUM-ROLE-TOTAL TO WS-EL-TEXT.
006770     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006780     MOVE "ACTIVE ROLES UNIQUE     " TO WS-EL-LABEL.
006790     MOVE LK-ISUM-ROLE-UNIQUE TO WS-EL-TEXT.
006800     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
006810 3100-EXIT.
006820     EXIT.
006830*
006840*    SECTION 2 -- POLICY LIST AND FINGERPRINT                    *
006850 3200-WRITE-POLICY-SECTION-PARA.
006860     MOVE SPACES TO EVID-LINE-OUT.
006870     STRING "*** SECTION 2 - POLICIES ***" DELIMITED BY SIZE
006880         INTO EVID-LINE-OUT.
006890     WRITE EVID-LINE-OUT.
006900     SET WK-PLCY-LIST-INIT TO TRUE.
006910     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
006920                           WK-POLICY-ENTRY.
006930     SET WK-PLCY-LIST-NEXT TO TRUE.
006940     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
006950                           WK-POLICY-ENTRY.
006960     PERFORM 3210-WRITE-ONE-POLICY-PARA THRU 3210-EXIT
006970         UNTIL WK-PLCY-LIST-EOF.
006980     MOVE SPACES TO EVID-LINE-OUT.
006990     STRING "POLICY FINGERPRINT " DELIMITED BY SIZE
007000            WS-FINGERPRINT-HALF-1 DELIMITED BY SIZE
007010            "-" DELIMITED BY SIZE
007020            WS-FINGERPRINT-HALF-2 DELIMITED BY SIZE
007030         INTO EVID-LINE-OUT.
007040     WRITE EVID-LINE-OUT.
007050 3200-EXIT.
007060     EXIT.
007070*
007080 3210-WRITE-ONE-POLICY-PARA.
007090     MOVE WK-POLICY-ID TO WS-EL-LABEL.
007100     MOVE SPACES TO WS-EL-TEXT.
007110     MOVE 1 TO WS-OUT-IDX.
007120     STRING WK-POLICY-DESC DELIMITED BY SIZE
007130            " - " DELIMITED BY SIZE
007140         INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX.
007150     PERFORM 3211-APPEND-ONE-POLICY-ROLE-PARA THRU 3211-EXIT
007160         VARYING WS-ROLE-IDX FROM 1 BY 1
007170         UNTIL WS-ROLE-IDX > WK-POLICY-ROLE-COUNT.
007180     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007190     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
007200                           WK-POLICY-ENTRY.
007210 3210-EXIT.
007220     EXIT.
007230*
007240 3211-APPEND-ONE-POLICY-ROLE-PARA.
007250     IF WS-ROLE-IDX > 1
007260         STRING ", " DELIMITED BY SIZE
007270             INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX
007280     END-IF.
007290     STRING WK-POLICY-ROLE (WS-ROLE-IDX) DELIMITED BY SPACE
007300         INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX.
007310 3211-EXIT.
007320     EXIT.
007330*
007340*    SECTION 3 -- REDACTED FINDINGS WITH JUSTIFICATIONS          *
007350 3300-WRITE-FINDINGS-SECTION-PARA.
007360     MOVE SPACES TO EVID-LINE-OUT.
007370     STRING "*** SECTION 3 - FINDINGS ***" DELIMITED BY SIZE
007380         INTO EVID-LINE-OUT.
007390     WRITE EVID-LINE-OUT.
007400     PERFORM 3310-WRITE-ONE-FINDING-PARA THRU 3310-EXIT
007410         VARYING WS-FIND-IDX FROM 1 BY 1
007420         UNTIL WS-FIND-IDX > LK-FINDING-TAB-COUNT.
007430 3300-EXIT.
007440     EXIT.
007450*
007460 3310-WRITE-ONE-FINDING-PARA.
007470     MOVE "FINDING ID   " TO WS-EL-LABEL.
007480     MOVE LK-FIND-FINDING-ID (WS-FIND-IDX) TO WS-EL-TEXT.
007490     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007500     MOVE "USER ID      " TO WS-EL-LABEL.
007510     MOVE SPACES TO WS-EL-TEXT.
007520     STRING LK-FIND-USER-ID (WS-FIND-IDX) DELIMITED BY SPACE
007530            "  NAME REDACTED  DEPT "
007540                DELIMITED BY SIZE
007550            LK-FIND-USER-DEPT (WS-FIND-IDX)
007560                DELIMITED BY SPACE
007570            "  STATUS " DELIMITED BY SIZE
007580            LK-FIND-USER-STATUS (WS-FIND-IDX)
007590                DELIMITED BY SPACE
007600         INTO WS-EL-TEXT.
007610     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007620     MOVE "EMAIL        " TO WS-EL-LABEL.
007630     MOVE LK-FIND-EMAIL-REDACTED (WS-FIND-IDX) TO WS-EL-TEXT.
007640     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007650     MOVE "SEVERITY     " TO WS-EL-LABEL.
007660     MOVE LK-FIND-SEVERITY (WS-FIND-IDX) TO WS-EL-TEXT.
007670     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007680     MOVE "POLICIES     " TO WS-EL-LABEL.
007690     MOVE SPACES TO WS-EL-TEXT.
007700     MOVE 1 TO WS-OUT-IDX.
007710     PERFORM 3320-APPEND-ONE-POLICY-ID-PARA THRU 3320-EXIT
007720         VARYING WS-ROLE-IDX FROM 1 BY 1
007730         UNTIL WS-ROLE-IDX > LK-FIND-POLICY-CNT (WS-FIND-IDX).
007740     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007750     MOVE "ROLES        " TO WS-EL-LABEL.
007760     MOVE SPACES TO WS-EL-TEXT.
007770     MOVE 1 TO WS-OUT-IDX.
007780     PERFORM 3330-APPEND-ONE-ROLE-NAME-PARA THRU 3330-EXIT
007790         VARYING WS-ROLE-IDX FROM 1 BY 1
007800         UNTIL WS-ROLE-IDX > LK-FIND-ROLE-CNT (WS-FIND-IDX).
007810     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007820     MOVE "REASON       " TO WS-EL-LABEL.
007830     MOVE LK-FIND-REASON (WS-FIND-IDX) TO WS-EL-TEXT.
007840     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007850     MOVE "MODEL        " TO WS-EL-LABEL.
007860     MOVE LK-FIND-MODEL-ID (WS-FIND-IDX) TO WS-EL-TEXT.
007870     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007880     MOVE "RISK         " TO WS-EL-LABEL.
007890     MOVE LK-FIND-RISK (WS-FIND-IDX) TO WS-EL-TEXT.
007900     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007910     MOVE "ACTION       " TO WS-EL-LABEL.
007920     MOVE LK-FIND-ACTION (WS-FIND-IDX) TO WS-EL-TEXT.
007930     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007940     MOVE "RATIONALE    " TO WS-EL-LABEL.
007950     MOVE LK-FIND-RATIONALE (WS-FIND-IDX) TO WS-EL-TEXT.
007960     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
007970     ADD 1 TO WS-EVID-FIND-LINES.
007980 3310-EXIT.
007990     EXIT.
008000*
008010 3320-APPEND-ONE-POLICY-ID-PARA.
008020     IF WS-ROLE-IDX > 1
008030         STRING ", " DELIMITED BY SIZE
008040             INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX
008050     END-IF.
008060     STRING LK-FIND-POLICY-ID (WS-FIND-IDX, WS-ROLE-IDX)
008070                 DELIMITED BY SPACE
008080         INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX.
008090 3320-EXIT.
008100     EXIT.
008110*
008120 3330-APPEND-ONE-ROLE-NAME-PARA.
008130     IF WS-ROLE-IDX > 1
008140         STRING ", " DELIMITED BY SIZE
008150             INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX
008160     END-IF.
008170     STRING LK-FIND-ROLE-NAME (WS-FIND-IDX, WS-ROLE-IDX)
008180                 DELIMITED BY SPACE
008190         INTO WS-EL-TEXT WITH POINTER WS-OUT-IDX.
008200 3330-EXIT.
008210     EXIT.
008220*
008230*    SECTION 4 -- DECISION RECORDS                               *
008240 3400-WRITE-DECISIONS-SECTION-PARA.
008250     MOVE SPACES TO EVID-LINE-OUT.
008260     STRING "*** SECTION 4 - DECISIONS ***" DELIMITED BY SIZE
008270         INTO EVID-LINE-OUT.
008280     WRITE EVID-LINE-OUT.
008290     PERFORM 3410-WRITE-ONE-DECISION-PARA THRU 3410-EXIT
008300         VARYING WS-DCSN-IDX FROM 1 BY 1
008310         UNTIL WS-DCSN-IDX > WS-DCSN-TOTAL-COUNT.
008320 3400-EXIT.
008330     EXIT.
008340*
008350 3410-WRITE-ONE-DECISION-PARA.
008360     MOVE SOD-DCSN-USER-ID (WS-DCSN-IDX) TO WS-EL-LABEL.
008370     MOVE SPACES TO WS-EL-TEXT.
008380     STRING SOD-DCSN-DECISION (WS-DCSN-IDX) DELIMITED BY SPACE
008390            "  BY " DELIMITED BY SIZE
008400            SOD-DCSN-DECIDED-BY (WS-DCSN-IDX)
008410                DELIMITED BY SPACE
008420            "  NOTES " DELIMITED BY SIZE
008430            SOD-DCSN-NOTES (WS-DCSN-IDX) DELIMITED BY SIZE
008440         INTO WS-EL-TEXT.
008450     PERFORM 3090-WRITE-LINE-PARA THRU 3090-EXIT.
008460     ADD 1 TO WS-EVID-DCSN-LINES.
008470 3410-EXIT.
008480     EXIT.
008490*
008500*    SECTION 5 -- METADATA TOTALS WITH CONTROL-TOTAL CROSS-CHECK *
008510 3500-WRITE-TOTALS-SECTION-PARA.
008520     MOVE SPACES TO EVID-LINE-OUT.
008530     STRING "*** SECTION 5 - TOTALS ***" DELIMITED BY SIZE
008540         INTO EVID-LINE-OUT.
008550     WRITE EVID-LINE-OUT.
008560     MOVE "TOTAL USERS             " TO EVID-TOT-LABEL.
008570     MOVE LK-USER-TAB-COUNT TO EVID-TOT-VALUE.
008580     WRITE EVID-LINE-OUT.
008590     MOVE "TOTAL FINDINGS          " TO EVID-TOT-LABEL.
008600     MOVE LK-FINDING-TAB-COUNT TO EVID-TOT-VALUE.
008610     WRITE EVID-LINE-OUT.
008620     MOVE "TOTAL DECISIONS         " TO EVID-TOT-LABEL.
008630     MOVE WS-DCSN-TOTAL-COUNT TO EVID-TOT-VALUE.
008640     WRITE EVID-LINE-OUT.
008650     MOVE "GENERATOR ID            " TO EVID-TOT-LABEL.
008660     MOVE WS-GENERATOR-ID TO EVID-TOT-VALUE.
008670     WRITE EVID-LINE-OUT.
008680     IF WS-EVID-FIND-LINES NOT = LK-FINDING-TAB-COUNT OR
008690        WS-EVID-DCSN-LINES NOT = WS-DCSN-TOTAL-COUNT
008700         MOVE SPACES TO EVID-LINE-OUT
008710         STRING "*** AUDIT WARNING - CONTROL TOTAL "
008720                "MISMATCH IN SECTIONS 3/4 ***"
008730             DELIMITED BY SIZE INTO EVID-LINE-OUT
008740         WRITE EVID-LINE-OUT
008750     END-IF.
008760 3500-EXIT.
008770     EXIT.
