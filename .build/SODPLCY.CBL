000100*================================================================*
000110* PROGRAM      SODPLCY
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODPLCY.
000160 AUTHOR.        R.STAVROU.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  04/18/89.
000190 DATE-COMPILED. 04/18/89.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 04/18/89  R.STAVROU   INITIAL RELEASE.  KEEPS THE TOXIC-       *
000250*                       COMBINATION POLICY TABLE IN STORAGE AND  *
000260*                       SERVES LOAD, LOOKUP AND LIST REQUESTS    *
000270*                       FOR SODINGST, SODDETC AND SODEVID.       *
000280* 11/02/89  R.STAVROU   TABLE SIZE RAISED FROM 100 TO 200 ENTRIES*
000290*                       PER CR-1989-119.                         *
000300* 02/03/91  D.MERCER    LIST FUNCTION ADDED FOR THE NEW POLICY   *
000310*                       FINGERPRINT CHECKSUM IN SODINGST.        *
000320* 03/15/94  K.OYELARAN  LIST FUNCTION NOW SORTS BY POLICY-ID     *
000330*                       BEFORE THE FIRST ENTRY IS RETURNED SO    *
000340*                       THE FINGERPRINT IS ORDER-INDEPENDENT.    *
000350*                       CR-1994-041.                             *
000360* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- TABLE      *
000370*                       HOLDS NO DATE FIELDS.  NO CHANGE MADE.   *
000380*                       PR-4402.                                 *
000390* 07/19/00  T.FENWICK   ADDED NOT-FOUND RETURN CODE TO LOOKUP SO *
000400*                       SODDETC CAN DISTINGUISH A MISSING POLICY *
000410*                       FROM A ZERO-ROLE ONE.  PR-4803.          *
000420* 11/08/06  J.ABASOLO   MINOR - DUPLICATE POLICY-ID ON LOAD NOW  *
000430*                       OVERWRITES THE EARLIER ENTRY INSTEAD OF  *
000440*                       ADDING A SECOND ROW.  PR-6119.           *
000450*----------------------------------------------------------------*
000460*    THIS MODULE REPLACES THE OLD TYPE-CODE LOOKUP TABLE WITH    *
000470*    THE SOD-SCAN TOXIC-COMBINATION POLICY TABLE.  IT HOLDS EVERY*
000480*    VALID POLICY ROW LOADED BY SODINGST, IN MEMORY ONLY --      *
000490*    SPEC CALLS FOR NO INDEXED POLICY FILE -- AND ANSWERS LOAD,  *
000500*    LOOKUP AND ORDERED-LIST REQUESTS FROM THE OTHER FOUR        *
000510*    PROGRAMS THROUGH THE LK-PLCY-FUNCTION SWITCH ON THE CALL.   *
000520*================================================================*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-4381.
000560 OBJECT-COMPUTER.  IBM-4381.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630*    THE POLICY TABLE ITSELF -- NO INDEXED FILE, PER SPEC        *
000640*----------------------------------------------------------------*
000650 01  WS-POLICY-TAB-HEADER.
000660     05  WS-POLICY-TAB-COUNT     PIC S9(5) COMP VALUE 0.
000670     05  WS-LIST-CURSOR          PIC S9(5) COMP VALUE 0.
000680     05  WS-LIST-SORTED-SW       PIC X(01) VALUE "N".
000690         88  LIST-ALREADY-SORTED      VALUE "Y".
000700 01  SOD-POLICY-TABLE.
000710     05  SOD-POLICY-ENTRY OCCURS 200 TIMES.
000720         10  SOD-POLICY-ID       PIC X(10).
000730         10  SOD-POLICY-DESC     PIC X(50).
000740         10  SOD-POLICY-ROLE-CNT PIC 9(02).
000750         10  SOD-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
000760         10  FILLER              PIC X(04).
000770*----------------------------------------------------------------*
000780*    SORT AND SEARCH WORK AREA (ALL COMP)                        *
000790*----------------------------------------------------------------*
000800 01  WS-WORK-COUNTERS.
000810     05  WS-SRT-IDX              PIC S9(5) COMP VALUE 0.
000820     05  WS-SRT-IDX-2            PIC S9(5) COMP VALUE 0.
000830     05  WS-SRT-PASS-SW          PIC X(01) VALUE "N".
000840         88  SRT-SWAP-MADE             VALUE "Y".
000850     05  WS-SRT-HOLD-ENTRY       PIC X(474).
000860     05  WS-FOUND-IDX            PIC S9(5) COMP VALUE 0.
000870*----------------------------------------------------------------*
000880*    REDEFINES GIVING A WHOLE-ENTRY VIEW OF ONE TABLE ROW, USED  *
000890*    ONLY BY THE BUBBLE SORT SO A ROW CAN BE SWAPPED IN ONE MOVE *
000900*----------------------------------------------------------------*
000910 01  WS-SWAP-ENTRY-A             PIC X(474).
000920 01  WS-SWAP-ENTRY-B REDEFINES WS-SWAP-ENTRY-A.
000930     05  WS-SWAP-ID-A            PIC X(10).
000940     05  FILLER                  PIC X(464).
000950*================================================================*
000960 LINKAGE SECTION.
000970 01  LK-PLCY-FUNCTION            PIC X(01).
000980     88  LK-PLCY-LOAD                  VALUE "L".
000990     88  LK-PLCY-LOOKUP                VALUE "K".
001000     88  LK-PLCY-LIST-INIT              VALUE "I".
001010     88  LK-PLCY-LIST-NEXT              VALUE "N".
001020 01  LK-PLCY-RETURN-CODE         PIC 9(02).
001030     88  LK-PLCY-OK                     VALUE 00.
001040     88  LK-PLCY-NOT-FOUND              VALUE 04.
001050     88  LK-PLCY-TABLE-FULL             VALUE 08.
001060     88  LK-PLCY-LIST-EOF               VALUE 16.
001070 01  LK-POLICY-ENTRY.
001080     05  LK-POLICY-ID            PIC X(10).
001090     05  LK-POLICY-DESC          PIC X(50).
001100     05  LK-POLICY-ROLE-COUNT    PIC 9(02).
001110     05  LK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
001120     05  FILLER                  PIC X(04).
001130*================================================================*
001140 PROCEDURE DIVISION USING LK-PLCY-FUNCTION
001150                           LK-PLCY-RETURN-CODE
001160                           LK-POLICY-ENTRY.
001170*
001180 0000-MAIN-CONTROL-PARA.
001190     MOVE 0 TO LK-PLCY-RETURN-CODE.
001200     EVALUATE TRUE
001210         WHEN LK-PLCY-LOAD
001220             PERFORM 1000-LOAD-POLICY-PARA THRU 1000-EXIT
001230         WHEN LK-PLCY-LOOKUP
001240             PERFORM 2000-LOOKUP-POLICY-PARA THRU 2000-EXIT
001250         WHEN LK-PLCY-LIST-INIT
001260             PERFORM 3000-LIST-INIT-PARA THRU 3000-EXIT
001270         WHEN LK-PLCY-LIST-NEXT
001280             PERFORM 3100-LIST-NEXT-PARA THRU 3100-EXIT
001290         WHEN OTHER
001300             MOVE 96 TO LK-PLCY-RETURN-CODE
001310     END-EVALUATE.
001320     GOBACK.
001330*================================================================*
001340*    LOAD -- ADDS OR REPLACES ONE POLICY ROW (R-6, R-7)          *
001350*================================================================*
001360 1000-LOAD-POLICY-PARA.
001370     PERFORM 1010-FIND-BY-ID-PARA THRU 1010-EXIT.
001380     IF WS-FOUND-IDX > 0
001390         MOVE LK-POLICY-ENTRY TO SOD-POLICY-ENTRY (WS-FOUND-IDX)
001400     ELSE
001410         IF WS-POLICY-TAB-COUNT < 200
001420             ADD 1 TO WS-POLICY-TAB-COUNT
001430             MOVE LK-POLICY-ENTRY TO
001440                 SOD-POLICY-ENTRY (WS-POLICY-TAB-COUNT)
001450         ELSE
001460             SET LK-PLCY-TABLE-FULL TO TRUE
001470         END-IF
001480     END-IF.
001490     MOVE "N" TO WS-LIST-SORTED-SW.
001500 1000-EXIT.
001510     EXIT.
001520*
001530 1010-FIND-BY-ID-PARA.
001540     MOVE 0 TO WS-FOUND-IDX.
001550     PERFORM 1011-FIND-BY-ID-SCAN-PARA THRU 1011-EXIT
001560         VARYING WS-SRT-IDX FROM 1 BY 1
001570         UNTIL WS-SRT-IDX > WS-POLICY-TAB-COUNT.
001580 1010-EXIT.
001590     EXIT.
001600*
001610 1011-FIND-BY-ID-SCAN-PARA.
001620     IF SOD-POLICY-ID (WS-SRT-IDX) = LK-POLICY-ID
001630         MOVE WS-SRT-IDX TO WS-FOUND-IDX
001640     END-IF.
001650 1011-EXIT.
001660     EXIT.
001670*================================================================*
001680*    LOOKUP -- RETURNS ONE POLICY ROW BY POLICY-ID               *
001690*================================================================*
001700 2000-LOOKUP-POLICY-PARA.
001710     PERFORM 1010-FIND-BY-ID-PARA THRU 1010-EXIT.
001720     IF WS-FOUND-IDX > 0
001730         MOVE SOD-POLICY-ENTRY (WS-FOUND-IDX) TO LK-POLICY-ENTRY
001740     ELSE
001750         SET LK-PLCY-NOT-FOUND TO TRUE
001760         MOVE SPACES TO LK-POLICY-DESC
001770         MOVE 0 TO LK-POLICY-ROLE-COUNT
001780     END-IF.
001790 2000-EXIT.
001800     EXIT.
001810*================================================================*
001820*    LIST-INIT / LIST-NEXT -- ORDERED WALK OF THE TABLE, USED   *
001830*    BY SODINGST FOR THE POLICY FINGERPRINT (R-8) AND BY        *
001840*    SODEVID FOR THE EVIDENCE REPORT POLICY SECTION             *
001850*================================================================*
001860 3000-LIST-INIT-PARA.
001870     IF NOT LIST-ALREADY-SORTED
001880         PERFORM 3010-SORT-BY-POLICY-ID-PARA THRU 3010-EXIT
001890         SET LIST-ALREADY-SORTED TO TRUE
001900     END-IF.
001910     MOVE 0 TO WS-LIST-CURSOR.
001920 3000-EXIT.
001930     EXIT.
001940*
001950*    MANUAL PERFORM-DRIVEN BUBBLE SORT, SAME IDIOM AS THE        *
001960*    SCAN-AND-MATCH TABLE LOOKUPS IN THE OTHER SOD-SCAN MODULES -*
001970*    NO SORT VERB IS USED BECAUSE THE TABLE IS IN WORKING-       *
001980*    STORAGE, NOT A FILE.                                        *
001990 3010-SORT-BY-POLICY-ID-PARA.
002000     SET SRT-SWAP-MADE TO TRUE.
002010     PERFORM 3020-ONE-SORT-PASS-PARA THRU 3020-EXIT
002020         UNTIL NOT SRT-SWAP-MADE.
002030 3010-EXIT.
002040     EXIT.
002050*
002060 3020-ONE-SORT-PASS-PARA.
002070     SET WS-SRT-PASS-SW TO "N".
002080     PERFORM 3021-COMPARE-AND-SWAP-PARA THRU 3021-EXIT
002090         VARYING WS-SRT-IDX FROM 1 BY 1
002100         UNTIL WS-SRT-IDX > WS-POLICY-TAB-COUNT - 1.
002110 3020-EXIT.
002120     EXIT.
002130*
002140 3021-COMPARE-AND-SWAP-PARA.
002150     IF SOD-POLICY-ID (WS-SRT-IDX) >
002160        SOD-POLICY-ID (WS-SRT-IDX + 1)
002170         MOVE SOD-POLICY-ENTRY (WS-SRT-IDX) TO
002180             WS-SRT-HOLD-ENTRY
002190         MOVE SOD-POLICY-ENTRY (WS-SRT-IDX + 1) TO
002200             SOD-POLICY-ENTRY (WS-SRT-IDX)
002210         MOVE WS-SRT-HOLD-ENTRY TO
002220             SOD-POLICY-ENTRY (WS-SRT-IDX + 1)
002230         SET SRT-SWAP-MADE TO TRUE
002240     END-IF.
002250 3021-EXIT.
002260     EXIT.
002270*
002280 3100-LIST-NEXT-PARA.
002290     IF WS-LIST-CURSOR >= WS-POLICY-TAB-COUNT
002300         SET LK-PLCY-LIST-EOF TO TRUE
002310         MOVE SPACES TO LK-POLICY-ENTRY
002320     ELSE
002330         ADD 1 TO WS-LIST-CURSOR
002340         MOVE SOD-POLICY-ENTRY (WS-LIST-CURSOR) TO LK-POLICY-ENTRY
002350     END-IF.
002360 3100-EXIT.
002370     EXIT.
