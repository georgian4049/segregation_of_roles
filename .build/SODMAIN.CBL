000100*================================================================*
000110* PROGRAM      SODMAIN
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODMAIN.
000160 AUTHOR.        R.STAVROU.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  04/05/89.
000190 DATE-COMPILED. 04/05/89.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 04/05/89  R.STAVROU   INITIAL RELEASE.  DRIVES THE THREE-STAGE *
000250*                       BATCH IN SEQUENCE -- INGEST, DETECT, AND *
000260*                       EVIDENCE -- REPLACING THE OLD INTERACTIVE*
000270*                       MENU WITH A STRAIGHT BATCH RUN.          *
000280* 02/03/91  D.MERCER    ADDED THE INGEST-SUMMARY CARRY-FORWARD   *
000290*                       AREA SO SODEVID CAN PRINT IT WITHOUT     *
000300*                       RE-READING THE ASSIGNMENT EXPORT.        *
000310* 03/15/94  K.OYELARAN  POLICY FINGERPRINT NOW CARRIED FORWARD   *
000320*                       FROM SODINGST TO SODEVID.  CR-1994-041.  *
000330* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- NO DATE    *
000340*                       ARITHMETIC IN THIS MODULE.  NO CHANGE    *
000350*                       MADE.  PR-4402.                          *
000360* 01/06/99  P.DELACRUZ  RUN-HEADER BANNER NOW SHOWS THE OPERATOR *
000370*                       DATE CARD INSTEAD OF THE COMPILE DATE SO *
000380*                       REPRINTS CARRY THE RIGHT RUN DATE.       *
000390*                       AUDIT FINDING 98-114.                    *
000400* 07/19/00  T.FENWICK   ABORTS THE RUN WITH A SYSOUT MESSAGE IF  *
000410*                       THE INGEST STAGE PROCESSES ZERO USERS.   *
000420*                       PR-4801.                                 *
000430* 11/08/06  J.ABASOLO   MINOR - RUN-STEP COUNTER ADDED TO THE    *
000440*                       BANNER SO OPERATORS CAN SEE HOW FAR A    *
000450*                       RESTARTED RUN GOT.  PR-6120.             *
000460*----------------------------------------------------------------*
000470*    THIS IS THE TOP-LEVEL DRIVER FOR THE SOD-SCAN BATCH.  IT    *
000480*    OWNS THE WORKING STORAGE FOR THE CONSOLIDATED USER TABLE,   *
000490*    THE FINDING TABLE AND THE INGESTION SUMMARY -- THE SAME     *
000500*    SHAPE IS PASSED DOWN TO EACH STAGE ON THE CALL STATEMENT SO *
000510*    ONE COPY OF THE DATA SURVIVES THE WHOLE RUN.  SODMAIN CALLS *
000520*    SODINGST, THEN SODDETC, THEN SODEVID, IN THAT ORDER, IN     *
000530*    PLACE OF THE OLD KTIM MENU THAT LET AN OPERATOR PICK A      *
000540*    MODULE TO RUN BY HAND.  SODPLCY IS NEVER CALLED DIRECTLY    *
000550*    FROM HERE -- SODINGST, SODDETC AND SODEVID CALL IT THEM-    *
000560*    SELVES AS THEY NEED THE POLICY TABLE.                       *
000570*================================================================*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-4381.
000610 OBJECT-COMPUTER.  IBM-4381.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*----------------------------------------------------------------*
000680*    RUN-CONTROL AREA -- STEP COUNTER AND RUN-DATE CARD, WITH    *
000690*    A REDEFINES SO THE RUN-DATE CAN BE SPLIT OUT FOR THE BANNER *
000700*    WITHOUT ANY DATE ARITHMETIC (PR-4402 Y2K REVIEW NOTE).      *
000710*----------------------------------------------------------------*
000720 01  WS-RUN-CONTROL.
000730     05  WS-RUN-STEP-NO           PIC 9(02) COMP VALUE 0.
000740     05  WS-RUN-DATE-CARD         PIC X(08) VALUE "04058900".
000750     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-CARD.
000760         10  WS-RUN-DATE-MM           PIC X(02).
000770         10  WS-RUN-DATE-DD           PIC X(02).
000780         10  WS-RUN-DATE-YY           PIC X(04).
000790     05  FILLER                   PIC X(10) VALUE SPACES.
000800*----------------------------------------------------------------*
000810*    BANNER LINE WORK AREA -- ONE PRINT-STYLE LINE DISPLAYED TO  *
000820*    SYSOUT BEFORE EACH STAGE, BUILT WITH A REDEFINES SO THE     *
000830*    STEP NAME AND NUMBER CAN BE OVERLAID WITHOUT RESTRINGING THE*
000840*    THE WHOLE LINE EACH TIME.                                   *
000850*----------------------------------------------------------------*
000860 01  WS-BANNER-LINE.
000870     05  WS-BANNER-LITERAL        PIC X(20) VALUE
000880             "SOD-SCAN STEP       ".
000890     05  WS-BANNER-STEP-DISPLAY   PIC 9(02).
000900     05  FILLER                   PIC X(02) VALUE SPACES.
000910     05  WS-BANNER-STEP-NAME      PIC X(40) VALUE SPACES.
000920     05  FILLER                   PIC X(16) VALUE SPACES.
000930 01  WS-BANNER-FIELDS REDEFINES WS-BANNER-LINE.
000940     05  FILLER                   PIC X(20).
000950     05  WS-BANNER-ALT-STEP       PIC 9(02).
000960     05  FILLER                   PIC X(58).
000970*----------------------------------------------------------------*
000980*    SHARED LINKAGE AREAS -- THE MASTER COPY OF EVERY RECORD     *
000990*    SHAPE THAT CROSSES A CALL BOUNDARY IN THIS BATCH.  EACH OF  *
001000*    SODINGST, SODDETC AND SODEVID RECEIVES ITS OWN SUBSET OF    *
001010*    THESE AREAS IN ITS OWN LINKAGE SECTION, IN THE SAME ORDER   *
001020*    THEY ARE PASSED HERE.                                       *
001030*----------------------------------------------------------------*
001040 01  LK-USER-TABLE-HEADER.
001050     05  LK-USER-TAB-COUNT        PIC S9(5) COMP VALUE 0.
001060 01  LK-USER-TABLE.
001070     05  LK-USER-ENTRY OCCURS 500 TIMES.
001080         10  LK-USER-ID           PIC X(10).
001090         10  LK-USER-NAME         PIC X(30).
001100         10  LK-USER-EMAIL        PIC X(40).
001110         10  LK-USER-DEPT         PIC X(20).
001120         10  LK-USER-STATUS       PIC X(08).
001130         10  LK-USER-LATEST-TS    PIC X(19).
001140         10  LK-USER-ROLE-CNT     PIC 9(03).
001150         10  LK-USER-ROLE OCCURS 50 TIMES.
001160             15  LK-ROLE-NAME         PIC X(20).
001170             15  LK-ROLE-SRC-SYS      PIC X(15).
001180             15  LK-ROLE-GRANTED-AT   PIC X(19).
001190         10  LK-USER-SRC-CNT      PIC 9(02).
001200         10  LK-USER-SRC-SYS OCCURS 20 TIMES PIC X(15).
001210         10  FILLER               PIC X(06).
001220 01  LK-INGEST-SUMMARY.
001230     05  LK-ISUM-ASG-TOTAL        PIC 9(07).
001240     05  LK-ISUM-ASG-VALID        PIC 9(07).
001250     05  LK-ISUM-ASG-CORRUPT      PIC 9(07).
001260     05  LK-ISUM-PLY-TOTAL        PIC 9(07).
001270     05  LK-ISUM-PLY-VALID        PIC 9(07).
001280     05  LK-ISUM-PLY-CORRUPT      PIC 9(07).
001290     05  LK-ISUM-PLY-FILTERED     PIC 9(07).
001300     05  LK-ISUM-USERS-PROC       PIC 9(07).
001310     05  LK-ISUM-USERS-ACTIVE     PIC 9(07).
001320     05  LK-ISUM-USERS-INACTIVE   PIC 9(07).
001330     05  LK-ISUM-USERS-1ROLE      PIC 9(07).
001340     05  LK-ISUM-ROLE-TOTAL       PIC 9(07).
001350     05  LK-ISUM-ROLE-UNIQUE      PIC 9(07).
001360 01  LK-POLICY-FINGERPRINT        PIC X(16) VALUE SPACES.
001370 01  WS-FINGERPRINT-HALVES REDEFINES LK-POLICY-FINGERPRINT.
001380     05  WS-FINGERPRINT-HALF-1    PIC X(08).
001390     05  WS-FINGERPRINT-HALF-2    PIC X(08).
001400 01  LK-FINDING-TABLE-HEADER.
001410     05  LK-FINDING-TAB-COUNT     PIC S9(5) COMP VALUE 0.
001420 01  LK-FINDING-TABLE.
001430     05  LK-FINDING-ENTRY OCCURS 500 TIMES.
001440         10  LK-FIND-FINDING-ID       PIC X(20).
001450         10  LK-FIND-USER-ID          PIC X(10).
001460         10  LK-FIND-USER-NAME        PIC X(30).
001470         10  LK-FIND-USER-DEPT        PIC X(20).
001480         10  LK-FIND-USER-STATUS      PIC X(08).
001490         10  LK-FIND-EMAIL-REDACTED   PIC X(40).
001500         10  LK-FIND-POLICY-CNT       PIC 9(03).
001510         10  LK-FIND-POLICY-ID OCCURS 20 TIMES PIC X(10).
001520         10  LK-FIND-ROLE-CNT         PIC 9(03).
001530         10  LK-FIND-ROLE-NAME OCCURS 50 TIMES PIC X(20).
001540         10  LK-FIND-SEVERITY         PIC X(04).
001550         10  LK-FIND-REASON           PIC X(120).
001560         10  LK-FIND-SUGGESTED-ACT    PIC X(20).
001570         10  LK-FIND-MODEL-ID         PIC X(20).
001580         10  LK-FIND-RISK             PIC X(120).
001590         10  LK-FIND-ACTION           PIC X(60).
001600         10  LK-FIND-RATIONALE        PIC X(120).
001610*================================================================*
001620 PROCEDURE DIVISION.
001630*================================================================*
001640 0000-MAIN-CONTROL-PARA.
001650     DISPLAY "SOD-SCAN BATCH RUN STARTING -- RUN DATE "
001660             WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-YY.
001670     MOVE 0 TO LK-USER-TAB-COUNT.
001680     MOVE 0 TO LK-FINDING-TAB-COUNT.
001690     MOVE SPACES TO LK-POLICY-FINGERPRINT.
001700     PERFORM 1000-CALL-INGEST-PARA THRU 1000-EXIT.
001710     IF LK-USER-TAB-COUNT = 0
001720         DISPLAY "SOD-SCAN ABORTED -- NO USERS WERE INGESTED"
001730         GOBACK
001740     END-IF.
001750     PERFORM 2000-CALL-DETECT-PARA THRU 2000-EXIT.
001760     PERFORM 3000-CALL-EVIDENCE-PARA THRU 3000-EXIT.
001770     DISPLAY "SOD-SCAN BATCH RUN COMPLETE -- STEP COUNT "
001780             WS-BANNER-ALT-STEP.
001790     DISPLAY "POLICY FINGERPRINT " WS-FINGERPRINT-HALF-1
001800             "-" WS-FINGERPRINT-HALF-2.
001810     GOBACK.
001820*
001830 1000-CALL-INGEST-PARA.
001840     ADD 1 TO WS-RUN-STEP-NO.
001850     MOVE WS-RUN-STEP-NO TO WS-BANNER-STEP-DISPLAY.
001860     MOVE "INGEST ASSIGNMENTS AND POLICIES" TO
001870         WS-BANNER-STEP-NAME.
001880     DISPLAY WS-BANNER-LINE.
001890     CALL "SODINGST" USING LK-USER-TABLE-HEADER
001900                            LK-USER-TABLE
001910                            LK-INGEST-SUMMARY
001920                            LK-POLICY-FINGERPRINT.
001930 1000-EXIT.
001940     EXIT.
001950*
001960 2000-CALL-DETECT-PARA.
001970     ADD 1 TO WS-RUN-STEP-NO.
001980     MOVE WS-RUN-STEP-NO TO WS-BANNER-STEP-DISPLAY.
001990     MOVE "DETECT VIOLATIONS AND BUILD REMEDIATIONS" TO
002000         WS-BANNER-STEP-NAME.
002010     DISPLAY WS-BANNER-LINE.
002020     CALL "SODDETC" USING LK-USER-TABLE-HEADER
002030                           LK-USER-TABLE
002040                           LK-FINDING-TABLE-HEADER
002050                           LK-FINDING-TABLE.
002060 2000-EXIT.
002070     EXIT.
002080*
002090 3000-CALL-EVIDENCE-PARA.
002100     ADD 1 TO WS-RUN-STEP-NO.
002110     MOVE WS-RUN-STEP-NO TO WS-BANNER-STEP-DISPLAY.
002120     MOVE "SIMULATE, LOG DECISIONS AND PRINT EVIDENCE" TO
002130         WS-BANNER-STEP-NAME.
002140     DISPLAY WS-BANNER-LINE.
002150     CALL "SODEVID" USING LK-USER-TABLE-HEADER
002160                           LK-USER-TABLE
002170                           LK-FINDING-TABLE-HEADER
002180                           LK-FINDING-TABLE
002190                           LK-INGEST-SUMMARY
002200                           LK-POLICY-FINGERPRINT.
002210 3000-EXIT.
002220     EXIT.
