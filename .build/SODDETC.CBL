000100*================================================================*
000110* PROGRAM      SODDETC
000120* SUBSYSTEM    SOD-SCAN  (SEGREGATION OF DUTIES COMPLIANCE SCAN)
000130*================================================================*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SODDETC.
000160 AUTHOR.        D.MERCER.
000170 INSTALLATION.  SECURITY SYSTEMS DEPT.
000180 DATE-WRITTEN.  02/10/91.
000190 DATE-COMPILED. 02/10/91.
000200 SECURITY.      COMPANY CONFIDENTIAL - ACCESS CONTROLLED.
000210*----------------------------------------------------------------*
000220* CHANGE LOG                                                     *
000230*----------------------------------------------------------------*
000240* 02/10/91  D.MERCER    INITIAL RELEASE.  TESTS EACH ELIGIBLE    *
000250*                       USER AGAINST THE LOADED POLICY SET AND   *
000260*                       WRITES ONE FINDING PER VIOLATING USER.   *
000270* 09/27/92  D.MERCER    REMEDIATION JUSTIFICATION BUILDER ADDED  *
000280*                       -- RISK/ACTION/RATIONALE TEXT AND E-MAIL *
000290*                       MASKING.  PR-2208.                       *
000300* 03/15/94  K.OYELARAN  CONFLICTING-ROLE-SET NOW A TRUE UNION OF *
000310*                       ALL VIOLATED POLICIES, NOT JUST THE      *
000320*                       FIRST ONE MATCHED.  CR-1994-041.         *
000330* 08/30/95  K.OYELARAN  REASON AND RATIONALE TEXT NOW SORT THE   *
000340*                       POLICY ID LIST ASCENDING BEFORE PRINT.   *
000350* 09/14/98  P.DELACRUZ  YEAR-2000 READINESS REVIEW -- NO DATE    *
000360*                       ARITHMETIC IN THIS MODULE.  NO CHANGE    *
000370*                       MADE.  PR-4402.                          *
000380* 07/19/00  T.FENWICK   ADDED THE THREE RESPONSE-QUALITY CHECKS  *
000390*                       AS A SYSOUT DIAGNOSTIC LINE PER FINDING. *
000400*                       PR-4805.                                 *
000410* 02/19/03  T.FENWICK   SKIP-WITH-WARNING ADDED WHEN THE POLICY  *
000420*                       STORE IS EMPTY.  AUDIT SOD-2003-07.      *
000430* 11/08/06  J.ABASOLO   MINOR - ACTION ROLE PICK NOW USES THE    *
000440*                       SORTED CONFLICTING-ROLE-SET SO THE FIRST *
000450*                       ENTRY IS ALWAYS LOWEST-COLLATING.        *
000460*                       PR-6120.                                 *
000470*----------------------------------------------------------------*
000480*    THIS MODULE IS THE DETECTION AND REMEDIATION STAGE OF THE   *
000490*    SOD-SCAN BATCH.  IT IS CALLED ONCE BY SODMAIN AFTER         *
000500*    SODINGST HAS BUILT THE CONSOLIDATED USER TABLE AND SODPLCY  *
000510*    HOLDS THE LOADED POLICY SET.  FOR EACH ACTIVE USER WITH TWO *
000520*    OR MORE ROLES IT CHECKS EVERY POLICY; A USER HOLDING EVERY  *
000530*    ROLE OF A POLICY VIOLATES IT.  VIOLATING USERS GET ONE      *
000540*    FINDING, ONE REMEDIATION JUSTIFICATION AND ONE LINE IN THE  *
000550*    FINDINGS REPORT.  THE SAME SUBSET TEST IS RE-ENTERED BY     *
000560*    SODEVID FOR THE SIMULATION REQUEST (R-18).                  *
000570*================================================================*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-4381.
000610 OBJECT-COMPUTER.  IBM-4381.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT FINDRPT  ASSIGN TO "FINDRPT"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-FINDRPT-STATUS.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*----------------------------------------------------------------*
000740*    FINDINGS REPORT                                             *
000750*----------------------------------------------------------------*
000760 FD  FINDRPT
000770     RECORD CONTAINS 133 CHARACTERS
000780     RECORDING MODE IS F.
000790 01  FIND-LINE-OUT               PIC X(133).
000800*================================================================*
000810 WORKING-STORAGE SECTION.
000820 01  WS-FINDRPT-STATUS           PIC X(02).
000830*----------------------------------------------------------------*
000840*    SUBSCRIPTS AND SWITCHES (ALL COMP)                          *
000850*----------------------------------------------------------------*
000860 01  WS-SUBSCRIPTS.
000870     05  WS-USR-IDX              PIC S9(4) COMP VALUE 0.
000880     05  WS-ROLE-IDX             PIC S9(4) COMP VALUE 0.
000890     05  WS-ROLE-IDX-2           PIC S9(4) COMP VALUE 0.
000900     05  WS-TAB-IDX              PIC S9(4) COMP VALUE 0.
000910     05  WS-TAB-IDX-2            PIC S9(4) COMP VALUE 0.
000920     05  WS-POLY-IDX             PIC S9(4) COMP VALUE 0.
000930     05  WS-PVIO-IDX             PIC S9(4) COMP VALUE 0.
000940     05  WS-CHAR-IDX             PIC S9(4) COMP VALUE 0.
000950     05  WS-OUT-IDX              PIC S9(4) COMP VALUE 0.
000960     05  WS-HASH-DIGIT-POS       PIC 9(02) COMP VALUE 0.
000970 01  WS-SWITCHES.
000980     05  WS-POLICY-VIOLATED-SW   PIC X(01).
000990         88  POLICY-IS-VIOLATED       VALUE "Y".
001000     05  WS-USER-VIOLATES-SW     PIC X(01).
001010         88  USER-HAS-VIOLATION       VALUE "Y".
001020     05  WS-ROLE-HELD-SW         PIC X(01).
001030         88  ROLE-IS-HELD              VALUE "Y".
001040     05  WS-ROLE-FOUND-SW        PIC X(01).
001050         88  ROLE-ALREADY-HELD        VALUE "Y".
001060     05  WS-SORT-SWAP-SW         PIC X(01).
001070         88  SORT-SWAP-MADE            VALUE "Y".
001080     05  WS-POLICY-STORE-EMPTY-SW PIC X(01) VALUE "N".
001090         88  POLICY-STORE-IS-EMPTY    VALUE "Y".
001100*----------------------------------------------------------------*
001110*    HEX-DIGIT LOOKUP TABLE FOR THE FINDING ID (R-13)            *
001120*----------------------------------------------------------------*
001130 01  WS-HEX-DIGIT-LIST           PIC X(16) VALUE
001140         "0123456789ABCDEF".
001150 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LIST.
001160     05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.
001170*----------------------------------------------------------------*
001180*    CHARACTER-SCAN WORK AREA FOR THE FINDING-ID HASH            *
001190*----------------------------------------------------------------*
001200 01  WS-HASH-SOURCE              PIC X(64) VALUE SPACES.
001210 01  WS-HASH-SOURCE-CHARS REDEFINES WS-HASH-SOURCE.
001220     05  WS-HASH-SOURCE-CHAR     PIC X(01) OCCURS 64 TIMES.
001230 01  WS-HASH-WORK.
001240     05  WS-HASH-ACCUM           PIC 9(18) COMP VALUE 0.
001250     05  WS-HASH-CHAR-CODE       PIC 9(04) COMP VALUE 0.
001260     05  WS-HASH-REMAINDER       PIC 9(04) COMP VALUE 0.
001270     05  WS-HASH-DISCARD         PIC 9(04) COMP VALUE 0.
001280 01  WS-FINDING-ID               PIC X(20) VALUE SPACES.
001290*----------------------------------------------------------------*
001300*    GENERAL-PURPOSE TRIM WORK AREA (NO INTRINSIC FUNCTIONS --   *
001310*    TRAILING-BLANK LENGTH FOUND BY BACKWARD SCAN)               *
001320*----------------------------------------------------------------*
001330 01  WS-TRIM-WORK.
001340     05  WS-TRIM-SOURCE          PIC X(120) VALUE SPACES.
001350     05  WS-TRIM-LEN             PIC S9(4) COMP VALUE 0.
001360     05  WS-TRIM-SCAN-IDX        PIC S9(4) COMP VALUE 0.
001370*----------------------------------------------------------------*
001380*    ONE POLICY, FETCHED FROM SODPLCY DURING DETECTION           *
001390*----------------------------------------------------------------*
001400 01  WK-PLCY-FUNCTION            PIC X(01).
001410     88  WK-PLCY-LIST-INIT             VALUE "I".
001420     88  WK-PLCY-LIST-NEXT             VALUE "N".
001430 01  WK-PLCY-RETURN-CODE         PIC 9(02).
001440     88  WK-PLCY-LIST-EOF              VALUE 16.
001450 01  WK-POLICY-ENTRY.
001460     05  WK-POLICY-ID            PIC X(10).
001470     05  WK-POLICY-DESC          PIC X(50).
001480     05  WK-POLICY-ROLE-COUNT    PIC 9(02).
001490     05  WK-POLICY-ROLE OCCURS 20 TIMES PIC X(20).
001500     05  FILLER                  PIC X(04).
001510*----------------------------------------------------------------*
001520*    VIOLATED-POLICY AND ROLE-UNION WORK TABLES FOR ONE USER     *
001530*----------------------------------------------------------------*
001540 01  WS-USER-VIOLATION-WORK.
001550     05  WS-VIO-POLICY-CNT       PIC 9(03) VALUE 0.
001560     05  WS-VIO-POLICY-ID OCCURS 20 TIMES PIC X(10).
001570     05  WS-VIO-ROLE-CNT         PIC 9(03) VALUE 0.
001580     05  WS-VIO-ROLE-NAME OCCURS 50 TIMES PIC X(20).
001590*----------------------------------------------------------------*
001600*    SORT HOLD AREAS (BUBBLE SORT, NO SORT VERB, TEACHER STYLE)  *
001610*----------------------------------------------------------------*
001620 01  WS-SORT-HOLD-10             PIC X(10).
001630 01  WS-SORT-HOLD-20             PIC X(20).
001640*----------------------------------------------------------------*
001650*    THE REMEDIATION JUSTIFICATION FOR THE CURRENT FINDING       *
001660*----------------------------------------------------------------*
001670 01  WS-JUSTIFICATION.
001680     05  WS-JUST-MODEL-ID  PIC X(20) VALUE "RULE-REMEDIATOR-V1".
001690     05  WS-JUST-RISK            PIC X(120).
001700     05  WS-JUST-ACTION          PIC X(60).
001710     05  WS-JUST-RATIONALE       PIC X(120).
001720     05  WS-JUST-EMAIL-REDACTED  PIC X(40).
001730*----------------------------------------------------------------*
001740*    EMAIL REDACTION WORK AREA (R-9)                             *
001750*----------------------------------------------------------------*
001760 01  WS-EMAIL-WORK.
001770     05  WS-EMAIL-AT-POS         PIC S9(4) COMP VALUE 0.
001780     05  WS-EMAIL-AT-COUNT       PIC S9(4) COMP VALUE 0.
001790     05  WS-EMAIL-LOCAL-LEN      PIC S9(4) COMP VALUE 0.
001800*----------------------------------------------------------------*
001810*    RESPONSE-QUALITY-CHECK WORK AREA (R-20..R-23)               *
001820*----------------------------------------------------------------*
001830 01  WS-QUALITY-WORK.
001840     05  WS-QC-FIELD-SCORE       PIC 9V99 VALUE 0.
001850     05  WS-QC-HALLUC-SCORE      PIC 9V99 VALUE 0.
001860     05  WS-QC-RISK-SCORE        PIC 9V99 VALUE 0.
001870     05  WS-QC-AVERAGE-RAW       PIC 9V999 VALUE 0.
001880     05  WS-QC-AVERAGE           PIC 9V99 VALUE 0.
001890     05  WS-QC-KEYWORD-TAB-IDX   PIC S9(2) COMP VALUE 0.
001900     05  WS-QC-MATCH-CNT         PIC S9(4) COMP VALUE 0.
001910     05  WS-QC-LINE              PIC X(80) VALUE SPACES.
001920 01  WS-RISK-KEYWORD-TABLE.
001930     05  FILLER PIC X(12) VALUE "fraud       ".
001940     05  FILLER PIC X(12) VALUE "unauthorized".
001950     05  FILLER PIC X(12) VALUE "conflict    ".
001960     05  FILLER PIC X(12) VALUE "access      ".
001970     05  FILLER PIC X(12) VALUE "compliance  ".
001980     05  FILLER PIC X(12) VALUE "violation   ".
001990 01  WS-RISK-KEYWORDS REDEFINES WS-RISK-KEYWORD-TABLE.
002000     05  WS-RISK-KEYWORD OCCURS 6 TIMES PIC X(12).
002010*----------------------------------------------------------------*
002020*    FINDINGS REPORT PRINT LINE                                  *
002030*----------------------------------------------------------------*
002040 01  WS-FIND-LINE.
002050     05  WS-FL-LABEL              PIC X(18).
002060     05  WS-FL-TEXT               PIC X(110).
002070     05  FILLER                   PIC X(05).
002080*================================================================*
002090 LINKAGE SECTION.
002100 01  LK-USER-TABLE-HEADER.
002110     05  LK-USER-TAB-COUNT       PIC S9(5) COMP.
002120 01  LK-USER-TABLE.
002130     05  LK-USER-ENTRY OCCURS 500 TIMES.
002140         10  LK-USER-ID          PIC X(10).
002150         10  LK-USER-NAME        PIC X(30).
002160         10  LK-USER-EMAIL       PIC X(40).
002170         10  LK-USER-DEPT        PIC X(20).
002180         10  LK-USER-STATUS      PIC X(08).
002190         10  LK-USER-LATEST-TS   PIC X(19).
002200         10  LK-USER-ROLE-CNT    PIC 9(03).
002210         10  LK-USER-ROLE OCCURS 50 TIMES.
002220             15  LK-ROLE-NAME        PIC X(20).
002230             15  LK-ROLE-SRC-SYS     PIC X(15).
002240             15  LK-ROLE-GRANTED-AT  PIC X(19).
002250         10  LK-USER-SRC-CNT     PIC 9(02).
002260         10  LK-USER-SRC-SYS OCCURS 20 TIMES PIC X(15).
002270         10  FILLER              PIC X(06).
002280 01  LK-FINDING-TABLE-HEADER.
002290     05  LK-FINDING-TAB-COUNT    PIC S9(5) COMP.
002300 01  LK-FINDING-TABLE.
002310     05  LK-FINDING-ENTRY OCCURS 500 TIMES.
002320         10  LK-FIND-FINDING-ID      PIC X(20).
002330         10  LK-FIND-USER-ID         PIC X(10).
002340         10  LK-FIND-USER-NAME       PIC X(30).
002350         10  LK-FIND-USER-DEPT       PIC X(20).
002360         10  LK-FIND-USER-STATUS     PIC X(08).
002370         10  LK-FIND-EMAIL-REDACTED  PIC X(40).
002380         10  LK-FIND-POLICY-CNT      PIC 9(03).
002390         10  LK-FIND-POLICY-ID OCCURS 20 TIMES PIC X(10).
002400         10  LK-FIND-ROLE-CNT        PIC 9(03).
002410         10  LK-FIND-ROLE-NAME OCCURS 50 TIMES PIC X(20).
002420         10  LK-FIND-SEVERITY        PIC X(04).
002430         10  LK-FIND-REASON          PIC X(120).
002440         10  LK-FIND-SUGGESTED-ACT   PIC X(20).
002450         10  LK-FIND-MODEL-ID        PIC X(20).
002460         10  LK-FIND-RISK            PIC X(120).
002470         10  LK-FIND-ACTION          PIC X(60).
002480         10  LK-FIND-RATIONALE       PIC X(120).
002490*================================================================*
002500 PROCEDURE DIVISION USING LK-USER-TABLE-HEADER
002510                           LK-USER-TABLE
002520                           LK-FINDING-TABLE-HEADER
002530                           LK-FINDING-TABLE.
002540*================================================================*
002550 0000-MAIN-CONTROL-PARA.
002560     MOVE 0 TO LK-FINDING-TAB-COUNT.
002570     OPEN OUTPUT FINDRPT.
002580     PERFORM 0100-CHECK-POLICY-STORE-PARA THRU 0100-EXIT.
002590     IF POLICY-STORE-IS-EMPTY
002600         MOVE SPACES TO FIND-LINE-OUT
002610         STRING "*** WARNING - NO POLICIES LOADED; "
002620                "DETECTION SKIPPED ***" DELIMITED BY SIZE
002630             INTO FIND-LINE-OUT
002640         WRITE FIND-LINE-OUT
002650     ELSE
002660         PERFORM 1000-RUN-DETECTION-PARA THRU 1000-EXIT
002670     END-IF.
002680     CLOSE FINDRPT.
002690     GOBACK.
002700*
002710 0100-CHECK-POLICY-STORE-PARA.
002720     SET WK-PLCY-LIST-INIT TO TRUE.
002730     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
002740                           WK-POLICY-ENTRY.
002750     SET WK-PLCY-LIST-NEXT TO TRUE.
002760     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
002770                           WK-POLICY-ENTRY.
002780     IF WK-PLCY-LIST-EOF
002790         SET POLICY-STORE-IS-EMPTY TO TRUE
002800     END-IF.
002810 0100-EXIT.
002820     EXIT.
002830*================================================================*
002840*    DETECTION (R-4, R-10..R-14)                                 *
002850*================================================================*
002860 1000-RUN-DETECTION-PARA.
002870     PERFORM 1010-TEST-ONE-USER-ELIGIBLE-PARA THRU 1010-EXIT
002880         VARYING WS-USR-IDX FROM 1 BY 1
002890         UNTIL WS-USR-IDX > LK-USER-TAB-COUNT.
002900 1000-EXIT.
002910     EXIT.
002920*
002930 1010-TEST-ONE-USER-ELIGIBLE-PARA.
002940     IF LK-USER-STATUS (WS-USR-IDX) NOT = "inactive" AND
002950        LK-USER-ROLE-CNT (WS-USR-IDX) > 1
002960         PERFORM 1100-TEST-USER-PARA THRU 1100-EXIT
002970     END-IF.
002980 1010-EXIT.
002990     EXIT.
003000*
003010 1100-TEST-USER-PARA.
003020     MOVE 0 TO WS-VIO-POLICY-CNT.
003030     MOVE 0 TO WS-VIO-ROLE-CNT.
003040     SET WK-PLCY-LIST-INIT TO TRUE.
003050     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003060                           WK-POLICY-ENTRY.
003070     SET WK-PLCY-LIST-NEXT TO TRUE.
003080     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003090                           WK-POLICY-ENTRY.
003100     PERFORM 1110-TEST-ONE-POLICY-PARA THRU 1110-EXIT
003110         UNTIL WK-PLCY-LIST-EOF.
003120     IF WS-VIO-POLICY-CNT > 0
003130         PERFORM 1200-EMIT-FINDING-PARA THRU 1200-EXIT
003140     END-IF.
003150 1100-EXIT.
003160     EXIT.
003170*
003180 1110-TEST-ONE-POLICY-PARA.
003190     PERFORM 1120-SUBSET-TEST-PARA THRU 1120-EXIT.
003200     IF POLICY-IS-VIOLATED AND WS-VIO-POLICY-CNT < 20
003210         ADD 1 TO WS-VIO-POLICY-CNT
003220         MOVE WK-POLICY-ID TO WS-VIO-POLICY-ID (WS-VIO-POLICY-CNT)
003230         PERFORM 1130-UNION-ROLES-PARA THRU 1130-EXIT
003240     END-IF.
003250     CALL "SODPLCY" USING WK-PLCY-FUNCTION WK-PLCY-RETURN-CODE
003260                           WK-POLICY-ENTRY.
003270 1110-EXIT.
003280     EXIT.
003290*
003300*    R-10 -- POLICY VIOLATED IFF EVERY ROLE OF THE POLICY IS     *
003310*    AMONG THE USER'S ACTIVE ROLES (EXACT, CASE-SENSITIVE).      *
003320 1120-SUBSET-TEST-PARA.
003330     SET POLICY-IS-VIOLATED TO TRUE.
003340     PERFORM 1121-TEST-ONE-POLICY-ROLE-PARA THRU 1121-EXIT
003350         VARYING WS-POLY-IDX FROM 1 BY 1
003360         UNTIL WS-POLY-IDX > WK-POLICY-ROLE-COUNT.
003370 1120-EXIT.
003380     EXIT.
003390*
003400 1121-TEST-ONE-POLICY-ROLE-PARA.
003410     SET WS-ROLE-HELD-SW TO "N".
003420     PERFORM 1122-TEST-ONE-USER-ROLE-PARA THRU 1122-EXIT
003430         VARYING WS-ROLE-IDX FROM 1 BY 1
003440         UNTIL WS-ROLE-IDX > LK-USER-ROLE-CNT (WS-USR-IDX)
003450            OR ROLE-IS-HELD.
003460     IF NOT ROLE-IS-HELD
003470         SET WS-POLICY-VIOLATED-SW TO "N"
003480     END-IF.
003490 1121-EXIT.
003500     EXIT.
003510*
003520 1122-TEST-ONE-USER-ROLE-PARA.
003530     IF LK-ROLE-NAME (WS-USR-IDX, WS-ROLE-IDX) =
003540        WK-POLICY-ROLE (WS-POLY-IDX)
003550         SET ROLE-IS-HELD TO TRUE
003560     END-IF.
003570 1122-EXIT.
003580     EXIT.
003590*
003600*    R-11 -- CONFLICTING-ROLE-SET IS THE UNION OF ROLES ACROSS   *
003610*    ALL POLICIES VIOLATED SO FAR BY THIS USER.                  *
003620 1130-UNION-ROLES-PARA.
003630     PERFORM 1131-UNION-ONE-POLICY-ROLE-PARA THRU 1131-EXIT
003640         VARYING WS-POLY-IDX FROM 1 BY 1
003650         UNTIL WS-POLY-IDX > WK-POLICY-ROLE-COUNT.
003660 1130-EXIT.
003670     EXIT.
003680*
003690 1131-UNION-ONE-POLICY-ROLE-PARA.
003700     SET WS-ROLE-FOUND-SW TO "N".
003710     PERFORM 1132-TEST-ONE-VIO-ROLE-PARA THRU 1132-EXIT
003720         VARYING WS-TAB-IDX FROM 1 BY 1
003730         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT
003740            OR ROLE-ALREADY-HELD.
003750     IF NOT ROLE-ALREADY-HELD AND WS-VIO-ROLE-CNT < 50
003760         ADD 1 TO WS-VIO-ROLE-CNT
003770         MOVE WK-POLICY-ROLE (WS-POLY-IDX) TO
003780             WS-VIO-ROLE-NAME (WS-VIO-ROLE-CNT)
003790     END-IF.
003800 1131-EXIT.
003810     EXIT.
003820*
003830 1132-TEST-ONE-VIO-ROLE-PARA.
003840     IF WS-VIO-ROLE-NAME (WS-TAB-IDX) =
003850        WK-POLICY-ROLE (WS-POLY-IDX)
003860         SET ROLE-ALREADY-HELD TO TRUE
003870     END-IF.
003880 1132-EXIT.
003890     EXIT.
003900*================================================================*
003910*    EMIT-FINDING -- BUILDS THE VIOLATION PROFILE AND THE        *
003920*    REMEDIATION JUSTIFICATION TOGETHER, WRITES ONE REPORT       *
003930*    GROUP, AND APPENDS BOTH TO THE LINKAGE FINDING TABLE FOR    *
003940*    SODEVID.                                                    *
003950*================================================================*
003960 1200-EMIT-FINDING-PARA.
003970     PERFORM 1210-SORT-POLICY-IDS-PARA THRU 1210-EXIT.
003980     PERFORM 1220-SORT-ROLE-NAMES-PARA THRU 1220-EXIT.
003990     PERFORM 1230-COMPUTE-FINDING-ID-PARA THRU 1230-EXIT.
004000     PERFORM 1240-BUILD-REASON-PARA THRU 1240-EXIT.
004010     PERFORM 2000-BUILD-JUSTIFICATION-PARA THRU 2000-EXIT.
004020     PERFORM 1250-STORE-FINDING-PARA THRU 1250-EXIT.
004030     PERFORM 2200-QUALITY-CHECK-PARA THRU 2200-EXIT.
004040     PERFORM 2900-WRITE-FINDING-GROUP-PARA THRU 2900-EXIT.
004050 1200-EXIT.
004060     EXIT.
004070*
004080 1210-SORT-POLICY-IDS-PARA.
004090     SET SORT-SWAP-MADE TO TRUE.
004100     PERFORM 1211-POLICY-SORT-PASS-PARA THRU 1211-EXIT
004110         UNTIL NOT SORT-SWAP-MADE.
004120 1210-EXIT.
004130     EXIT.
004140*
004150 1211-POLICY-SORT-PASS-PARA.
004160     SET WS-SORT-SWAP-SW TO "N".
004170     PERFORM 1212-COMPARE-AND-SWAP-POLICY-PARA THRU 1212-EXIT
004180         VARYING WS-TAB-IDX FROM 1 BY 1
004190         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT - 1.
004200 1211-EXIT.
004210     EXIT.
004220*
004230 1212-COMPARE-AND-SWAP-POLICY-PARA.
004240     IF WS-VIO-POLICY-ID (WS-TAB-IDX) >
004250        WS-VIO-POLICY-ID (WS-TAB-IDX + 1)
004260         MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-SORT-HOLD-10
004270         MOVE WS-VIO-POLICY-ID (WS-TAB-IDX + 1) TO
004280             WS-VIO-POLICY-ID (WS-TAB-IDX)
004290         MOVE WS-SORT-HOLD-10 TO
004300             WS-VIO-POLICY-ID (WS-TAB-IDX + 1)
004310         SET SORT-SWAP-MADE TO TRUE
004320     END-IF.
004330 1212-EXIT.
004340     EXIT.
004350*
004360 1220-SORT-ROLE-NAMES-PARA.
004370     SET SORT-SWAP-MADE TO TRUE.
004380     PERFORM 1221-ROLE-SORT-PASS-PARA THRU 1221-EXIT
004390         UNTIL NOT SORT-SWAP-MADE.
004400 1220-EXIT.
004410     EXIT.
004420*
004430 1221-ROLE-SORT-PASS-PARA.
004440     SET WS-SORT-SWAP-SW TO "N".
004450     PERFORM 1222-COMPARE-AND-SWAP-ROLE-PARA THRU 1222-EXIT
004460         VARYING WS-TAB-IDX FROM 1 BY 1
004470         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT - 1.
004480 1221-EXIT.
004490     EXIT.
004500*
004510 1222-COMPARE-AND-SWAP-ROLE-PARA.
004520     IF WS-VIO-ROLE-NAME (WS-TAB-IDX) >
004530        WS-VIO-ROLE-NAME (WS-TAB-IDX + 1)
004540         MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO WS-SORT-HOLD-20
004550         MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX + 1) TO
004560             WS-VIO-ROLE-NAME (WS-TAB-IDX)
004570         MOVE WS-SORT-HOLD-20 TO
004580             WS-VIO-ROLE-NAME (WS-TAB-IDX + 1)
004590         SET SORT-SWAP-MADE TO TRUE
004600     END-IF.
004610 1222-EXIT.
004620     EXIT.
004630*
004640*    R-13 -- FINDING ID IS A DETERMINISTIC FUNCTION OF THE       *
004650*    USER-ID ALONE: "FINDING-" PLUS A 12-HEX-DIGIT DIGEST OF     *
004660*    THE STRING "user:<user_id>", USING THE SAME MANUAL ROLLING  *
004670*    HASH AS THE POLICY FINGERPRINT IN SODINGST.                 *
004680 1230-COMPUTE-FINDING-ID-PARA.
004690     MOVE SPACES TO WS-HASH-SOURCE.
004700     STRING "user:" DELIMITED BY SIZE
004710            LK-USER-ID (WS-USR-IDX) DELIMITED BY SIZE
004720         INTO WS-HASH-SOURCE.
004730     MOVE 5381 TO WS-HASH-ACCUM.
004740     PERFORM 1231-HASH-ONE-CHAR-PARA THRU 1231-EXIT
004750         VARYING WS-CHAR-IDX FROM 1 BY 1
004760         UNTIL WS-CHAR-IDX > 64.
004770     MOVE "FINDING-" TO WS-FINDING-ID.
004780     MOVE 12 TO WS-HASH-DIGIT-POS.
004790     PERFORM 1233-HEX12-PARA THRU 1233-EXIT
004800         VARYING WS-HASH-DIGIT-POS FROM 12 BY -1
004810         UNTIL WS-HASH-DIGIT-POS < 1.
004820 1230-EXIT.
004830     EXIT.
004840*
004850 1231-HASH-ONE-CHAR-PARA.
004860     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) NOT = SPACE
004870         PERFORM 1232-CHAR-CODE-PARA THRU 1232-EXIT
004880         COMPUTE WS-HASH-ACCUM =
004890             (WS-HASH-ACCUM * 131 + WS-HASH-CHAR-CODE)
004900         DIVIDE WS-HASH-ACCUM BY 1000000000000
004910             GIVING WS-HASH-DISCARD
004920             REMAINDER WS-HASH-ACCUM
004930     END-IF.
004940 1231-EXIT.
004950     EXIT.
004960*
004970 1232-CHAR-CODE-PARA.
004980     MOVE 64 TO WS-HASH-CHAR-CODE.
004990     PERFORM 1234-TEST-ONE-HEX-DIGIT-PARA THRU 1234-EXIT
005000         VARYING WS-TAB-IDX FROM 1 BY 1
005010         UNTIL WS-TAB-IDX > 16.
005020     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) = ":"
005030         MOVE 17 TO WS-HASH-CHAR-CODE
005040     END-IF.
005050     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) = "_"
005060         MOVE 18 TO WS-HASH-CHAR-CODE
005070     END-IF.
005080 1232-EXIT.
005090     EXIT.
005100*
005110 1233-HEX12-PARA.
005120     DIVIDE WS-HASH-ACCUM BY 16 GIVING WS-HASH-ACCUM
005130         REMAINDER WS-HASH-REMAINDER.
005140     MOVE WS-HEX-DIGIT (WS-HASH-REMAINDER + 1) TO
005150         WS-FINDING-ID (WS-HASH-DIGIT-POS + 8:1).
005160 1233-EXIT.
005170     EXIT.
005180*
005190 1234-TEST-ONE-HEX-DIGIT-PARA.
005200     IF WS-HASH-SOURCE-CHAR (WS-CHAR-IDX) =
005210        WS-HEX-DIGIT (WS-TAB-IDX)
005220         MOVE WS-TAB-IDX TO WS-HASH-CHAR-CODE
005230     END-IF.
005240 1234-EXIT.
005250     EXIT.
005260*
005270*    R-12 -- REASON = "User violates N policies: id1, id2, ..."  *
005280 1240-BUILD-REASON-PARA.
005290     MOVE SPACES TO WS-FL-TEXT.
005300     STRING "User violates " DELIMITED BY SIZE
005310            WS-VIO-POLICY-CNT DELIMITED BY SIZE
005320            " policies: " DELIMITED BY SIZE
005330         INTO WS-FL-TEXT
005340         WITH POINTER WS-OUT-IDX.
005350     PERFORM 1241-APPEND-ONE-REASON-ID-PARA THRU 1241-EXIT
005360         VARYING WS-TAB-IDX FROM 1 BY 1
005370         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
005380 1240-EXIT.
005390     EXIT.
005400*
005410 1241-APPEND-ONE-REASON-ID-PARA.
005420     IF WS-TAB-IDX > 1
005430         STRING ", " DELIMITED BY SIZE
005440             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
005450     END-IF.
005460     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
005470     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005480     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005490         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
005500 1241-EXIT.
005510     EXIT.
005520*================================================================*
005530*    REMEDIATION-BUILDER (R-15..R-17)                            *
005540*================================================================*
005550 2000-BUILD-JUSTIFICATION-PARA.
005560     MOVE LK-USER-DEPT (WS-USR-IDX) TO WS-TRIM-SOURCE.
005570     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005580     MOVE SPACES TO WS-JUST-RISK.
005590     STRING "User in '" DELIMITED BY SIZE
005600            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005610            "' has an unauthorized access conflict spanning "
005620                DELIMITED BY SIZE
005630            WS-VIO-POLICY-CNT DELIMITED BY SIZE
005640            " polic(ies)." DELIMITED BY SIZE
005650         INTO WS-JUST-RISK.
005660     MOVE WS-VIO-ROLE-NAME (1) TO WS-TRIM-SOURCE.
005670     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005680     MOVE SPACES TO WS-JUST-ACTION.
005690     STRING "Revoke '" DELIMITED BY SIZE
005700            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005710            "' role." DELIMITED BY SIZE
005720         INTO WS-JUST-ACTION.
005730     MOVE SPACES TO WS-JUST-RATIONALE.
005740     STRING "This action resolves policy violations: "
005750             DELIMITED BY SIZE
005760         INTO WS-JUST-RATIONALE
005770         WITH POINTER WS-OUT-IDX.
005780     PERFORM 2010-APPEND-ONE-RATIONALE-ID-PARA THRU 2010-EXIT
005790         VARYING WS-TAB-IDX FROM 1 BY 1
005800         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
005810     PERFORM 2100-REDACT-EMAIL-PARA THRU 2100-EXIT.
005820 2000-EXIT.
005830     EXIT.
005840*
005850 2010-APPEND-ONE-RATIONALE-ID-PARA.
005860     IF WS-TAB-IDX > 1
005870         STRING ", " DELIMITED BY SIZE
005880             INTO WS-JUST-RATIONALE WITH POINTER WS-OUT-IDX
005890     END-IF.
005900     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
005910     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
005920     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
005930         INTO WS-JUST-RATIONALE WITH POINTER WS-OUT-IDX.
005940 2010-EXIT.
005950     EXIT.
005960*================================================================*
005970*    EMAIL-REDACTION (R-9)                                       *
005980*================================================================*
005990 2100-REDACT-EMAIL-PARA.
006000     MOVE 0 TO WS-EMAIL-AT-COUNT.
006010     INSPECT LK-USER-EMAIL (WS-USR-IDX) TALLYING
006020         WS-EMAIL-AT-COUNT FOR ALL "@".
006030     IF WS-EMAIL-AT-COUNT NOT = 1
006040         MOVE "***@***" TO WS-JUST-EMAIL-REDACTED
006050     ELSE
006060         MOVE 0 TO WS-EMAIL-AT-POS
006070         PERFORM 2110-FIND-AT-SIGN-PARA THRU 2110-EXIT
006080             VARYING WS-CHAR-IDX FROM 1 BY 1
006090             UNTIL WS-CHAR-IDX > 40
006100         MOVE WS-EMAIL-AT-POS TO WS-EMAIL-LOCAL-LEN
006110         SUBTRACT 1 FROM WS-EMAIL-LOCAL-LEN
006120         MOVE SPACES TO WS-JUST-EMAIL-REDACTED
006130         IF WS-EMAIL-LOCAL-LEN > 1
006140             STRING LK-USER-EMAIL (WS-USR-IDX) (1:1)
006150                        DELIMITED BY SIZE
006160                    "***@" DELIMITED BY SIZE
006170                    LK-USER-EMAIL (WS-USR-IDX)
006180                        (WS-EMAIL-AT-POS + 1:
006190                         40 - WS-EMAIL-AT-POS)
006200                        DELIMITED BY SIZE
006210                 INTO WS-JUST-EMAIL-REDACTED
006220         ELSE
006230             STRING "***@" DELIMITED BY SIZE
006240                    LK-USER-EMAIL (WS-USR-IDX)
006250                        (WS-EMAIL-AT-POS + 1:
006260                         40 - WS-EMAIL-AT-POS)
006270                        DELIMITED BY SIZE
006280                 INTO WS-JUST-EMAIL-REDACTED
006290         END-IF
006300     END-IF.
006310 2100-EXIT.
006320     EXIT.
006330*
006340 2110-FIND-AT-SIGN-PARA.
006350     IF LK-USER-EMAIL (WS-USR-IDX) (WS-CHAR-IDX:1) = "@"
006360         MOVE WS-CHAR-IDX TO WS-EMAIL-AT-POS
006370     END-IF.
006380 2110-EXIT.
006390     EXIT.
006400*================================================================*
006410*    STORE-FINDING -- APPENDS THE PROFILE AND JUSTIFICATION TO   *
006420*    THE LINKAGE FINDING TABLE SHARED WITH SODEVID               *
006430*================================================================*
006440 1250-STORE-FINDING-PARA.
006450     IF LK-FINDING-TAB-COUNT < 500
006460         ADD 1 TO LK-FINDING-TAB-COUNT
006470         MOVE WS-FINDING-ID TO
006480             LK-FIND-FINDING-ID (LK-FINDING-TAB-COUNT)
006490         MOVE LK-USER-ID (WS-USR-IDX) TO
006500             LK-FIND-USER-ID (LK-FINDING-TAB-COUNT)
006510         MOVE LK-USER-NAME (WS-USR-IDX) TO
006520             LK-FIND-USER-NAME (LK-FINDING-TAB-COUNT)
006530         MOVE LK-USER-DEPT (WS-USR-IDX) TO
006540             LK-FIND-USER-DEPT (LK-FINDING-TAB-COUNT)
006550         MOVE LK-USER-STATUS (WS-USR-IDX) TO
006560             LK-FIND-USER-STATUS (LK-FINDING-TAB-COUNT)
006570         MOVE WS-JUST-EMAIL-REDACTED TO
006580             LK-FIND-EMAIL-REDACTED (LK-FINDING-TAB-COUNT)
006590         MOVE WS-VIO-POLICY-CNT TO
006600             LK-FIND-POLICY-CNT (LK-FINDING-TAB-COUNT)
006610         MOVE WS-VIO-ROLE-CNT TO
006620             LK-FIND-ROLE-CNT (LK-FINDING-TAB-COUNT)
006630         PERFORM 1251-COPY-ONE-POLICY-ID-PARA THRU 1251-EXIT
006640             VARYING WS-TAB-IDX FROM 1 BY 1
006650             UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT
006660         PERFORM 1252-COPY-ONE-ROLE-NAME-PARA THRU 1252-EXIT
006670             VARYING WS-TAB-IDX FROM 1 BY 1
006680             UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT
006690         MOVE "high" TO LK-FIND-SEVERITY (LK-FINDING-TAB-COUNT)
006700         MOVE WS-FL-TEXT TO LK-FIND-REASON (LK-FINDING-TAB-COUNT)
006710         MOVE "revoke one role" TO
006720             LK-FIND-SUGGESTED-ACT (LK-FINDING-TAB-COUNT)
006730         MOVE WS-JUST-MODEL-ID TO
006740             LK-FIND-MODEL-ID (LK-FINDING-TAB-COUNT)
006750         MOVE WS-JUST-RISK TO
006760             LK-FIND-RISK (LK-FINDING-TAB-COUNT)
006770         MOVE WS-JUST-ACTION TO
006780             LK-FIND-ACTION (LK-FINDING-TAB-COUNT)
006790         MOVE WS-JUST-RATIONALE TO
006800             LK-FIND-RATIONALE (LK-FINDING-TAB-COUNT)
006810     END-IF.
006820 1250-EXIT.
006830     EXIT.
006840*
006850 1251-COPY-ONE-POLICY-ID-PARA.
006860     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO
006870         LK-FIND-POLICY-ID (LK-FINDING-TAB-COUNT, WS-TAB-IDX).
006880 1251-EXIT.
006890     EXIT.
006900*
006910 1252-COPY-ONE-ROLE-NAME-PARA.
006920     MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO
006930         LK-FIND-ROLE-NAME (LK-FINDING-TAB-COUNT, WS-TAB-IDX).
006940 1252-EXIT.
006950     EXIT.
006960*================================================================*
006970*    RESPONSE-QUALITY-CHECKS (R-20..R-23) -- DIAGNOSTIC ONLY,    *
006980*    NO DEDICATED OUTPUT FILE IN SPEC.                           *
006990*================================================================*
007000 2200-QUALITY-CHECK-PARA.
007010     PERFORM 2210-FIELD-COMPLIANCE-PARA THRU 2210-EXIT.
007020     PERFORM 2220-HALLUCINATION-CHECK-PARA THRU 2220-EXIT.
007030     PERFORM 2230-RISK-KEYWORD-CHECK-PARA THRU 2230-EXIT.
007040     COMPUTE WS-QC-AVERAGE-RAW ROUNDED =
007050         (WS-QC-FIELD-SCORE + WS-QC-HALLUC-SCORE +
007060          WS-QC-RISK-SCORE) / 3.
007070     MOVE WS-QC-AVERAGE-RAW TO WS-QC-AVERAGE.
007080     MOVE SPACES TO WS-QC-LINE.
007090     STRING "QC " DELIMITED BY SIZE
007100            WS-FINDING-ID DELIMITED BY SIZE
007110            " AVG=" DELIMITED BY SIZE
007120            WS-QC-AVERAGE DELIMITED BY SIZE
007130         INTO WS-QC-LINE.
007140     DISPLAY WS-QC-LINE.
007150 2200-EXIT.
007160     EXIT.
007170*
007180 2210-FIELD-COMPLIANCE-PARA.
007190     IF WS-JUST-RISK NOT = SPACES AND
007200        WS-JUST-ACTION NOT = SPACES AND
007210        WS-JUST-RATIONALE NOT = SPACES
007220         MOVE 1.00 TO WS-QC-FIELD-SCORE
007230     ELSE
007240         MOVE 0.00 TO WS-QC-FIELD-SCORE
007250     END-IF.
007260 2210-EXIT.
007270     EXIT.
007280*
007290*    ACTION TEXT IS BUILT DIRECTLY FROM THE FIRST CONFLICTING    *
007300*    ROLE NAME (SEE 2000-BUILD-JUSTIFICATION-PARA) SO A GENUINE  *
007310*    REMEDIATION NEVER NAMES A ROLE THE USER DOES NOT HOLD; THIS *
007320*    CHECK CONFIRMS THAT LINK STILL HOLDS -- IF IT EVER DOES NOT *
007330*    THE TEXT WAS HALLUCINATED BY SOME LATER CHANGE.             *
007340 2220-HALLUCINATION-CHECK-PARA.
007350     MOVE WS-VIO-ROLE-NAME (1) TO WS-TRIM-SOURCE.
007360     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
007370     MOVE 0 TO WS-QC-MATCH-CNT.
007380     INSPECT WS-JUST-ACTION TALLYING WS-QC-MATCH-CNT
007390         FOR ALL WS-TRIM-SOURCE (1:WS-TRIM-LEN).
007400     IF WS-QC-MATCH-CNT > 0
007410         MOVE 1.00 TO WS-QC-HALLUC-SCORE
007420     ELSE
007430         MOVE 0.00 TO WS-QC-HALLUC-SCORE
007440     END-IF.
007450 2220-EXIT.
007460     EXIT.
007470*
007480*    THE RISK TEXT SHOULD NAME AT LEAST ONE RECOGNISED SOD RISK  *
007490*    TERM (R-22); START AT A PARTIAL SCORE, RAISE IT TO A FULL   *
007500*    PASS THE FIRST TIME ONE OF THE SIX KEYWORDS TURNS UP.       *
007510 2230-RISK-KEYWORD-CHECK-PARA.
007520     MOVE 0.50 TO WS-QC-RISK-SCORE.
007530     PERFORM 2231-TEST-ONE-KEYWORD-PARA THRU 2231-EXIT
007540         VARYING WS-QC-KEYWORD-TAB-IDX FROM 1 BY 1
007550         UNTIL WS-QC-KEYWORD-TAB-IDX > 6.
007560 2230-EXIT.
007570     EXIT.
007580*
007590 2231-TEST-ONE-KEYWORD-PARA.
007600     MOVE WS-RISK-KEYWORD (WS-QC-KEYWORD-TAB-IDX) TO
007610         WS-TRIM-SOURCE.
007620     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
007630     MOVE 0 TO WS-QC-MATCH-CNT.
007640     INSPECT WS-JUST-RISK TALLYING WS-QC-MATCH-CNT
007650         FOR ALL WS-TRIM-SOURCE (1:WS-TRIM-LEN).
007660     IF WS-QC-MATCH-CNT > 0
007670         MOVE 1.00 TO WS-QC-RISK-SCORE
007680     END-IF.
007690 2231-EXIT.
007700     EXIT.
007710*================================================================*
007720*    WRITE-FINDING-GROUP -- ONE REPORT GROUP PER VIOLATING USER  *
007730*================================================================*
007740 2900-WRITE-FINDING-GROUP-PARA.
007750     MOVE SPACES TO WS-FIND-LINE.
007760     MOVE "FINDING ID:......." TO WS-FL-LABEL.
007770     MOVE WS-FINDING-ID TO WS-FL-TEXT.
007780     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
007790     MOVE "USER ID:.........." TO WS-FL-LABEL.
007800     MOVE LK-USER-ID (WS-USR-IDX) TO WS-FL-TEXT.
007810     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
007820     MOVE "DEPARTMENT:......." TO WS-FL-LABEL.
007830     MOVE LK-USER-DEPT (WS-USR-IDX) TO WS-FL-TEXT.
007840     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
007850     MOVE "STATUS:..........." TO WS-FL-LABEL.
007860     MOVE LK-USER-STATUS (WS-USR-IDX) TO WS-FL-TEXT.
007870     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
007880     MOVE "CONFLICTING ROLES:" TO WS-FL-LABEL.
007890     PERFORM 2920-WRITE-ROLE-LIST-PARA THRU 2920-EXIT.
007900     MOVE "VIOLATED POLICIES:" TO WS-FL-LABEL.
007910     PERFORM 2930-WRITE-POLICY-LIST-PARA THRU 2930-EXIT.
007920     MOVE "SEVERITY:........." TO WS-FL-LABEL.
007930     MOVE "high" TO WS-FL-TEXT.
007940     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
007950     MOVE "REASON:..........." TO WS-FL-LABEL.
007960     MOVE WS-FL-TEXT TO WS-FIND-LINE.
007970     MOVE "SUGGESTED ACTION:." TO WS-FL-LABEL.
007980     MOVE "revoke one role" TO WS-FL-TEXT.
007990     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008000     MOVE "RISK:............." TO WS-FL-LABEL.
008010     MOVE WS-JUST-RISK TO WS-FL-TEXT.
008020     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008030     MOVE "ACTION:..........." TO WS-FL-LABEL.
008040     MOVE WS-JUST-ACTION TO WS-FL-TEXT.
008050     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008060     MOVE "RATIONALE:........" TO WS-FL-LABEL.
008070     MOVE WS-JUST-RATIONALE TO WS-FL-TEXT.
008080     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008090     MOVE "EMAIL (REDACTED):." TO WS-FL-LABEL.
008100     MOVE WS-JUST-EMAIL-REDACTED TO WS-FL-TEXT.
008110     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008120     MOVE SPACES TO FIND-LINE-OUT.
008130     WRITE FIND-LINE-OUT.
008140 2900-EXIT.
008150     EXIT.
008160*
008170 2910-WRITE-LINE-PARA.
008180     MOVE SPACES TO FIND-LINE-OUT.
008190     STRING WS-FL-LABEL DELIMITED BY SIZE
008200            " " DELIMITED BY SIZE
008210            WS-FL-TEXT DELIMITED BY SIZE
008220         INTO FIND-LINE-OUT.
008230     WRITE FIND-LINE-OUT.
008240 2910-EXIT.
008250     EXIT.
008260*
008270 2920-WRITE-ROLE-LIST-PARA.
008280     MOVE SPACES TO WS-FL-TEXT.
008290     MOVE 1 TO WS-OUT-IDX.
008300     PERFORM 2921-APPEND-ONE-ROLE-NAME-PARA THRU 2921-EXIT
008310         VARYING WS-TAB-IDX FROM 1 BY 1
008320         UNTIL WS-TAB-IDX > WS-VIO-ROLE-CNT.
008330     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008340 2920-EXIT.
008350     EXIT.
008360*
008370 2921-APPEND-ONE-ROLE-NAME-PARA.
008380     IF WS-TAB-IDX > 1
008390         STRING ", " DELIMITED BY SIZE
008400             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
008410     END-IF.
008420     MOVE WS-VIO-ROLE-NAME (WS-TAB-IDX) TO WS-TRIM-SOURCE.
008430     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
008440     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
008450         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
008460 2921-EXIT.
008470     EXIT.
008480*
008490 2930-WRITE-POLICY-LIST-PARA.
008500     MOVE SPACES TO WS-FL-TEXT.
008510     MOVE 1 TO WS-OUT-IDX.
008520     PERFORM 2931-APPEND-ONE-POLICY-ID-PARA THRU 2931-EXIT
008530         VARYING WS-TAB-IDX FROM 1 BY 1
008540         UNTIL WS-TAB-IDX > WS-VIO-POLICY-CNT.
008550     PERFORM 2910-WRITE-LINE-PARA THRU 2910-EXIT.
008560 2930-EXIT.
008570     EXIT.
008580*
008590 2931-APPEND-ONE-POLICY-ID-PARA.
008600     IF WS-TAB-IDX > 1
008610         STRING ", " DELIMITED BY SIZE
008620             INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX
008630     END-IF.
008640     MOVE WS-VIO-POLICY-ID (WS-TAB-IDX) TO WS-TRIM-SOURCE.
008650     PERFORM 9100-TRIM-FIELD-PARA THRU 9100-EXIT.
008660     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
008670         INTO WS-FL-TEXT WITH POINTER WS-OUT-IDX.
008680 2931-EXIT.
008690     EXIT.
008700*================================================================*
008710*    COMMON UTILITY -- TRIMS TRAILING BLANKS OFF WS-TRIM-SOURCE  *
008720*    WITHOUT AN INTRINSIC FUNCTION, FOR USE BY ANY PARAGRAPH     *
008730*    ABOVE THAT NEEDS TO STRING A SHORT FIELD WITHOUT ITS PAD.   *
008740*================================================================*
008750 9100-TRIM-FIELD-PARA.
008760     MOVE 0 TO WS-TRIM-LEN.
008770     PERFORM 9110-SCAN-TRIM-CHAR-PARA THRU 9110-EXIT
008780         VARYING WS-TRIM-SCAN-IDX FROM 120 BY -1
008790         UNTIL WS-TRIM-SCAN-IDX < 1 OR WS-TRIM-LEN NOT = 0.
008800     IF WS-TRIM-LEN = 0
008810         MOVE 1 TO WS-TRIM-LEN
008820     END-IF.
008830 9100-EXIT.
008840     EXIT.
008850*
008860 9110-SCAN-TRIM-CHAR-PARA.
008870     IF WS-TRIM-SOURCE (WS-TRIM-SCAN-IDX:1) NOT = SPACE
008880         MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-LEN
008890     END-IF.
008900 9110-EXIT.
008910     EXIT.
